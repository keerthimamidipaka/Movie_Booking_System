000100*    PLTICK.CBL
000200*    TICKET-MASTER-FILE PARAGRAPHS.  SEAT-LEVEL AVAILABILITY (SAME
000300*    SHOWTIME-ID + SEAT-NUMBER, NOT CANCELLED/REFUNDED) NEEDS A SCAN
000400*    OF EVERY TICKET ALREADY ISSUED, INCLUDING ONES ISSUED EARLIER
000500*    THE SAME RUN, SO THE WHOLE MASTER IS LOADED INTO W-TICK-TABLE
000600*    AT OPEN TIME AND KEPT CURRENT AS NEW TICKETS ARE WRITTEN.
000700*    USE/CANCEL/REFUND TRANSACTIONS CARRY THE TICKET-ID, SO THOSE GO
000800*    STRAIGHT TO THE MASTER BY RELATIVE KEY.
000900*
001000*    WORKING-STORAGE THE CALLING PROGRAM MUST DECLARE:
001100*       W-TICK-TABLE-COUNT, W-TICK-TABLE (OCCURS ... INDEXED BY
001200*          W-TICK-TABLE-IX), EACH ENTRY CARRYING SHOWTIME-ID,
001300*          SEAT-NUMBER AND STATUS
001400*       W-SEAT-TAKEN
001500*    CUSTOMER NAME IS FORCED TO UPPER CASE ON THE TICKET RECORD (SHOP-
001600*    STANDARD WSCASE01.CBL CONVERSION LITERALS) SO IT DISPLAYS
001700*    CORRECTLY ON THE TURNSTILE SCANNER'S ALL-CAPS LED PANEL, WHATEVER
001800*    CASE THE BOX-OFFICE FEED SENT IT IN  S.P. 04/11/97.
001900*
002000       0100-LOAD-TICKET-TABLE.
002100
002200           MOVE 0 TO W-TICK-TABLE-COUNT.
002300           MOVE 1 TO W-TICK-RELATIVE-KEY.
002400           MOVE "N" TO W-TICK-END-OF-FILE.
002500           START TICKET-MASTER-FILE KEY NOT LESS THAN W-TICK-RELATIVE-KEY
002600               INVALID KEY
002700                  MOVE "Y" TO W-TICK-END-OF-FILE.
002800
002900           PERFORM 0200-LOAD-TICKET-TABLE-READ
003000              THRU 0200-LOAD-TICKET-TABLE-READ-EXIT
003100                 UNTIL W-TICK-END-OF-FILE.
003200
003300       0100-LOAD-TICKET-TABLE-EXIT.
003400           EXIT.
003500*    ------------------------------------------------------------
003600
003700       0200-LOAD-TICKET-TABLE-READ.
003800
003900           READ TICKET-MASTER-FILE NEXT RECORD
004000               AT END
004100                  MOVE "Y" TO W-TICK-END-OF-FILE
004200               NOT AT END
004300                  ADD 1 TO W-TICK-TABLE-COUNT
004400                  MOVE TICKET-SHOWTIME-ID
004500                     TO W-TICK-SHOWTIME (W-TICK-TABLE-COUNT)
004600                  MOVE TICKET-SEAT-NUMBER
004700                     TO W-TICK-SEAT (W-TICK-TABLE-COUNT)
004800                  MOVE TICKET-STATUS
004900                     TO W-TICK-STATUS (W-TICK-TABLE-COUNT).
005000
005100       0200-LOAD-TICKET-TABLE-READ-EXIT.
005200           EXIT.
005300*    ------------------------------------------------------------
005400
005500       0300-APPEND-TICKET-TABLE.
005600
005700           ADD 1 TO W-TICK-TABLE-COUNT.
005800           MOVE TICKET-INPUT-SHOWTIME-ID
005900              TO W-TICK-SHOWTIME (W-TICK-TABLE-COUNT).
006000           MOVE TICKET-INPUT-SEAT-NUMBER
006100              TO W-TICK-SEAT (W-TICK-TABLE-COUNT).
006200           MOVE "ACTIVE   "    TO W-TICK-STATUS   (W-TICK-TABLE-COUNT).
006300
006400       0300-APPEND-TICKET-TABLE-EXIT.
006500           EXIT.
006600*    ------------------------------------------------------------
006700
006800       0400-FIND-TICKET-SEAT.
006900
007000           MOVE "N" TO W-SEAT-TAKEN.
007100           SET W-TICK-TABLE-IX TO 1.
007200           PERFORM 0500-FIND-TICKET-SEAT-TEST
007300              THRU 0500-FIND-TICKET-SEAT-TEST-EXIT
007400               VARYING W-TICK-TABLE-IX FROM 1 BY 1
007500               UNTIL W-TICK-TABLE-IX > W-TICK-TABLE-COUNT
007600                  OR W-SEAT-TAKEN = "Y".
007700
007800       0400-FIND-TICKET-SEAT-EXIT.
007900           EXIT.
008000*    ------------------------------------------------------------
008100
008200       0500-FIND-TICKET-SEAT-TEST.
008300
008400           IF W-TICK-SHOWTIME (W-TICK-TABLE-IX)
008500                 = TICKET-INPUT-SHOWTIME-ID
008600              AND W-TICK-SEAT (W-TICK-TABLE-IX)
008700                 = TICKET-INPUT-SEAT-NUMBER
008800              AND W-TICK-STATUS (W-TICK-TABLE-IX) NOT = "CANCELLED"
008900              AND W-TICK-STATUS (W-TICK-TABLE-IX) NOT = "REFUNDED "
009000              MOVE "Y" TO W-SEAT-TAKEN.
009100
009200       0500-FIND-TICKET-SEAT-TEST-EXIT.
009300           EXIT.
009400*    ------------------------------------------------------------
009500
009600       0600-READ-TICKET-BY-ID.
009700
009800           MOVE "N" TO W-FOUND-TICKET-RECORD.
009900           MOVE W-LOOKUP-TICKET-ID TO W-TICK-RELATIVE-KEY.
010000           READ TICKET-MASTER-FILE
010100               INVALID KEY
010200                  MOVE "N" TO W-FOUND-TICKET-RECORD
010300               NOT INVALID KEY
010400                  MOVE "Y" TO W-FOUND-TICKET-RECORD.
010500
010600       0600-READ-TICKET-BY-ID-EXIT.
010700           EXIT.
010800*    ------------------------------------------------------------
010900
011000       0700-WRITE-NEW-TICKET-RECORD.
011100
011200           MOVE W-NEW-TICKET-ID TO W-TICK-RELATIVE-KEY.
011300           MOVE W-TICK-RELATIVE-KEY TO TICKET-ID.
011400           MOVE W-NEW-TICKET-NUMBER TO TICKET-NUMBER
011500                                  TICKET-INPUT-TICKET-NUMBER.
011600           MOVE TICKET-INPUT-BOOKING-ID        TO TICKET-BOOKING-ID.
011700           MOVE TICKET-INPUT-SHOWTIME-ID       TO TICKET-SHOWTIME-ID.
011800           MOVE TICKET-INPUT-MOVIE-ID          TO TICKET-MOVIE-ID.
011900           MOVE TICKET-INPUT-THEATER-ID        TO TICKET-THEATER-ID.
012000           MOVE TICKET-INPUT-SEAT-NUMBER       TO TICKET-SEAT-NUMBER.
012100           MOVE TICKET-INPUT-SEAT-TYPE         TO TICKET-SEAT-TYPE.
012200           MOVE TICKET-INPUT-PRICE             TO TICKET-PRICE.
012300           MOVE "ACTIVE   "          TO TICKET-STATUS.
012400           MOVE TICKET-INPUT-CUSTOMER-NAME     TO TICKET-CUSTOMER-NAME.
012500           INSPECT TICKET-CUSTOMER-NAME CONVERTING W-LOWER-CASE
012600                                              TO W-UPPER-CASE.
012700           MOVE TICKET-INPUT-CUSTOMER-EMAIL    TO TICKET-CUSTOMER-EMAIL.
012800           MOVE TICKET-INPUT-CUSTOMER-PHONE    TO TICKET-CUSTOMER-PHONE.
012900           MOVE TICKET-INPUT-SHOW-DATE-TIME    TO TICKET-SHOW-DATE-TIME
013000                                        TICKET-VALID-UNTIL.
013100           MOVE RTS-TIMESTAMP        TO TICKET-ISSUE-DATE.
013200           STRING "QR-" W-NEW-TICKET-NUMBER DELIMITED BY SIZE
013300               INTO TICKET-QR-CODE.
013400           PERFORM 0800-BUILD-TICKET-BARCODE
013500              THRU 0800-BUILD-TICKET-BARCODE-EXIT.
013600
013700           WRITE TICKET-RECORD
013800               INVALID KEY
013900                  MOVE "DUPLICATE TICKET-ID" TO W-REJECT-REASON
014000                  PERFORM 0200-REJECT-TRANSACTION
014100                     THRU 0200-REJECT-TRANSACTION-EXIT.
014200
014300       0700-WRITE-NEW-TICKET-RECORD-EXIT.
014400           EXIT.
014500*    ------------------------------------------------------------
014600
014700       0800-BUILD-TICKET-BARCODE.
014800
014900*    BARCODE IS "BC-" PLUS THE TICKET-NUMBER WITH THE HYPHENS
015000*    SQUEEZED OUT -- THE OLD LASER SCANNERS ON DOCK 3 CANNOT READ
015100*    PUNCTUATION.
015200
015300           MOVE TICKET-NUMBER TO W-BARCODE-WORK.
015400           INSPECT W-BARCODE-WORK REPLACING ALL "-" BY SPACE.
015500           MOVE SPACES TO W-BARCODE-PACKED.
015600           MOVE 0 TO W-BARCODE-OUT-PTR.
015700           PERFORM 0900-BUILD-TICKET-BARCODE-CHAR
015800              THRU 0900-BUILD-TICKET-BARCODE-CHAR-EXIT
015900               VARYING W-BARCODE-IN-PTR FROM 1 BY 1
016000               UNTIL W-BARCODE-IN-PTR > 25.
016100           STRING "BC-" W-BARCODE-PACKED DELIMITED BY SIZE
016200               INTO TICKET-BARCODE.
016300
016400       0800-BUILD-TICKET-BARCODE-EXIT.
016500           EXIT.
016600*    ------------------------------------------------------------
016700
016800       0900-BUILD-TICKET-BARCODE-CHAR.
016900
017000           IF W-BARCODE-WORK (W-BARCODE-IN-PTR:1) NOT = SPACE
017100              ADD 1 TO W-BARCODE-OUT-PTR
017200              MOVE W-BARCODE-WORK (W-BARCODE-IN-PTR:1)
017300                 TO W-BARCODE-PACKED (W-BARCODE-OUT-PTR:1).
017400
017500       0900-BUILD-TICKET-BARCODE-CHAR-EXIT.
017600           EXIT.
017700*    ------------------------------------------------------------
017800
017900       1000-REWRITE-TICKET-RECORD.
018000
018100           MOVE TICKET-ID TO W-TICK-RELATIVE-KEY.
018200           REWRITE TICKET-RECORD
018300               INVALID KEY
018400                  MOVE "UNABLE TO REWRITE TICKET RECORD"
018500                     TO W-REJECT-REASON
018600                  PERFORM 0200-REJECT-TRANSACTION
018700                     THRU 0200-REJECT-TRANSACTION-EXIT.
018800
018900       1000-REWRITE-TICKET-RECORD-EXIT.
019000           EXIT.
019100*    ------------------------------------------------------------
