000100*    ******************************************************************
000200*    SHOWTIME-PROCESSING
000300*    APPLIES NEW-SHOWTIME, RESERVE, RELEASE, CANCEL, COMPLETE AND
000400*    MARK-HOUSEFULL TRANSACTIONS AGAINST THE SHOWTIME MASTER, AND
000500*    KEEPS SEAT-INVENTORY AND STATUS CURRENT.
000600*    ******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    showtime-processing.
000900 AUTHOR.        J M KOWALSKI.
001000 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001100 DATE-WRITTEN.  07/11/91.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001400*
001500*    ------------------------------------------------------------------
001600*    CHANGE LOG
001700*    ------------------------------------------------------------------
001800*    07/11/91  J.M.K. ORIGINAL PROGRAM.  NEW-SHOWTIME AND RESERVE ONLY.
001900*    01/30/92  J.M.K. ADDED RELEASE TRANSACTION FOR REFUNDED SEATS.
002000*    07/22/94  S.P.  SCREEN-NUMBER WIDENED TO MATCH THE MULTIPLEX
002100*                    RENUMBERING.
002200*    02/18/96  D.O.  ADDED CANCEL / COMPLETE / MARK-HOUSEFULL
002300*                    TRANSACTIONS AND SHOW-TYPE FIELD.
002400*    11/09/98  R.T.  Y2K: RUN TIMESTAMP THROUGH CENTURY-WINDOW      CR1187
002500*                    LOGIC IN PLGENRL.CBL.                          CR1187
002600*    04/03/01  S.P.  CONFLICT CHECK NOW ALSO CATCHES SHOWTIMES      CR1301
002700*                    CREATED EARLIER IN THE SAME RUN.               CR1301
002800*    ------------------------------------------------------------------
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600     FILE-CONTROL.
003700
003800         COPY "SLSHOW.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDSHOW.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "WSRUNDT.CBL".
004800
004900     01  W-SHOW-RELATIVE-KEY          PIC 9(09) COMP.
005000     01  W-SHOW-MASTER-STATUS         PIC X(02).
005100         88  W-SHOW-MASTER-OK             VALUE "00".
005200
005300     01  W-FOUND-SHOWTIME-RECORD       PIC X(01).
005400         88  FOUND-SHOWTIME-RECORD         VALUE "Y".
005500
005600     01  W-SHOW-END-OF-FILE            PIC X(01).
005700         88  SHOW-TABLE-LOAD-EOF           VALUE "Y".
005800
005900     01  W-SHOWTIME-INPUT-EOF          PIC X(01).
006000         88  SHOWTIME-INPUT-EOF             VALUE "Y".
006100
006200     01  W-CONFLICT-FOUND               PIC X(01).
006300         88  SHOWTIME-CONFLICT               VALUE "Y".
006400
006500     01  W-LOOKUP-SHOWTIME-ID          PIC 9(09) COMP.
006600
006700     01  W-REJECT-REASON               PIC X(40).
006800
006900     01  W-TODAY-YYMMDD.
007000         05  W-TODAY-YY               PIC 9(02).
007100         05  W-TODAY-MM               PIC 9(02).
007200         05  W-TODAY-DD               PIC 9(02).
007300         05  FILLER                    PIC X(01).
007400     01  W-TODAY-CC                   PIC 9(02).
007500     01  W-TODAY-CCYY.
007600         05  W-TODAY-CCYY-CC          PIC 9(02).
007700         05  W-TODAY-CCYY-YY          PIC 9(02).
007800         05  FILLER                    PIC X(01).
007900
008000     01  W-CONVERT-TIMESTAMP           PIC 9(14).
008100     01  W-CONVERT-MINUTES             PIC 9(09) COMP.
008200
008300*    IN-CORE WORK TABLE FOR THE SHOWTIME-CONFLICT CHECK -- BOUNDED
008400*    AT 3000 ENTRIES.  A SHOP WITH MORE SHOWTIMES ON FILE THAN THAT
008500*    IN ONE RUN NEEDS THIS RAISED, SEE OPS BEFORE CHANGING.
008600
008700     01  W-SHOW-TABLE-COUNT             PIC 9(05) COMP.
008800     01  W-SHOW-TABLE OCCURS 3000 TIMES INDEXED BY W-SHOW-TABLE-IX.
008900         05  W-SHOW-ID                 PIC 9(09).
009000         05  W-SHOW-MOVIE              PIC 9(09).
009100         05  W-SHOW-THEATER            PIC 9(09).
009200         05  W-SHOW-START              PIC 9(14).
009300         05  W-SHOW-END                PIC 9(14).
009400         05  W-SHOW-STATUS             PIC X(09).
009500
009600     01  W-COUNTERS.
009700         05  W-NEW-SHOW-COUNT          PIC 9(07) COMP.
009800         05  W-RESERVE-COUNT           PIC 9(07) COMP.
009900         05  W-RELEASE-COUNT           PIC 9(07) COMP.
010000         05  W-STATUS-COUNT            PIC 9(07) COMP.
010100         05  W-REJECT-COUNT            PIC 9(07) COMP.
010200         05  FILLER                     PIC X(01).
010300     01  W-COUNTERS-PRINT.
010400         05  D-NEW-SHOW-COUNT           PIC ZZZ,ZZ9.
010500         05  D-RESERVE-COUNT            PIC ZZZ,ZZ9.
010600         05  D-RELEASE-COUNT            PIC ZZZ,ZZ9.
010700         05  D-STATUS-COUNT             PIC ZZZ,ZZ9.
010800         05  D-REJECT-COUNT             PIC ZZZ,ZZ9.
010900         05  FILLER                     PIC X(01).
011000
011100     01  W-SEATS-REQUESTED             PIC 9(04).
011200
011300     77  DUMMY                          PIC X(01).
011400*    ------------------------------------------------------------------
011500
011600 PROCEDURE DIVISION.
011700
011800 0100-MAINLINE.
011900
012000     PERFORM 0200-INITIALIZE-RUN THRU 0200-INITIALIZE-RUN-EXIT.
012100     PERFORM 0400-PROCESS-SHOWTIME-INPUT
012200        THRU 0400-PROCESS-SHOWTIME-INPUT-EXIT UNTIL SHOWTIME-INPUT-EOF.
012300     PERFORM 0900-TERMINATE-RUN THRU 0900-TERMINATE-RUN-EXIT.
012400
012500     EXIT PROGRAM.
012600     STOP RUN.
012700*    ------------------------------------------------------------------
012800
012900 0200-INITIALIZE-RUN.
013000
013100     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
013200     MOVE ZEROS TO W-NEW-SHOW-COUNT W-RESERVE-COUNT W-RELEASE-COUNT
013300                   W-STATUS-COUNT W-REJECT-COUNT.
013400
013500     OPEN I-O SHOWTIME-MASTER-FILE.
013600     PERFORM 0100-LOAD-SHOWTIME-TABLE THRU 0100-LOAD-SHOWTIME-TABLE-EXIT.
013700     CLOSE SHOWTIME-MASTER-FILE.
013800     OPEN I-O SHOWTIME-MASTER-FILE.
013900
014000     MOVE "N" TO W-SHOWTIME-INPUT-EOF.
014100     OPEN INPUT SHOWTIME-INPUT-FILE.
014200     PERFORM 0300-READ-SHOWTIME-INPUT-NEXT
014300        THRU 0300-READ-SHOWTIME-INPUT-NEXT-EXIT.
014400
014500 0200-INITIALIZE-RUN-EXIT.
014600     EXIT.
014700*    ------------------------------------------------------------------
014800
014900 0300-READ-SHOWTIME-INPUT-NEXT.
015000
015100     READ SHOWTIME-INPUT-FILE
015200         AT END
015300            MOVE "Y" TO W-SHOWTIME-INPUT-EOF
015400            GO TO 0300-READ-SHOWTIME-INPUT-NEXT-EXIT
015500         NOT AT END
015600            CONTINUE.
015700
015800 0300-READ-SHOWTIME-INPUT-NEXT-EXIT.
015900     EXIT.
016000*    ------------------------------------------------------------------
016100
016200 0400-PROCESS-SHOWTIME-INPUT.
016300
016400     IF SHOWTIME-INPUT-NEW-SHOWTIME
016500        PERFORM 0500-PROCESS-NEW-SHOWTIME
016600           THRU 0500-PROCESS-NEW-SHOWTIME-EXIT
016700     ELSE
016800        MOVE SHOWTIME-INPUT-SHOWTIME-ID TO W-LOOKUP-SHOWTIME-ID
016900        PERFORM 0600-READ-SHOWTIME-BY-ID
017000           THRU 0600-READ-SHOWTIME-BY-ID-EXIT
017100        IF NOT FOUND-SHOWTIME-RECORD
017200           MOVE "SHOWTIME-ID NOT ON FILE" TO W-REJECT-REASON
017300           PERFORM 0200-REJECT-TRANSACTION
017400              THRU 0200-REJECT-TRANSACTION-EXIT
017500        ELSE
017600           IF SHOWTIME-INPUT-RESERVE
017700              PERFORM 0600-PROCESS-RESERVE-TRANSACTION
017800                 THRU 0600-PROCESS-RESERVE-TRANSACTION-EXIT
017900           ELSE IF SHOWTIME-INPUT-RELEASE
018000              PERFORM 0700-PROCESS-RELEASE-TRANSACTION
018100                 THRU 0700-PROCESS-RELEASE-TRANSACTION-EXIT
018200           ELSE IF SHOWTIME-INPUT-CANCEL OR SHOWTIME-INPUT-COMPLETE
018300                 OR SHOWTIME-INPUT-MARK-HOUSEFULL
018400              PERFORM 0800-PROCESS-STATUS-TRANSACTION
018500                 THRU 0800-PROCESS-STATUS-TRANSACTION-EXIT
018600           ELSE
018700              MOVE "INVALID TRANSACTION CODE" TO W-REJECT-REASON
018800              PERFORM 0200-REJECT-TRANSACTION
018900                 THRU 0200-REJECT-TRANSACTION-EXIT.
019000
019100     PERFORM 0300-READ-SHOWTIME-INPUT-NEXT
019200        THRU 0300-READ-SHOWTIME-INPUT-NEXT-EXIT.
019300
019400 0400-PROCESS-SHOWTIME-INPUT-EXIT.
019500     EXIT.
019600*    ------------------------------------------------------------------
019700
019800 0500-PROCESS-NEW-SHOWTIME.
019900
020000     PERFORM 0400-FIND-SHOWTIME-CONFLICT
020100        THRU 0400-FIND-SHOWTIME-CONFLICT-EXIT.
020200
020300     IF SHOWTIME-CONFLICT
020400        MOVE "SHOWTIME WINDOW CONFLICT" TO W-REJECT-REASON
020500        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT
020600     ELSE
020700        PERFORM 0700-WRITE-NEW-SHOWTIME-RECORD
020800           THRU 0700-WRITE-NEW-SHOWTIME-RECORD-EXIT
020900        PERFORM 0300-APPEND-SHOWTIME-TABLE
021000           THRU 0300-APPEND-SHOWTIME-TABLE-EXIT
021100        ADD 1 TO W-NEW-SHOW-COUNT.
021200
021300 0500-PROCESS-NEW-SHOWTIME-EXIT.
021400     EXIT.
021500*    ------------------------------------------------------------------
021600
021700 0600-PROCESS-RESERVE-TRANSACTION.
021800
021900     MOVE SHOWTIME-INPUT-SEAT-COUNT TO W-SEATS-REQUESTED.
022000
022100     IF SHOWTIME-AVAILABLE-SEATS >= W-SEATS-REQUESTED
022200        SUBTRACT W-SEATS-REQUESTED FROM SHOWTIME-AVAILABLE-SEATS
022300        IF SHOWTIME-AVAILABLE-SEATS = 0
022400           MOVE "HOUSEFULL" TO SHOWTIME-STATUS
022500        END-IF
022600        PERFORM 0800-REWRITE-SHOWTIME-RECORD
022700           THRU 0800-REWRITE-SHOWTIME-RECORD-EXIT
022800        ADD 1 TO W-RESERVE-COUNT
022900     ELSE
023000        MOVE "INSUFFICIENT SEATS AVAILABLE" TO W-REJECT-REASON
023100        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
023200
023300 0600-PROCESS-RESERVE-TRANSACTION-EXIT.
023400     EXIT.
023500*    ------------------------------------------------------------------
023600
023700 0700-PROCESS-RELEASE-TRANSACTION.
023800
023900     MOVE SHOWTIME-INPUT-SEAT-COUNT TO W-SEATS-REQUESTED.
024000     ADD W-SEATS-REQUESTED TO SHOWTIME-AVAILABLE-SEATS.
024100
024200     IF SHOWTIME-AVAILABLE-SEATS > SHOWTIME-TOTAL-SEATS
024300        MOVE SHOWTIME-TOTAL-SEATS TO SHOWTIME-AVAILABLE-SEATS.
024400
024500     IF SHOWTIME-HOUSEFULL AND SHOWTIME-AVAILABLE-SEATS > 0
024600        MOVE "ACTIVE   " TO SHOWTIME-STATUS.
024700
024800     PERFORM 0800-REWRITE-SHOWTIME-RECORD
024900        THRU 0800-REWRITE-SHOWTIME-RECORD-EXIT.
025000     ADD 1 TO W-RELEASE-COUNT.
025100
025200 0700-PROCESS-RELEASE-TRANSACTION-EXIT.
025300     EXIT.
025400*    ------------------------------------------------------------------
025500
025600 0800-PROCESS-STATUS-TRANSACTION.
025700
025800     IF SHOWTIME-INPUT-CANCEL
025900        MOVE "CANCELLED" TO SHOWTIME-STATUS
026000     ELSE IF SHOWTIME-INPUT-COMPLETE
026100        MOVE "COMPLETED" TO SHOWTIME-STATUS
026200     ELSE
026300        MOVE "HOUSEFULL" TO SHOWTIME-STATUS
026400        MOVE 0 TO SHOWTIME-AVAILABLE-SEATS.
026500
026600     PERFORM 0800-REWRITE-SHOWTIME-RECORD
026700        THRU 0800-REWRITE-SHOWTIME-RECORD-EXIT.
026800     ADD 1 TO W-STATUS-COUNT.
026900
027000 0800-PROCESS-STATUS-TRANSACTION-EXIT.
027100     EXIT.
027200*    ------------------------------------------------------------------
027300
027400 0900-TERMINATE-RUN.
027500
027600     CLOSE SHOWTIME-INPUT-FILE.
027700     CLOSE SHOWTIME-MASTER-FILE.
027800
027900     MOVE W-NEW-SHOW-COUNT TO D-NEW-SHOW-COUNT.
028000     MOVE W-RESERVE-COUNT  TO D-RESERVE-COUNT.
028100     MOVE W-RELEASE-COUNT  TO D-RELEASE-COUNT.
028200     MOVE W-STATUS-COUNT   TO D-STATUS-COUNT.
028300     MOVE W-REJECT-COUNT   TO D-REJECT-COUNT.
028400
028500     DISPLAY "SHOWTIME-PROCESSING RUN COMPLETE - " RTS-TIMESTAMP.
028600     DISPLAY "  NEW SHOWTIMES  " D-NEW-SHOW-COUNT.
028700     DISPLAY "  RESERVATIONS   " D-RESERVE-COUNT.
028800     DISPLAY "  RELEASES       " D-RELEASE-COUNT.
028900     DISPLAY "  STATUS CHANGES " D-STATUS-COUNT.
029000     DISPLAY "  REJECTED       " D-REJECT-COUNT.
029100
029200 0900-TERMINATE-RUN-EXIT.
029300     EXIT.
029400*    ------------------------------------------------------------------
029500
029600     COPY "PLGENRL.CBL".
029700     COPY "PLSHOWT.CBL".
029800*    ------------------------------------------------------------------
