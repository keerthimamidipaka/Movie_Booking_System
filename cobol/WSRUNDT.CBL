000100*    WSRUNDT.CBL
000200*    THE REDEFINES VIEWS BELOW CARRY NO FILLER OF THEIR OWN --
000300*    EACH ONE'S SUB-FIELDS ALREADY ADD UP TO THE FULL SIZE OF THE
000400*    ITEM IT REDEFINES, SO THERE IS NO SPARE BYTE LEFT TO PAD.
000500*
000600*    WORKING-STORAGE TO BE USED BY PLGENRL.CBL, IN PLACE OF THE OLD
000700*    WSDATE.CBL/PLDATE.CBL PAIR THIS SHOP USED FOR OPERATOR DATE
000800*    ENTRY.  THIS SYSTEM RUNS UNATTENDED, SO THERE IS NO ACCEPT-A-
000900*    DATE-FROM-THE-OPERATOR LOGIC LEFT HERE -- ONLY THE RUN TIMESTAMP
001000*    ITSELF, AND THE DAY/LEAP-YEAR TABLE CARRIED OVER FROM THE OLD
001100*    COPYBOOK SO ELAPSED-TIME WINDOWS (PAYMENT WINDOW, CANCELLATION
001200*    CUT-OFF, TICKET VALIDITY) CAN BE COMPUTED WITHOUT CALLING OUT TO
001300*    ANYTHING NOT ON THIS MACHINE.
001400*
001500*    Variable returned to main program by GET-RUN-TIMESTAMP:
001600*       RTS-TIMESTAMP  (format CCYYMMDDHHMMSS)
001700*
001800       01  RTS-TIMESTAMP                PIC 9(14).
001900       01  RTS-TIMESTAMP-VIEW REDEFINES RTS-TIMESTAMP.
002000           05  RTS-DATE                 PIC 9(08).
002100           05  RTS-TIME                 PIC 9(06).
002200       01  RTS-DATE-VIEW REDEFINES RTS-DATE.
002300           05  RTS-CCYY                 PIC 9(04).
002400           05  RTS-MM                   PIC 9(02).
002500           05  RTS-DD                   PIC 9(02).
002600       01  RTS-TIME-VIEW REDEFINES RTS-TIME.
002700           05  RTS-HH                   PIC 9(02).
002800           05  RTS-MI                   PIC 9(02).
002900           05  RTS-SS                   PIC 9(02).
003000
003100       01  RTS-MONTH-DAYS-TABLE.
003200           05  FILLER  PIC 9(03)  VALUE 000.
003300           05  FILLER  PIC 9(03)  VALUE 031.
003400           05  FILLER  PIC 9(03)  VALUE 059.
003500           05  FILLER  PIC 9(03)  VALUE 090.
003600           05  FILLER  PIC 9(03)  VALUE 120.
003700           05  FILLER  PIC 9(03)  VALUE 151.
003800           05  FILLER  PIC 9(03)  VALUE 181.
003900           05  FILLER  PIC 9(03)  VALUE 212.
004000           05  FILLER  PIC 9(03)  VALUE 243.
004100           05  FILLER  PIC 9(03)  VALUE 273.
004200           05  FILLER  PIC 9(03)  VALUE 304.
004300           05  FILLER  PIC 9(03)  VALUE 334.
004400       01  RTS-MONTH-DAYS-R REDEFINES RTS-MONTH-DAYS-TABLE.
004500           05  RTS-MONTH-DAYS-BEFORE OCCURS 12 TIMES
004600                                        PIC 9(03).
004700
004800       77  RTS-LEAP-YEAR-QUOTIENT       PIC 9(04) COMP.
004900       77  RTS-LEAP-YEAR-REMAINDER      PIC 9(04) COMP.
005000       77  RTS-LEAP-DAY-ADJUST          PIC 9(01) COMP.
005100       77  RTS-DAY-NUMBER               PIC 9(07) COMP.
005200*
005300*    WORK AREA FOR CONVERT-TIMESTAMP-TO-MINUTES -- KEPT SEPARATE FROM
005400*    RTS-TIMESTAMP ABOVE SO A CANCELLATION-WINDOW OR EXPIRY CHECK
005500*    NEVER STOMPS ON THE RUN TIMESTAMP THE REST OF THE PROGRAM STILL
005600*    NEEDS TO DISPLAY  S.P. 03/02/03.
005700       01  RTS-CONV-TIMESTAMP           PIC 9(14).
005800       01  RTS-CONV-TIMESTAMP-VIEW REDEFINES RTS-CONV-TIMESTAMP.
005900           05  RTS-CONV-DATE            PIC 9(08).
006000           05  RTS-CONV-TIME            PIC 9(06).
006100       01  RTS-CONV-DATE-VIEW REDEFINES RTS-CONV-DATE.
006200           05  RTS-CONV-CCYY            PIC 9(04).
006300           05  RTS-CONV-MM              PIC 9(02).
006400           05  RTS-CONV-DD              PIC 9(02).
006500       01  RTS-CONV-TIME-VIEW REDEFINES RTS-CONV-TIME.
006600           05  RTS-CONV-HH              PIC 9(02).
006700           05  RTS-CONV-MI              PIC 9(02).
006800           05  RTS-CONV-SS              PIC 9(02).
