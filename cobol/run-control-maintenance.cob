000100*    ******************************************************************
000200*    RUN-CONTROL-MAINTENANCE
000300*    STAND-ALONE UTILITY TO DISPLAY, AND OPTIONALLY RESET, THE
000400*    NEXT-NUMBER COUNTERS ON RUN-CONTROL-FILE.  NORMALLY THE FOUR
000500*    BATCH-PROCESSING PROGRAMS MAINTAIN THIS FILE THEMSELVES; THIS
000600*    PROGRAM IS FOR OPERATIONS TO INSPECT IT BETWEEN CYCLES OR TO
000700*    REPAIR IT AFTER A SHOP WEEKEND (SEE PLCTRL.CBL FOR THE SAME
000800*    NEXT-NUMBER LOGIC THE BATCH RUNS USE).
000900*    ******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    run-control-maintenance.
001200 AUTHOR.        R TAKAHASHI.
001300 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001400 DATE-WRITTEN.  06/03/91.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
001700*
001800*    ------------------------------------------------------------------
001900*    CHANGE LOG
002000*    ------------------------------------------------------------------
002100*    06/03/91  R.T.  ORIGINAL PROGRAM (MODELLED ON THE OLD A/P
002200*                    CONTROL-FILE-MAINTENANCE PROGRAM).
002300*    05/02/97  D.O.  ADDED BOOKING-SEQ / TICKET-SEQ COUNTERS WHEN THE
002400*                    REFERENCE-NUMBER SCHEME WAS BROUGHT IN.
002500*    11/09/98  R.T.  Y2K: LAST-RUN-DATE DISPLAY NOW SHOWS FULL 4-   CR1187
002600*                    DIGIT YEAR.                                    CR1187
002700*    08/14/01  S.P.  ADDED RESET-COUNTER OPTION FOR YEAR-END ROLL.  CR1298
002800*    ------------------------------------------------------------------
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600     FILE-CONTROL.
003700
003800         COPY "SLCTRL.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDCTRL.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "WSRUNDT.CBL".
004800
004900     01  W-CTRL-RELATIVE-KEY          PIC 9(09) COMP.
005000     01  W-CTRL-FILE-STATUS           PIC X(02).
005100         88  W-CTRL-FILE-OK               VALUE "00".
005200
005300     01  W-RESET-ANSWER                PIC X(01).
005400         88  RESET-CONFIRMED                VALUE "Y".
005500         88  RESET-DECLINED                 VALUE "N".
005600
005700     01  W-REJECT-COUNT                PIC 9(07) COMP.
005800     01  W-REJECT-REASON               PIC X(40).
005900
006000     01  W-TODAY-YYMMDD.
006100         05  W-TODAY-YY               PIC 9(02).
006200         05  W-TODAY-MM               PIC 9(02).
006300         05  W-TODAY-DD               PIC 9(02).
006400         05  FILLER                    PIC X(01).
006500     01  W-TODAY-CC                   PIC 9(02).
006600     01  W-TODAY-CCYY.
006700         05  W-TODAY-CCYY-CC          PIC 9(02).
006800         05  W-TODAY-CCYY-YY          PIC 9(02).
006900         05  FILLER                    PIC X(01).
007000
007100     01  W-CONVERT-TIMESTAMP          PIC 9(14).
007200     01  W-CONVERT-MINUTES            PIC 9(09) COMP.
007300
007400     01  RUN-CONTROL-DISPLAY-LINE.
007500         05  FILLER                    PIC X(20)
007600                                        VALUE "RUN CONTROL RECORD -".
007700         05  D-LAST-BOOKING-ID         PIC ZZZZZZZZ9.
007800         05  FILLER                    PIC X(02) VALUE SPACES.
007900         05  D-LAST-TICKET-ID          PIC ZZZZZZZZ9.
008000
008100     77  DUMMY                         PIC X(01).
008200*    ------------------------------------------------------------------
008300
008400 PROCEDURE DIVISION.
008500
008600 0100-MAINLINE.
008700
008800     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
008900     PERFORM 0100-OPEN-RUN-CONTROL-RECORD
009000        THRU 0100-OPEN-RUN-CONTROL-RECORD-EXIT.
009100     PERFORM 0200-DISPLAY-RUN-CONTROL-RECORD
009200        THRU 0200-DISPLAY-RUN-CONTROL-RECORD-EXIT.
009300
009400     DISPLAY "RESET ALL COUNTERS TO ZERO ?  (Y/N)".
009500     ACCEPT W-RESET-ANSWER.
009600
009700     IF NOT RESET-CONFIRMED
009800        GO TO 0150-MAINLINE-CONTINUE.
009900
010000     PERFORM 0300-RESET-RUN-CONTROL-RECORD
010100        THRU 0300-RESET-RUN-CONTROL-RECORD-EXIT.
010200
010300 0150-MAINLINE-CONTINUE.
010400
010500     PERFORM 0200-CLOSE-RUN-CONTROL-RECORD
010600        THRU 0200-CLOSE-RUN-CONTROL-RECORD-EXIT.
010700
010800     EXIT PROGRAM.
010900     STOP RUN.
011000*    ------------------------------------------------------------------
011100
011200 0200-DISPLAY-RUN-CONTROL-RECORD.
011300
011400     MOVE CONTROL-LAST-BOOKING-ID TO D-LAST-BOOKING-ID.
011500     MOVE CONTROL-LAST-TICKET-ID  TO D-LAST-TICKET-ID.
011600     DISPLAY RUN-CONTROL-DISPLAY-LINE.
011700     DISPLAY "LAST BOOKING SEQ " CONTROL-LAST-BOOKING-SEQ
011800             "   LAST TICKET SEQ " CONTROL-LAST-TICKET-SEQ.
011900     DISPLAY "LAST RUN DATE    " CONTROL-LAST-RUN-DATE
012000             "   LAST RUN TIME   " CONTROL-LAST-RUN-TIME.
012100
012200 0200-DISPLAY-RUN-CONTROL-RECORD-EXIT.
012300     EXIT.
012400*    ------------------------------------------------------------------
012500
012600 0300-RESET-RUN-CONTROL-RECORD.
012700
012800     MOVE ZEROS TO CONTROL-LAST-BOOKING-ID CONTROL-LAST-BOOKING-SEQ
012900                   CONTROL-LAST-TICKET-ID  CONTROL-LAST-TICKET-SEQ.
013000     DISPLAY "COUNTERS RESET TO ZERO.".
013100
013200 0300-RESET-RUN-CONTROL-RECORD-EXIT.
013300     EXIT.
013400*    ------------------------------------------------------------------
013500
013600     COPY "PLGENRL.CBL".
013700     COPY "PLCTRL.CBL".
013800*    ------------------------------------------------------------------
