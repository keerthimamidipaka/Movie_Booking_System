000100*    ******************************************************************
000200*    MOVIE-REVENUE-REPORT
000300*    PER-MOVIE AND PER-THEATER REVENUE/OCCUPANCY SUMMARY, RUN AFTER
000400*    THE FOUR MAINTENANCE PROGRAMS HAVE FINISHED FOR THE CYCLE.  READS
000500*    ALL FOUR MASTERS READ-ONLY -- WRITES NOTHING BACK TO THEM.
000600*
000700*    THE MOVIE SECTION IS BUILT DIRECTLY FROM MOVIE-MASTER-FILE, WHICH
000800*    COMES OFF DISK IN ASCENDING MOVIE-ID ORDER BECAUSE THE RELATIVE
000900*    KEY EQUALS MOVIE-ID -- NO SORT NEEDED THERE.  THEATER-ID HAS NO
001000*    MASTER OF ITS OWN, SO THE THEATER TOTALS ARE ACCUMULATED IN
001100*    DISCOVERY ORDER AND THEN RUN THROUGH SORT-FILE TO GET THEM INTO
001200*    ASCENDING SEQUENCE FOR PRINTING.
001300*    ******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    movie-revenue-report.
001600 AUTHOR.        S PATEL.
001700 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001800 DATE-WRITTEN.  02/09/96.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - MANAGEMENT REPORTING ONLY.
002100*
002200*    ------------------------------------------------------------------
002300*    CHANGE LOG
002400*    ------------------------------------------------------------------
002500*    02/09/96  S.P.  ORIGINAL PROGRAM.  MOVIE SECTION ONLY.
002600*    09/12/96  D.O.  ADDED THEATER-ID SECTION AND GRAND TOTAL LINE.
002700*    11/09/98  R.T.  Y2K: RUN-DATE HEADING NOW SHOWS FULL 4-DIGIT   CR1187
002800*                    YEAR.                                          CR1187
002900*    05/17/02  D.O.  REVENUE NOW EXCLUDES CANCELLED/PENDING BOOKS  CR1330
003000*                    AND EXPIRED/CANCELLED/REFUNDED TICKETS PER     CR1330
003100*                    FINANCE AUDIT FINDING.                         CR1330
003200*    03/02/03  S.P.  ACTIVE-SHOWTIME COUNT (SHOWS COLUMN) ADDED PER CR1360
003300*                    OPS REQUEST.                                   CR1360
003400*    ------------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300
004400         COPY "SLMOVIE.CBL".
004500         COPY "SLSHOW.CBL".
004600         COPY "SLBOOK.CBL".
004700         COPY "SLTICK.CBL".
004800
004900         SELECT PRINTER-FILE
005000                ASSIGN TO "MOVREV"
005100                ORGANIZATION IS LINE SEQUENTIAL.
005200
005300         SELECT THEATER-WORK-FILE
005400                ASSIGN TO "THWORK"
005500                ORGANIZATION IS SEQUENTIAL.
005600
005700         SELECT THEATER-SORTED-FILE
005800                ASSIGN TO "THSORTD"
005900                ORGANIZATION IS SEQUENTIAL.
006000
006100         SELECT THEATER-SORT-FILE
006200                ASSIGN TO "THSORT".
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700     COPY "FDMOVIE.CBL".
006800     COPY "FDSHOW.CBL".
006900     COPY "FDBOOK.CBL".
007000     COPY "FDTICK.CBL".
007100
007200     FD  PRINTER-FILE
007300         LABEL RECORDS ARE OMITTED.
007400     01  PRINTER-RECORD                PIC X(132).
007500
007600     FD  THEATER-WORK-FILE
007700         LABEL RECORDS ARE STANDARD.
007800     01  THEATER-WORK-RECORD.
007900         05  TW-THEATER-ID              PIC 9(09).
008000         05  TW-BOOKINGS                PIC 9(06).
008100         05  TW-SEATS                   PIC 9(07).
008200         05  TW-TICKETS                 PIC 9(07).
008300         05  TW-REVENUE                 PIC S9(09)V99.
008400         05  TW-SHOWS                   PIC 9(05).
008500         05  FILLER                     PIC X(10).
008600
008700     FD  THEATER-SORTED-FILE
008800         LABEL RECORDS ARE STANDARD.
008900     01  THEATER-SORTED-RECORD.
009000         05  TSD-THEATER-ID              PIC 9(09).
009100         05  TSD-BOOKINGS                PIC 9(06).
009200         05  TSD-SEATS                   PIC 9(07).
009300         05  TSD-TICKETS                 PIC 9(07).
009400         05  TSD-REVENUE                 PIC S9(09)V99.
009500         05  TSD-SHOWS                   PIC 9(05).
009600         05  FILLER                      PIC X(10).
009700
009800     SD  THEATER-SORT-FILE.
009900     01  THEATER-SORT-RECORD.
010000         05  TS-THEATER-ID              PIC 9(09).
010100         05  TS-BOOKINGS                PIC 9(06).
010200         05  TS-SEATS                   PIC 9(07).
010300         05  TS-TICKETS                 PIC 9(07).
010400         05  TS-REVENUE                 PIC S9(09)V99.
010500         05  TS-SHOWS                   PIC 9(05).
010600         05  FILLER                     PIC X(10).
010700
010800 WORKING-STORAGE SECTION.
010900
011000     COPY "WSRUNDT.CBL".
011100
011200     01  W-MOVIE-RELATIVE-KEY          PIC 9(09) COMP.
011300     01  W-SHOW-RELATIVE-KEY           PIC 9(09) COMP.
011400     01  W-BOOK-RELATIVE-KEY           PIC 9(09) COMP.
011500     01  W-TICK-RELATIVE-KEY           PIC 9(09) COMP.
011600
011700     01  W-TODAY-YYMMDD.
011800         05  W-TODAY-YY               PIC 9(02).
011900         05  W-TODAY-MM               PIC 9(02).
012000         05  W-TODAY-DD               PIC 9(02).
012100         05  FILLER                    PIC X(01).
012200     01  W-TODAY-CC                   PIC 9(02).
012300     01  W-TODAY-CCYY.
012400         05  W-TODAY-CCYY-CC          PIC 9(02).
012500         05  W-TODAY-CCYY-YY          PIC 9(02).
012600         05  FILLER                    PIC X(01).
012700
012800     01  W-REJECT-REASON               PIC X(40).
012900     01  W-REJECT-COUNT                PIC 9(07) COMP.
013000
013100     01  W-CONVERT-TIMESTAMP           PIC 9(14).
013200     01  W-CONVERT-MINUTES             PIC 9(09) COMP.
013300
013400     01  W-MOVIE-MASTER-STATUS         PIC X(02).
013500         88  W-MOVIE-MASTER-OK             VALUE "00".
013600     01  W-SHOW-MASTER-STATUS          PIC X(02).
013700         88  W-SHOW-MASTER-OK              VALUE "00".
013800     01  W-BOOK-MASTER-STATUS          PIC X(02).
013900         88  W-BOOK-MASTER-OK              VALUE "00".
014000     01  W-TICK-MASTER-STATUS          PIC X(02).
014100         88  W-TICK-MASTER-OK              VALUE "00".
014200
014300     01  W-MOVIE-END-OF-FILE            PIC X(01).
014400         88  MOVIE-LOAD-EOF                 VALUE "Y".
014500     01  W-SHOW-END-OF-FILE             PIC X(01).
014600         88  SHOW-SCAN-EOF                  VALUE "Y".
014700     01  W-BOOK-END-OF-FILE             PIC X(01).
014800         88  BOOK-SCAN-EOF                  VALUE "Y".
014900     01  W-TICK-END-OF-FILE             PIC X(01).
015000         88  TICK-SCAN-EOF                  VALUE "Y".
015100     01  W-THEATER-SORT-EOF             PIC X(01).
015200         88  THEATER-SORT-EOF                VALUE "Y".
015300
015400     01  W-FOUND-MOVIE-ENTRY             PIC X(01).
015500         88  FOUND-MOVIE-ENTRY               VALUE "Y".
015600     01  W-FOUND-THEATER-ENTRY           PIC X(01).
015700         88  FOUND-THEATER-ENTRY             VALUE "Y".
015800
015900     01  W-LOOKUP-MOVIE-ID              PIC 9(09).
016000     01  W-LOOKUP-THEATER-ID            PIC 9(09).
016100
016200*    IN-CORE MOVIE SUMMARY TABLE -- ONE ENTRY PER MOVIE ON THE
016300*    CATALOGUE, LOADED IN ASCENDING MOVIE-ID ORDER (SEE HEADER NOTE).
016400
016500     01  W-MOVIE-TABLE-COUNT             PIC 9(05) COMP.
016600     01  W-MOVIE-TABLE OCCURS 2000 TIMES INDEXED BY W-MOVIE-TABLE-IX.
016700         05  W-MOV-ID                    PIC 9(09).
016800         05  W-MOV-BOOKINGS              PIC 9(06) COMP.
016900         05  W-MOV-SEATS                 PIC 9(07) COMP.
017000         05  W-MOV-TICKETS               PIC 9(07) COMP.
017100         05  W-MOV-REVENUE               PIC S9(09)V99.
017200         05  W-MOV-SHOWS                 PIC 9(05) COMP.
017300
017400*    IN-CORE THEATER SUMMARY TABLE -- BUILT IN DISCOVERY ORDER AS
017500*    THEATER-IDS TURN UP ON THE SHOWTIME/BOOKING/TICKET MASTERS.
017600
017700     01  W-THEATER-TABLE-COUNT           PIC 9(04) COMP.
017800     01  W-THEATER-TABLE OCCURS 500 TIMES INDEXED BY W-THEATER-TABLE-IX.
017900         05  W-THR-ID                    PIC 9(09).
018000         05  W-THR-BOOKINGS              PIC 9(06) COMP.
018100         05  W-THR-SEATS                 PIC 9(07) COMP.
018200         05  W-THR-TICKETS                PIC 9(07) COMP.
018300         05  W-THR-REVENUE                PIC S9(09)V99.
018400         05  W-THR-SHOWS                  PIC 9(05) COMP.
018500
018600     01  TITLE-LINE.
018700         05  FILLER                   PIC X(01) VALUE SPACES.
018800         05  FILLER                   PIC X(41)
018900                 VALUE "MOVIE/THEATER REVENUE & OCCUPANCY SUMMARY".
019000         05  FILLER                   PIC X(11) VALUE "  RUN DATE:".
019100         05  FILLER                   PIC X(01) VALUE SPACES.
019200         05  D-RUN-CCYY               PIC 9(04).
019300         05  FILLER                   PIC X(01) VALUE "/".
019400         05  D-RUN-MM                 PIC 9(02).
019500         05  FILLER                   PIC X(01) VALUE "/".
019600         05  D-RUN-DD                 PIC 9(02).
019700
019800     01  RULE-LINE.
019900         05  FILLER                   PIC X(69) VALUE ALL "-".
020000
020100     01  HEADING-MOVIE.
020200         05  FILLER                   PIC X(11) VALUE "MOVIE-ID   ".
020300         05  FILLER                   PIC X(11) VALUE "BOOKINGS   ".
020400         05  FILLER                   PIC X(15) VALUE "SEATS-BOOKED   ".
020500         05  FILLER                   PIC X(10) VALUE "TICKETS   ".
020600         05  FILLER                   PIC X(15) VALUE "REVENUE        ".
020700         05  FILLER                   PIC X(05) VALUE "SHOWS".
020800
020900     01  HEADING-THEATER.
021000         05  FILLER                   PIC X(11) VALUE "THEATER-ID ".
021100         05  FILLER                   PIC X(11) VALUE "BOOKINGS   ".
021200         05  FILLER                   PIC X(15) VALUE "SEATS-BOOKED   ".
021300         05  FILLER                   PIC X(10) VALUE "TICKETS   ".
021400         05  FILLER                   PIC X(15) VALUE "REVENUE        ".
021500         05  FILLER                   PIC X(05) VALUE "SHOWS".
021600
021700     01  DETAIL-LINE.
021800         05  D-DET-ID                 PIC 9(09).
021900         05  FILLER                   PIC X(03) VALUE SPACES.
022000         05  D-DET-BOOKINGS           PIC ZZZ9.
022100         05  FILLER                   PIC X(06) VALUE SPACES.
022200         05  D-DET-SEATS              PIC ZZZZ9.
022300         05  FILLER                   PIC X(06) VALUE SPACES.
022400         05  D-DET-TICKETS            PIC ZZZZ9.
022500         05  FILLER                   PIC X(05) VALUE SPACES.
022600         05  D-DET-REVENUE            PIC ZZZ,ZZ9.99.
022700         05  FILLER                   PIC X(05) VALUE SPACES.
022800         05  D-DET-SHOWS              PIC ZZ9.
022900
023000     01  GRAND-TOTAL-LINE.
023100         05  FILLER                   PIC X(12) VALUE "GRAND TOTAL ".
023200         05  FILLER                   PIC X(12) VALUE SPACES.
023300         05  D-GRAND-SEATS            PIC ZZZZ9.
023400         05  FILLER                   PIC X(10) VALUE SPACES.
023500         05  D-GRAND-TICKETS          PIC ZZZZ9.
023600         05  FILLER                   PIC X(05) VALUE SPACES.
023700         05  D-GRAND-REVENUE          PIC Z,ZZZ,ZZ9.99.
023800
023900     01  W-GRAND-SEATS                 PIC 9(08) COMP.
024000     01  W-GRAND-TICKETS               PIC 9(08) COMP.
024100     01  W-GRAND-REVENUE               PIC S9(10)V99.
024200
024300     01  W-PRINTED-LINES                PIC 9(02) COMP.
024400         88  PAGE-FULL                      VALUE 55 THRU 99.
024500     01  W-PAGE-NUMBER                  PIC 9(04) COMP.
024600
024700     77  DUMMY                          PIC X(01).
024800*    ------------------------------------------------------------------
024900
025000 PROCEDURE DIVISION.
025100
025200 0100-MAINLINE.
025300
025400     PERFORM 0200-INITIALIZE-RUN THRU 0200-INITIALIZE-RUN-EXIT.
025500     PERFORM 0300-LOAD-MOVIE-SUMMARY-TABLE
025600        THRU 0300-LOAD-MOVIE-SUMMARY-TABLE-EXIT.
025700     PERFORM 0900-SCAN-SHOWTIME-MASTER
025800        THRU 0900-SCAN-SHOWTIME-MASTER-EXIT.
025900     PERFORM 1100-SCAN-BOOKING-MASTER THRU 1100-SCAN-BOOKING-MASTER-EXIT.
026000     PERFORM 1300-SCAN-TICKET-MASTER THRU 1300-SCAN-TICKET-MASTER-EXIT.
026100     PERFORM 1500-SORT-THEATER-SUMMARY
026200        THRU 1500-SORT-THEATER-SUMMARY-EXIT.
026300     PERFORM 1700-PRINT-HEADINGS THRU 1700-PRINT-HEADINGS-EXIT.
026400     PERFORM 1800-PRINT-MOVIE-SECTION THRU 1800-PRINT-MOVIE-SECTION-EXIT.
026500     PERFORM 2000-PRINT-THEATER-SECTION
026600        THRU 2000-PRINT-THEATER-SECTION-EXIT.
026700     PERFORM 2300-PRINT-GRAND-TOTAL THRU 2300-PRINT-GRAND-TOTAL-EXIT.
026800     PERFORM 2400-TERMINATE-RUN THRU 2400-TERMINATE-RUN-EXIT.
026900
027000     EXIT PROGRAM.
027100     STOP RUN.
027200*    ------------------------------------------------------------------
027300
027400 0200-INITIALIZE-RUN.
027500
027600     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
027700     MOVE 0 TO W-MOVIE-TABLE-COUNT W-THEATER-TABLE-COUNT.
027800     MOVE 0 TO W-GRAND-SEATS W-GRAND-TICKETS W-GRAND-REVENUE.
027900     MOVE 0 TO W-PAGE-NUMBER W-PRINTED-LINES.
028000
028100     OPEN INPUT MOVIE-MASTER-FILE.
028200     OPEN INPUT SHOWTIME-MASTER-FILE.
028300     OPEN INPUT BOOKING-MASTER-FILE.
028400     OPEN INPUT TICKET-MASTER-FILE.
028500     OPEN OUTPUT PRINTER-FILE.
028600
028700 0200-INITIALIZE-RUN-EXIT.
028800     EXIT.
028900*    ------------------------------------------------------------------
029000
029100 0300-LOAD-MOVIE-SUMMARY-TABLE.
029200
029300     MOVE 1 TO W-MOVIE-RELATIVE-KEY.
029400     MOVE "N" TO W-MOVIE-END-OF-FILE.
029500     START MOVIE-MASTER-FILE KEY NOT LESS THAN W-MOVIE-RELATIVE-KEY
029600         INVALID KEY
029700            MOVE "Y" TO W-MOVIE-END-OF-FILE.
029800
029900     PERFORM 0400-LOAD-MOVIE-SUMMARY-TABLE-READ
030000        THRU 0400-LOAD-MOVIE-SUMMARY-TABLE-READ-EXIT UNTIL MOVIE-LOAD-EOF.
030100
030200 0300-LOAD-MOVIE-SUMMARY-TABLE-EXIT.
030300     EXIT.
030400*    ------------------------------------------------------------------
030500
030600 0400-LOAD-MOVIE-SUMMARY-TABLE-READ.
030700
030800     READ MOVIE-MASTER-FILE NEXT RECORD
030900         AT END
031000            MOVE "Y" TO W-MOVIE-END-OF-FILE
031100            GO TO 0400-LOAD-MOVIE-SUMMARY-TABLE-READ-EXIT
031200         NOT AT END
031300            ADD 1 TO W-MOVIE-TABLE-COUNT
031400            MOVE MOVIE-ID TO W-MOV-ID (W-MOVIE-TABLE-COUNT)
031500            MOVE 0 TO W-MOV-BOOKINGS (W-MOVIE-TABLE-COUNT)
031600            MOVE 0 TO W-MOV-SEATS    (W-MOVIE-TABLE-COUNT)
031700            MOVE 0 TO W-MOV-TICKETS  (W-MOVIE-TABLE-COUNT)
031800            MOVE 0 TO W-MOV-REVENUE  (W-MOVIE-TABLE-COUNT)
031900            MOVE 0 TO W-MOV-SHOWS    (W-MOVIE-TABLE-COUNT).
032000
032100 0400-LOAD-MOVIE-SUMMARY-TABLE-READ-EXIT.
032200     EXIT.
032300*    ------------------------------------------------------------------
032400
032500 0500-FIND-MOVIE-SUMMARY-ENTRY.
032600
032700     MOVE "N" TO W-FOUND-MOVIE-ENTRY.
032800     SET W-MOVIE-TABLE-IX TO 1.
032900     PERFORM 0600-FIND-MOVIE-SUMMARY-ENTRY-TEST
033000        THRU 0600-FIND-MOVIE-SUMMARY-ENTRY-TEST-EXIT
033100         VARYING W-MOVIE-TABLE-IX FROM 1 BY 1
033200         UNTIL W-MOVIE-TABLE-IX > W-MOVIE-TABLE-COUNT
033300            OR W-FOUND-MOVIE-ENTRY = "Y".
033400
033500 0500-FIND-MOVIE-SUMMARY-ENTRY-EXIT.
033600     EXIT.
033700*    ------------------------------------------------------------------
033800
033900 0600-FIND-MOVIE-SUMMARY-ENTRY-TEST.
034000
034100     IF W-MOV-ID (W-MOVIE-TABLE-IX) = W-LOOKUP-MOVIE-ID
034200        MOVE "Y" TO W-FOUND-MOVIE-ENTRY.
034300
034400 0600-FIND-MOVIE-SUMMARY-ENTRY-TEST-EXIT.
034500     EXIT.
034600*    ------------------------------------------------------------------
034700
034800 0700-FIND-OR-INSERT-THEATER-ENTRY.
034900
035000     MOVE "N" TO W-FOUND-THEATER-ENTRY.
035100     SET W-THEATER-TABLE-IX TO 1.
035200     PERFORM 0800-FIND-THEATER-ENTRY-TEST
035300        THRU 0800-FIND-THEATER-ENTRY-TEST-EXIT
035400         VARYING W-THEATER-TABLE-IX FROM 1 BY 1
035500         UNTIL W-THEATER-TABLE-IX > W-THEATER-TABLE-COUNT
035600            OR W-FOUND-THEATER-ENTRY = "Y".
035700
035800     IF NOT FOUND-THEATER-ENTRY
035900        ADD 1 TO W-THEATER-TABLE-COUNT
036000        SET W-THEATER-TABLE-IX TO W-THEATER-TABLE-COUNT
036100        MOVE W-LOOKUP-THEATER-ID TO W-THR-ID (W-THEATER-TABLE-IX)
036200        MOVE 0 TO W-THR-BOOKINGS (W-THEATER-TABLE-IX)
036300        MOVE 0 TO W-THR-SEATS    (W-THEATER-TABLE-IX)
036400        MOVE 0 TO W-THR-TICKETS  (W-THEATER-TABLE-IX)
036500        MOVE 0 TO W-THR-REVENUE  (W-THEATER-TABLE-IX)
036600        MOVE 0 TO W-THR-SHOWS    (W-THEATER-TABLE-IX).
036700
036800 0700-FIND-OR-INSERT-THEATER-ENTRY-EXIT.
036900     EXIT.
037000*    ------------------------------------------------------------------
037100
037200 0800-FIND-THEATER-ENTRY-TEST.
037300
037400     IF W-THR-ID (W-THEATER-TABLE-IX) = W-LOOKUP-THEATER-ID
037500        MOVE "Y" TO W-FOUND-THEATER-ENTRY.
037600
037700 0800-FIND-THEATER-ENTRY-TEST-EXIT.
037800     EXIT.
037900*    ------------------------------------------------------------------
038000
038100 0900-SCAN-SHOWTIME-MASTER.
038200
038300     MOVE 1 TO W-SHOW-RELATIVE-KEY.
038400     MOVE "N" TO W-SHOW-END-OF-FILE.
038500     START SHOWTIME-MASTER-FILE KEY NOT LESS THAN W-SHOW-RELATIVE-KEY
038600         INVALID KEY
038700            MOVE "Y" TO W-SHOW-END-OF-FILE.
038800
038900     PERFORM 1000-SCAN-SHOWTIME-MASTER-READ
039000        THRU 1000-SCAN-SHOWTIME-MASTER-READ-EXIT UNTIL SHOW-SCAN-EOF.
039100
039200 0900-SCAN-SHOWTIME-MASTER-EXIT.
039300     EXIT.
039400*    ------------------------------------------------------------------
039500
039600 1000-SCAN-SHOWTIME-MASTER-READ.
039700
039800     READ SHOWTIME-MASTER-FILE NEXT RECORD
039900         AT END
040000            MOVE "Y" TO W-SHOW-END-OF-FILE
040100         NOT AT END
040200            IF SHOWTIME-ACTIVE
040300               MOVE SHOWTIME-MOVIE-ID TO W-LOOKUP-MOVIE-ID
040400               PERFORM 0500-FIND-MOVIE-SUMMARY-ENTRY
040500                  THRU 0500-FIND-MOVIE-SUMMARY-ENTRY-EXIT
040600               IF FOUND-MOVIE-ENTRY
040700                  ADD 1 TO W-MOV-SHOWS (W-MOVIE-TABLE-IX)
040800               END-IF
040900               MOVE SHOWTIME-THEATER-ID TO W-LOOKUP-THEATER-ID
041000               PERFORM 0700-FIND-OR-INSERT-THEATER-ENTRY
041100                  THRU 0700-FIND-OR-INSERT-THEATER-ENTRY-EXIT
041200               ADD 1 TO W-THR-SHOWS (W-THEATER-TABLE-IX)
041300            END-IF.
041400
041500 1000-SCAN-SHOWTIME-MASTER-READ-EXIT.
041600     EXIT.
041700*    ------------------------------------------------------------------
041800
041900 1100-SCAN-BOOKING-MASTER.
042000
042100     MOVE 1 TO W-BOOK-RELATIVE-KEY.
042200     MOVE "N" TO W-BOOK-END-OF-FILE.
042300     START BOOKING-MASTER-FILE KEY NOT LESS THAN W-BOOK-RELATIVE-KEY
042400         INVALID KEY
042500            MOVE "Y" TO W-BOOK-END-OF-FILE.
042600
042700     PERFORM 1200-SCAN-BOOKING-MASTER-READ
042800        THRU 1200-SCAN-BOOKING-MASTER-READ-EXIT UNTIL BOOK-SCAN-EOF.
042900
043000 1100-SCAN-BOOKING-MASTER-EXIT.
043100     EXIT.
043200*    ------------------------------------------------------------------
043300
043400 1200-SCAN-BOOKING-MASTER-READ.
043500
043600     READ BOOKING-MASTER-FILE NEXT RECORD
043700         AT END
043800            MOVE "Y" TO W-BOOK-END-OF-FILE
043900         NOT AT END
044000            IF NOT BOOKING-CANCELLED AND NOT BOOKING-EXPIRED
044100               MOVE BOOKING-MOVIE-ID TO W-LOOKUP-MOVIE-ID
044200               PERFORM 0500-FIND-MOVIE-SUMMARY-ENTRY
044300                  THRU 0500-FIND-MOVIE-SUMMARY-ENTRY-EXIT
044400               IF FOUND-MOVIE-ENTRY
044500                  ADD 1 TO W-MOV-BOOKINGS (W-MOVIE-TABLE-IX)
044600                  ADD BOOKING-NUMBER-OF-SEATS TO
044700                      W-MOV-SEATS (W-MOVIE-TABLE-IX)
044800                  IF BOOKING-PAYMENT-COMPLETED
044900                     ADD BOOKING-FINAL-AMOUNT TO
045000                         W-MOV-REVENUE (W-MOVIE-TABLE-IX)
045100                  END-IF
045200               END-IF
045300               MOVE BOOKING-THEATER-ID TO W-LOOKUP-THEATER-ID
045400               PERFORM 0700-FIND-OR-INSERT-THEATER-ENTRY
045500                  THRU 0700-FIND-OR-INSERT-THEATER-ENTRY-EXIT
045600               ADD 1 TO W-THR-BOOKINGS (W-THEATER-TABLE-IX)
045700               ADD BOOKING-NUMBER-OF-SEATS TO
045800                   W-THR-SEATS (W-THEATER-TABLE-IX)
045900               IF BOOKING-PAYMENT-COMPLETED
046000                  ADD BOOKING-FINAL-AMOUNT TO
046100                      W-THR-REVENUE (W-THEATER-TABLE-IX)
046200               END-IF
046300            END-IF.
046400
046500 1200-SCAN-BOOKING-MASTER-READ-EXIT.
046600     EXIT.
046700*    ------------------------------------------------------------------
046800
046900 1300-SCAN-TICKET-MASTER.
047000
047100     MOVE 1 TO W-TICK-RELATIVE-KEY.
047200     MOVE "N" TO W-TICK-END-OF-FILE.
047300     START TICKET-MASTER-FILE KEY NOT LESS THAN W-TICK-RELATIVE-KEY
047400         INVALID KEY
047500            MOVE "Y" TO W-TICK-END-OF-FILE.
047600
047700     PERFORM 1400-SCAN-TICKET-MASTER-READ
047800        THRU 1400-SCAN-TICKET-MASTER-READ-EXIT UNTIL TICK-SCAN-EOF.
047900
048000 1300-SCAN-TICKET-MASTER-EXIT.
048100     EXIT.
048200*    ------------------------------------------------------------------
048300
048400 1400-SCAN-TICKET-MASTER-READ.
048500
048600     READ TICKET-MASTER-FILE NEXT RECORD
048700         AT END
048800            MOVE "Y" TO W-TICK-END-OF-FILE
048900         NOT AT END
049000            MOVE TICKET-MOVIE-ID TO W-LOOKUP-MOVIE-ID
049100            PERFORM 0500-FIND-MOVIE-SUMMARY-ENTRY
049200               THRU 0500-FIND-MOVIE-SUMMARY-ENTRY-EXIT
049300            IF FOUND-MOVIE-ENTRY
049400               ADD 1 TO W-MOV-TICKETS (W-MOVIE-TABLE-IX)
049500               IF TICKET-ACTIVE
049600                  ADD TICKET-PRICE TO W-MOV-REVENUE (W-MOVIE-TABLE-IX)
049700               END-IF
049800            END-IF
049900            MOVE TICKET-THEATER-ID TO W-LOOKUP-THEATER-ID
050000            PERFORM 0700-FIND-OR-INSERT-THEATER-ENTRY
050100               THRU 0700-FIND-OR-INSERT-THEATER-ENTRY-EXIT
050200            ADD 1 TO W-THR-TICKETS (W-THEATER-TABLE-IX)
050300            IF TICKET-ACTIVE
050400               ADD TICKET-PRICE TO W-THR-REVENUE (W-THEATER-TABLE-IX)
050500            END-IF.
050600
050700 1400-SCAN-TICKET-MASTER-READ-EXIT.
050800     EXIT.
050900*    ------------------------------------------------------------------
051000
051100 1500-SORT-THEATER-SUMMARY.
051200
051300     OPEN OUTPUT THEATER-WORK-FILE.
051400
051500     PERFORM 1600-WRITE-THEATER-WORK-RECORD
051600        THRU 1600-WRITE-THEATER-WORK-RECORD-EXIT
051700         VARYING W-THEATER-TABLE-IX FROM 1 BY 1
051800         UNTIL W-THEATER-TABLE-IX > W-THEATER-TABLE-COUNT.
051900
052000     CLOSE THEATER-WORK-FILE.
052100
052200     SORT THEATER-SORT-FILE
052300         ON ASCENDING KEY TS-THEATER-ID
052400         USING THEATER-WORK-FILE
052500         GIVING THEATER-SORTED-FILE.
052600
052700 1500-SORT-THEATER-SUMMARY-EXIT.
052800     EXIT.
052900*    ------------------------------------------------------------------
053000
053100 1600-WRITE-THEATER-WORK-RECORD.
053200
053300     MOVE W-THR-ID       (W-THEATER-TABLE-IX) TO TW-THEATER-ID.
053400     MOVE W-THR-BOOKINGS (W-THEATER-TABLE-IX) TO TW-BOOKINGS.
053500     MOVE W-THR-SEATS    (W-THEATER-TABLE-IX) TO TW-SEATS.
053600     MOVE W-THR-TICKETS  (W-THEATER-TABLE-IX) TO TW-TICKETS.
053700     MOVE W-THR-REVENUE  (W-THEATER-TABLE-IX) TO TW-REVENUE.
053800     MOVE W-THR-SHOWS    (W-THEATER-TABLE-IX) TO TW-SHOWS.
053900
054000     WRITE THEATER-WORK-RECORD.
054100
054200 1600-WRITE-THEATER-WORK-RECORD-EXIT.
054300     EXIT.
054400*    ------------------------------------------------------------------
054500
054600 1700-PRINT-HEADINGS.
054700
054800     IF PAGE-FULL OR W-PAGE-NUMBER = 0
054900        ADD 1 TO W-PAGE-NUMBER
055000        MOVE RTS-CCYY TO D-RUN-CCYY
055100        MOVE RTS-MM   TO D-RUN-MM
055200        MOVE RTS-DD   TO D-RUN-DD
055300        MOVE TITLE-LINE TO PRINTER-RECORD
055400        WRITE PRINTER-RECORD BEFORE ADVANCING PAGE
055500        MOVE RULE-LINE TO PRINTER-RECORD
055600        WRITE PRINTER-RECORD BEFORE ADVANCING 1
055700        MOVE 2 TO W-PRINTED-LINES.
055800
055900 1700-PRINT-HEADINGS-EXIT.
056000     EXIT.
056100*    ------------------------------------------------------------------
056200
056300 1800-PRINT-MOVIE-SECTION.
056400
056500     MOVE HEADING-MOVIE TO PRINTER-RECORD.
056600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
056700     ADD 1 TO W-PRINTED-LINES.
056800
056900     PERFORM 1900-PRINT-MOVIE-DETAIL THRU 1900-PRINT-MOVIE-DETAIL-EXIT
057000         VARYING W-MOVIE-TABLE-IX FROM 1 BY 1
057100         UNTIL W-MOVIE-TABLE-IX > W-MOVIE-TABLE-COUNT.
057200
057300     MOVE RULE-LINE TO PRINTER-RECORD.
057400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
057500     ADD 1 TO W-PRINTED-LINES.
057600
057700 1800-PRINT-MOVIE-SECTION-EXIT.
057800     EXIT.
057900*    ------------------------------------------------------------------
058000
058100 1900-PRINT-MOVIE-DETAIL.
058200
058300     IF PAGE-FULL
058400        PERFORM 1700-PRINT-HEADINGS THRU 1700-PRINT-HEADINGS-EXIT
058500        MOVE HEADING-MOVIE TO PRINTER-RECORD
058600        WRITE PRINTER-RECORD BEFORE ADVANCING 1
058700        ADD 1 TO W-PRINTED-LINES
058800     END-IF.
058900
059000     MOVE W-MOV-ID       (W-MOVIE-TABLE-IX) TO D-DET-ID.
059100     MOVE W-MOV-BOOKINGS (W-MOVIE-TABLE-IX) TO D-DET-BOOKINGS.
059200     MOVE W-MOV-SEATS    (W-MOVIE-TABLE-IX) TO D-DET-SEATS.
059300     MOVE W-MOV-TICKETS  (W-MOVIE-TABLE-IX) TO D-DET-TICKETS.
059400     MOVE W-MOV-REVENUE  (W-MOVIE-TABLE-IX) TO D-DET-REVENUE.
059500     MOVE W-MOV-SHOWS    (W-MOVIE-TABLE-IX) TO D-DET-SHOWS.
059600     MOVE DETAIL-LINE TO PRINTER-RECORD.
059700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
059800     ADD 1 TO W-PRINTED-LINES.
059900
060000     ADD W-MOV-SEATS   (W-MOVIE-TABLE-IX) TO W-GRAND-SEATS.
060100     ADD W-MOV-TICKETS (W-MOVIE-TABLE-IX) TO W-GRAND-TICKETS.
060200     ADD W-MOV-REVENUE (W-MOVIE-TABLE-IX) TO W-GRAND-REVENUE.
060300
060400 1900-PRINT-MOVIE-DETAIL-EXIT.
060500     EXIT.
060600*    ------------------------------------------------------------------
060700
060800 2000-PRINT-THEATER-SECTION.
060900
061000     OPEN INPUT THEATER-SORTED-FILE.
061100     MOVE "N" TO W-THEATER-SORT-EOF.
061200     PERFORM 2100-READ-THEATER-SORTED-NEXT
061300        THRU 2100-READ-THEATER-SORTED-NEXT-EXIT.
061400
061500     IF PAGE-FULL
061600        PERFORM 1700-PRINT-HEADINGS THRU 1700-PRINT-HEADINGS-EXIT.
061700
061800     MOVE HEADING-THEATER TO PRINTER-RECORD.
061900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
062000     ADD 1 TO W-PRINTED-LINES.
062100
062200     PERFORM 2200-PRINT-THEATER-DETAIL
062300        THRU 2200-PRINT-THEATER-DETAIL-EXIT UNTIL THEATER-SORT-EOF.
062400
062500     MOVE RULE-LINE TO PRINTER-RECORD.
062600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
062700     ADD 1 TO W-PRINTED-LINES.
062800
062900     CLOSE THEATER-SORTED-FILE.
063000
063100 2000-PRINT-THEATER-SECTION-EXIT.
063200     EXIT.
063300*    ------------------------------------------------------------------
063400
063500 2100-READ-THEATER-SORTED-NEXT.
063600
063700     READ THEATER-SORTED-FILE
063800         AT END
063900            MOVE "Y" TO W-THEATER-SORT-EOF
064000         NOT AT END
064100            CONTINUE.
064200
064300 2100-READ-THEATER-SORTED-NEXT-EXIT.
064400     EXIT.
064500*    ------------------------------------------------------------------
064600
064700 2200-PRINT-THEATER-DETAIL.
064800
064900     IF PAGE-FULL
065000        PERFORM 1700-PRINT-HEADINGS THRU 1700-PRINT-HEADINGS-EXIT
065100        MOVE HEADING-THEATER TO PRINTER-RECORD
065200        WRITE PRINTER-RECORD BEFORE ADVANCING 1
065300        ADD 1 TO W-PRINTED-LINES
065400     END-IF.
065500
065600     MOVE TSD-THEATER-ID TO D-DET-ID.
065700     MOVE TSD-BOOKINGS   TO D-DET-BOOKINGS.
065800     MOVE TSD-SEATS      TO D-DET-SEATS.
065900     MOVE TSD-TICKETS    TO D-DET-TICKETS.
066000     MOVE TSD-REVENUE    TO D-DET-REVENUE.
066100     MOVE TSD-SHOWS      TO D-DET-SHOWS.
066200     MOVE DETAIL-LINE TO PRINTER-RECORD.
066300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
066400     ADD 1 TO W-PRINTED-LINES.
066500
066600     PERFORM 2100-READ-THEATER-SORTED-NEXT
066700        THRU 2100-READ-THEATER-SORTED-NEXT-EXIT.
066800
066900 2200-PRINT-THEATER-DETAIL-EXIT.
067000     EXIT.
067100*    ------------------------------------------------------------------
067200
067300 2300-PRINT-GRAND-TOTAL.
067400
067500*    THE GRAND TOTAL REFLECTS THE MOVIE-SECTION FIGURES -- EVERY
067600*    BOOKING/TICKET BELONGS TO EXACTLY ONE MOVIE, SO SUMMING THE
067700*    THEATER SECTION ON TOP WOULD DOUBLE-COUNT THE SAME BUSINESS.
067800
067900     IF PAGE-FULL
068000        PERFORM 1700-PRINT-HEADINGS THRU 1700-PRINT-HEADINGS-EXIT.
068100
068200     MOVE W-GRAND-SEATS   TO D-GRAND-SEATS.
068300     MOVE W-GRAND-TICKETS TO D-GRAND-TICKETS.
068400     MOVE W-GRAND-REVENUE TO D-GRAND-REVENUE.
068500     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
068600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
068700     ADD 1 TO W-PRINTED-LINES.
068800
068900 2300-PRINT-GRAND-TOTAL-EXIT.
069000     EXIT.
069100*    ------------------------------------------------------------------
069200
069300 2400-TERMINATE-RUN.
069400
069500     CLOSE MOVIE-MASTER-FILE.
069600     CLOSE SHOWTIME-MASTER-FILE.
069700     CLOSE BOOKING-MASTER-FILE.
069800     CLOSE TICKET-MASTER-FILE.
069900     CLOSE PRINTER-FILE.
070000
070100     DISPLAY "MOVIE-REVENUE-REPORT RUN COMPLETE - " RTS-TIMESTAMP.
070200     DISPLAY "  MOVIES REPORTED   " W-MOVIE-TABLE-COUNT.
070300     DISPLAY "  THEATERS REPORTED " W-THEATER-TABLE-COUNT.
070400
070500 2400-TERMINATE-RUN-EXIT.
070600     EXIT.
070700*    ------------------------------------------------------------------
070800
070900     COPY "PLGENRL.CBL".
071000*    ------------------------------------------------------------------
