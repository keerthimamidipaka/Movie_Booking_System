000100*    PL-GEN-BOOKING-REF.CBL
000200*    BUILDS THE BOOKING-REFERENCE.  THE FILE LAYOUT ONLY LEAVES
000300*    ROOM FOR X(20), SO THE RUN-DATE (NOT THE FULL HH:MM:SS) IS
000400*    USED WITH THE 6-DIGIT RUN-SEQUENCE NUMBER -- STILL UNIQUE
000500*    WITHIN A RUN, AND REPRODUCIBLE IF A RUN IS EVER RE-KEYED FROM
000600*    THE SAME INPUT DECK.
000700*
000800*    WORKING-STORAGE THE CALLING PROGRAM MUST DECLARE:
000900*       W-NEW-BOOKING-ID, W-NEW-BOOKING-SEQ, W-NEW-BOOKING-REFERENCE
001000*
001100       0100-GENERATE-BOOKING-REFERENCE.
001200
001300           PERFORM 0300-NEXT-BOOKING-ID THRU 0300-NEXT-BOOKING-ID-EXIT.
001400
001500           MOVE SPACES TO W-NEW-BOOKING-REFERENCE.
001600           STRING "BKG-"          DELIMITED BY SIZE
001700                  RTS-DATE        DELIMITED BY SIZE
001800                  "-"             DELIMITED BY SIZE
001900                  W-NEW-BOOKING-SEQ DELIMITED BY SIZE
002000                  INTO W-NEW-BOOKING-REFERENCE.
002100
002200       0100-GENERATE-BOOKING-REFERENCE-EXIT.
002300           EXIT.
002400*    ------------------------------------------------------------
