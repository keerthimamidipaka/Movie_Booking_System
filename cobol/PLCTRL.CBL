000100*    PLCTRL.CBL
000200*    RUN-CONTROL RECORD PARAGRAPHS -- SAME JOB THE OLD
000300*    CONTROL-FILE-MAINTENANCE PROGRAM DID FOR "NEXT VOUCHER NUMBER",
000400*    NOW HANDING OUT BOOKING-ID/TICKET-ID AND THE REFERENCE-NUMBER
000500*    SUFFIXES.  RUN-CONTROL-FILE ALWAYS HAS EXACTLY ONE RECORD, AT
000600*    RELATIVE RECORD 1.
000700*
000800       0100-OPEN-RUN-CONTROL-RECORD.
000900
001000           MOVE 1 TO W-CTRL-RELATIVE-KEY.
001100           OPEN I-O RUN-CONTROL-FILE.
001200           READ RUN-CONTROL-FILE
001300               INVALID KEY
001400                  DISPLAY "*** RUN-CONTROL-FILE EMPTY - INITIALIZING ***"
001500                  MOVE ZEROS TO RUN-CONTROL-RECORD
001600                  MOVE 1 TO W-CTRL-RELATIVE-KEY
001700                  WRITE RUN-CONTROL-RECORD
001800                      INVALID KEY
001900                         DISPLAY
002000                          "*** UNABLE TO INIT RUN-CONTROL-FILE ***".
002100
002200       0100-OPEN-RUN-CONTROL-RECORD-EXIT.
002300           EXIT.
002400*    ------------------------------------------------------------
002500
002600       0200-CLOSE-RUN-CONTROL-RECORD.
002700
002800           MOVE RTS-DATE TO CONTROL-LAST-RUN-DATE.
002900           MOVE RTS-TIME TO CONTROL-LAST-RUN-TIME.
003000           MOVE 1 TO W-CTRL-RELATIVE-KEY.
003100           REWRITE RUN-CONTROL-RECORD
003200               INVALID KEY
003300                  DISPLAY "*** UNABLE TO REWRITE RUN-CONTROL-FILE ***".
003400           CLOSE RUN-CONTROL-FILE.
003500
003600       0200-CLOSE-RUN-CONTROL-RECORD-EXIT.
003700           EXIT.
003800*    ------------------------------------------------------------
003900
004000       0300-NEXT-BOOKING-ID.
004100
004200           ADD 1 TO CONTROL-LAST-BOOKING-ID.
004300           ADD 1 TO CONTROL-LAST-BOOKING-SEQ.
004400           MOVE CONTROL-LAST-BOOKING-ID  TO W-NEW-BOOKING-ID.
004500           MOVE CONTROL-LAST-BOOKING-SEQ TO W-NEW-BOOKING-SEQ.
004600
004700       0300-NEXT-BOOKING-ID-EXIT.
004800           EXIT.
004900*    ------------------------------------------------------------
005000
005100       0400-NEXT-TICKET-ID.
005200
005300           ADD 1 TO CONTROL-LAST-TICKET-ID.
005400           ADD 1 TO CONTROL-LAST-TICKET-SEQ.
005500           MOVE CONTROL-LAST-TICKET-ID  TO W-NEW-TICKET-ID.
005600           MOVE CONTROL-LAST-TICKET-SEQ TO W-NEW-TICKET-SEQ.
005700
005800       0400-NEXT-TICKET-ID-EXIT.
005900           EXIT.
006000*    ------------------------------------------------------------
