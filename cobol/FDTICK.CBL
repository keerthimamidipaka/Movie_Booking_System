000100*    TICKET FILE - RECORD LAYOUTS
000200*    ADDED SEAT-TYPE WHEN RECLINER/GOLD/PLATINUM PRICING TIERS WERE
000300*    BROUGHT IN  J.M.K. 09/30/94.
000400*    QR-CODE AND BARCODE FIELDS ADDED FOR THE NEW TURNSTILE SCANNERS
000500*    S.P. 04/11/97.
000600*
000700       FD  TICKET-INPUT-FILE
000800           LABEL RECORDS ARE STANDARD.
000900
001000       01  TICKET-INPUT-RECORD.
001100           05  TICKET-INPUT-TRANS-CODE      PIC X(01).
001200               88  TICKET-INPUT-ISSUE                  VALUE "I".
001300               88  TICKET-INPUT-USE                    VALUE "U".
001400               88  TICKET-INPUT-CANCEL                 VALUE "X".
001500               88  TICKET-INPUT-REFUND                 VALUE "R".
001600           05  TICKET-INPUT-BATCH-ID              PIC 9(09).
001700           05  TICKET-INPUT-TICKET-ID             PIC 9(09).
001800           05  TICKET-INPUT-BOOKING-ID            PIC 9(09).
001900           05  TICKET-INPUT-SHOWTIME-ID           PIC 9(09).
002000           05  TICKET-INPUT-MOVIE-ID              PIC 9(09).
002100           05  TICKET-INPUT-THEATER-ID            PIC 9(09).
002200           05  TICKET-INPUT-SEAT-NUMBER           PIC X(06).
002300           05  TICKET-INPUT-SEAT-TYPE             PIC X(09).
002400           05  TICKET-INPUT-PRICE                 PIC 9(05)V99.
002500           05  TICKET-INPUT-CUSTOMER-NAME         PIC X(60).
002600           05  TICKET-INPUT-CUSTOMER-EMAIL        PIC X(60).
002700           05  TICKET-INPUT-CUSTOMER-PHONE        PIC X(15).
002800           05  TICKET-INPUT-SHOW-DATE-TIME        PIC 9(14).
002900           05  TICKET-INPUT-TICKET-NUMBER         PIC X(25).
003000           05  FILLER                   PIC X(20).
003100
003200       FD  TICKET-MASTER-FILE
003300           LABEL RECORDS ARE STANDARD.
003400
003500       01  TICKET-RECORD.
003600           05  TICKET-ID                PIC 9(09).
003700           05  TICKET-NUMBER            PIC X(25).
003800           05  TICKET-BOOKING-ID        PIC 9(09).
003900           05  TICKET-SHOWTIME-ID       PIC 9(09).
004000           05  TICKET-MOVIE-ID          PIC 9(09).
004100           05  TICKET-THEATER-ID        PIC 9(09).
004200           05  TICKET-SEAT-NUMBER       PIC X(06).
004300           05  TICKET-SEAT-TYPE         PIC X(09).
004400               88  TICKET-SEAT-REGULAR       VALUE "REGULAR  ".
004500               88  TICKET-SEAT-PREMIUM       VALUE "PREMIUM  ".
004600               88  TICKET-SEAT-VIP           VALUE "VIP      ".
004700               88  TICKET-SEAT-RECLINER      VALUE "RECLINER ".
004800               88  TICKET-SEAT-GOLD          VALUE "GOLD     ".
004900               88  TICKET-SEAT-PLATINUM      VALUE "PLATINUM ".
005000           05  TICKET-PRICE             PIC S9(05)V99 COMP-3.
005100           05  TICKET-STATUS            PIC X(09).
005200               88  TICKET-ACTIVE             VALUE "ACTIVE   ".
005300               88  TICKET-USED               VALUE "USED     ".
005400               88  TICKET-CANCELLED          VALUE "CANCELLED".
005500               88  TICKET-EXPIRED            VALUE "EXPIRED  ".
005600               88  TICKET-REFUNDED           VALUE "REFUNDED ".
005700           05  TICKET-CUSTOMER-NAME     PIC X(60).
005800           05  TICKET-CUSTOMER-EMAIL    PIC X(60).
005900           05  TICKET-CUSTOMER-PHONE    PIC X(15).
006000           05  TICKET-SHOW-DATE-TIME    PIC 9(14).
006100           05  TICKET-ISSUE-DATE        PIC 9(14).
006200           05  TICKET-VALID-UNTIL       PIC 9(14).
006300           05  TICKET-DATE-VIEW REDEFINES TICKET-ISSUE-DATE.
006400               10  TICKET-ISSUE-YMD     PIC 9(08).
006500               10  TICKET-ISSUE-HMS     PIC 9(06).
006600           05  TICKET-QR-CODE           PIC X(30).
006700           05  TICKET-BARCODE           PIC X(25).
006800           05  FILLER                   PIC X(15).
