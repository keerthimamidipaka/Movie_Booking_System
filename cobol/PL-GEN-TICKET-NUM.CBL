000100*    PL-GEN-TICKET-NUM.CBL
000200*    BUILDS TICKET-NUMBER FROM THE FULL RUN TIMESTAMP AND A 6-DIGIT
000300*    RUN-SEQUENCE NUMBER (25 CHARACTERS EXACTLY, THE WIDTH OF THE
000400*    TICKET-NUMBER FIELD ON FILE).  QR-CODE AND BARCODE ARE BUILT
000500*    FROM THE RESULT BY PLTICK.CBL AT WRITE TIME.
000600*
000700*    WORKING-STORAGE THE CALLING PROGRAM MUST DECLARE:
000800*       W-NEW-TICKET-ID, W-NEW-TICKET-SEQ, W-NEW-TICKET-NUMBER
000900*
001000       0100-GENERATE-TICKET-NUMBER.
001100
001200           PERFORM 0400-NEXT-TICKET-ID THRU 0400-NEXT-TICKET-ID-EXIT.
001300
001400           MOVE SPACES TO W-NEW-TICKET-NUMBER.
001500           STRING "TKT-"          DELIMITED BY SIZE
001600                  RTS-TIMESTAMP   DELIMITED BY SIZE
001700                  "-"             DELIMITED BY SIZE
001800                  W-NEW-TICKET-SEQ DELIMITED BY SIZE
001900                  INTO W-NEW-TICKET-NUMBER.
002000
002100       0100-GENERATE-TICKET-NUMBER-EXIT.
002200           EXIT.
002300*    ------------------------------------------------------------
