000100*    MOVIE FILE - FILE CONTROL ENTRIES
000200*    MOVIE-INPUT-FILE  - CATALOGUE MAINTENANCE TRANSACTIONS (CREATE/
000300*                        ACTIVATE/DEACTIVATE), ONE PER LINE, IN THE
000400*                        ORDER THE OPERATOR KEYED THEM.
000500*    MOVIE-MASTER-FILE - THE MOVIE CATALOGUE ITSELF.  NO INDEXED
000600*                        ACCESS METHOD ON THIS SYSTEM, SO THE MASTER
000700*                        IS RELATIVE, KEYED BY THE RELATIVE RECORD
000800*                        NUMBER, WHICH THIS SHOP ALWAYS SETS EQUAL TO
000900*                        THE MOVIE-ID SO A RECORD CAN BE FETCHED
001000*                        DIRECTLY WITHOUT A TABLE SEARCH.
001100*
001200       SELECT MOVIE-INPUT-FILE
001300              ASSIGN TO "MOVIEIN"
001400              ORGANIZATION IS LINE SEQUENTIAL.
001500
001600       SELECT MOVIE-MASTER-FILE
001700              ASSIGN TO "MOVIEMAS"
001800              ORGANIZATION IS RELATIVE
001900              ACCESS MODE IS DYNAMIC
002000              RELATIVE KEY IS W-MOVIE-RELATIVE-KEY
002100              FILE STATUS IS W-MOVIE-MASTER-STATUS.
