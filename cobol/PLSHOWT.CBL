000100*    PLSHOWT.CBL
000200*    SHOWTIME-MASTER-FILE PARAGRAPHS.  SHOWTIME-ID ARRIVES ALREADY
000300*    ASSIGNED ON THE TRANSACTION, SO SINGLE-RECORD ACCESS IS DIRECT
000400*    BY RELATIVE KEY.  THE CONFLICT CHECK ON A NEW SHOWTIME NEEDS
000500*    EVERY SHOWTIME ALREADY ON FILE FOR THE SAME MOVIE/THEATER --
000600*    INCLUDING ONES CREATED EARLIER IN THIS SAME RUN -- SO THE WHOLE
000700*    MASTER IS LOADED INTO W-SHOW-TABLE AT OPEN TIME AND KEPT
000800*    CURRENT AS NEW SHOWTIMES ARE ADDED.
000900*
001000*    WORKING-STORAGE THE CALLING PROGRAM MUST DECLARE:
001100*       W-SHOW-TABLE-COUNT, W-SHOW-TABLE (OCCURS ... INDEXED BY
001200*          W-SHOW-TABLE-IX), EACH ENTRY CARRYING MOVIE-ID,
001300*          THEATER-ID, START-TIME, END-TIME AND STATUS
001400*       W-CONFLICT-FOUND
001500*
001600       0100-LOAD-SHOWTIME-TABLE.
001700
001800           MOVE 0 TO W-SHOW-TABLE-COUNT.
001900           MOVE 1 TO W-SHOW-RELATIVE-KEY.
002000           MOVE "N" TO W-SHOW-END-OF-FILE.
002100           START SHOWTIME-MASTER-FILE
002200               KEY NOT LESS THAN W-SHOW-RELATIVE-KEY
002300               INVALID KEY
002400                  MOVE "Y" TO W-SHOW-END-OF-FILE.
002500
002600           PERFORM 0200-LOAD-SHOWTIME-TABLE-READ
002700              THRU 0200-LOAD-SHOWTIME-TABLE-READ-EXIT
002800                 UNTIL W-SHOW-END-OF-FILE.
002900
003000       0100-LOAD-SHOWTIME-TABLE-EXIT.
003100           EXIT.
003200*    ------------------------------------------------------------
003300
003400       0200-LOAD-SHOWTIME-TABLE-READ.
003500
003600           READ SHOWTIME-MASTER-FILE NEXT RECORD
003700               AT END
003800                  MOVE "Y" TO W-SHOW-END-OF-FILE
003900               NOT AT END
004000                  ADD 1 TO W-SHOW-TABLE-COUNT
004100                  MOVE SHOWTIME-ID
004200                     TO W-SHOW-ID (W-SHOW-TABLE-COUNT)
004300                  MOVE SHOWTIME-MOVIE-ID
004400                     TO W-SHOW-MOVIE (W-SHOW-TABLE-COUNT)
004500                  MOVE SHOWTIME-THEATER-ID
004600                     TO W-SHOW-THEATER (W-SHOW-TABLE-COUNT)
004700                  MOVE SHOWTIME-TIMES-VIEW
004800                     TO W-SHOW-START (W-SHOW-TABLE-COUNT)
004900                  MOVE SHOWTIME-END-TIME
005000                     TO W-SHOW-END (W-SHOW-TABLE-COUNT)
005100                  MOVE SHOWTIME-STATUS
005200                     TO W-SHOW-STATUS (W-SHOW-TABLE-COUNT).
005300
005400       0200-LOAD-SHOWTIME-TABLE-READ-EXIT.
005500           EXIT.
005600*    ------------------------------------------------------------
005700
005800       0300-APPEND-SHOWTIME-TABLE.
005900
006000           ADD 1 TO W-SHOW-TABLE-COUNT.
006100           MOVE SHOWTIME-INPUT-SHOWTIME-ID
006200              TO W-SHOW-ID (W-SHOW-TABLE-COUNT).
006300           MOVE SHOWTIME-INPUT-MOVIE-ID
006400              TO W-SHOW-MOVIE (W-SHOW-TABLE-COUNT).
006500           MOVE SHOWTIME-INPUT-THEATER-ID
006600              TO W-SHOW-THEATER (W-SHOW-TABLE-COUNT).
006700           MOVE SHOWTIME-INPUT-START-TIME
006800              TO W-SHOW-START (W-SHOW-TABLE-COUNT).
006900           MOVE SHOWTIME-INPUT-END-TIME
007000              TO W-SHOW-END (W-SHOW-TABLE-COUNT).
007100           MOVE "ACTIVE   "     TO W-SHOW-STATUS  (W-SHOW-TABLE-COUNT).
007200
007300       0300-APPEND-SHOWTIME-TABLE-EXIT.
007400           EXIT.
007500*    ------------------------------------------------------------
007600
007700       0400-FIND-SHOWTIME-CONFLICT.
007800
007900           MOVE "N" TO W-CONFLICT-FOUND.
008000           SET W-SHOW-TABLE-IX TO 1.
008100           PERFORM 0500-FIND-SHOWTIME-CONFLICT-TEST
008200              THRU 0500-FIND-SHOWTIME-CONFLICT-TEST-EXIT
008300               VARYING W-SHOW-TABLE-IX FROM 1 BY 1
008400               UNTIL W-SHOW-TABLE-IX > W-SHOW-TABLE-COUNT
008500                  OR W-CONFLICT-FOUND = "Y".
008600
008700       0400-FIND-SHOWTIME-CONFLICT-EXIT.
008800           EXIT.
008900*    ------------------------------------------------------------
009000
009100       0500-FIND-SHOWTIME-CONFLICT-TEST.
009200
009300           IF W-SHOW-MOVIE (W-SHOW-TABLE-IX)
009400                 = SHOWTIME-INPUT-MOVIE-ID
009500              AND W-SHOW-THEATER (W-SHOW-TABLE-IX)
009600                 = SHOWTIME-INPUT-THEATER-ID
009700              AND W-SHOW-STATUS  (W-SHOW-TABLE-IX) NOT = "CANCELLED"
009800              AND W-SHOW-START (W-SHOW-TABLE-IX)
009900                 < SHOWTIME-INPUT-END-TIME
010000              AND W-SHOW-END (W-SHOW-TABLE-IX)
010100                 > SHOWTIME-INPUT-START-TIME
010200              MOVE "Y" TO W-CONFLICT-FOUND.
010300
010400       0500-FIND-SHOWTIME-CONFLICT-TEST-EXIT.
010500           EXIT.
010600*    ------------------------------------------------------------
010700
010800       0600-READ-SHOWTIME-BY-ID.
010900
011000           MOVE "N" TO W-FOUND-SHOWTIME-RECORD.
011100           MOVE W-LOOKUP-SHOWTIME-ID TO W-SHOW-RELATIVE-KEY.
011200           READ SHOWTIME-MASTER-FILE
011300               INVALID KEY
011400                  MOVE "N" TO W-FOUND-SHOWTIME-RECORD
011500               NOT INVALID KEY
011600                  MOVE "Y" TO W-FOUND-SHOWTIME-RECORD.
011700
011800       0600-READ-SHOWTIME-BY-ID-EXIT.
011900           EXIT.
012000*    ------------------------------------------------------------
012100
012200       0700-WRITE-NEW-SHOWTIME-RECORD.
012300
012400           MOVE SHOWTIME-INPUT-SHOWTIME-ID TO W-SHOW-RELATIVE-KEY.
012500           MOVE W-SHOW-RELATIVE-KEY TO SHOWTIME-ID.
012600           MOVE SHOWTIME-INPUT-MOVIE-ID          TO SHOWTIME-MOVIE-ID.
012700           MOVE SHOWTIME-INPUT-THEATER-ID        TO SHOWTIME-THEATER-ID.
012800           MOVE SHOWTIME-INPUT-START-TIME        TO SHOWTIME-TIMES-VIEW.
012900           MOVE SHOWTIME-INPUT-END-TIME          TO SHOWTIME-END-TIME.
013000           MOVE SHOWTIME-INPUT-TOTAL-SEATS       TO SHOWTIME-TOTAL-SEATS
013100                                        SHOWTIME-AVAILABLE-SEATS.
013200           MOVE SHOWTIME-INPUT-PRICE             TO SHOWTIME-PRICE.
013300           MOVE "ACTIVE   "          TO SHOWTIME-STATUS.
013400           MOVE SHOWTIME-INPUT-SCREEN-NUMBER
013500              TO SHOWTIME-SCREEN-NUMBER.
013600           MOVE SHOWTIME-INPUT-SHOW-TYPE         TO SHOWTIME-SHOW-TYPE.
013700
013800           WRITE SHOWTIME-RECORD
013900               INVALID KEY
014000                  MOVE "DUPLICATE SHOWTIME-ID" TO W-REJECT-REASON
014100                  PERFORM 0200-REJECT-TRANSACTION
014200                     THRU 0200-REJECT-TRANSACTION-EXIT.
014300
014400       0700-WRITE-NEW-SHOWTIME-RECORD-EXIT.
014500           EXIT.
014600*    ------------------------------------------------------------
014700
014800       0800-REWRITE-SHOWTIME-RECORD.
014900
015000           MOVE SHOWTIME-ID TO W-SHOW-RELATIVE-KEY.
015100           REWRITE SHOWTIME-RECORD
015200               INVALID KEY
015300                  MOVE "UNABLE TO REWRITE SHOWTIME RECORD"
015400                     TO W-REJECT-REASON
015500                  PERFORM 0200-REJECT-TRANSACTION
015600                     THRU 0200-REJECT-TRANSACTION-EXIT.
015700
015800       0800-REWRITE-SHOWTIME-RECORD-EXIT.
015900           EXIT.
016000*    ------------------------------------------------------------
