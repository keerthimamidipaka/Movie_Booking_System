000100*    SHOP-STANDARD CASE-CONVERSION LITERALS.
000200*    COPY THIS WHENEVER A FREE-TEXT FIELD (CUSTOMER NAME, REASON
000300*    TEXT, ETC.) HAS TO BE FORCED TO UPPER CASE BEFORE IT IS PRINTED
000400*    OR COMPARED.  USE WITH  INSPECT field CONVERTING W-LOWER-CASE
000500*    TO W-UPPER-CASE.
000600*
000700       01  W-LOWER-CASE                 PIC X(26)
000800               VALUE "abcdefghijklmnopqrstuvwxyz".
000900       01  W-UPPER-CASE                 PIC X(26)
001000               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
