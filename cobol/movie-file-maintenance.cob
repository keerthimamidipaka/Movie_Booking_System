000100*    ******************************************************************
000200*    MOVIE-FILE-MAINTENANCE
000300*    APPLIES CREATE / ACTIVATE / DEACTIVATE TRANSACTIONS AGAINST THE
000400*    MOVIE CATALOGUE MASTER.  STRAIGHT RECORD-STATUS MAINTENANCE --
000500*    NO PRICING, NO SEAT MATH.
000600*    ******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    movie-file-maintenance.
000900 AUTHOR.        R TAKAHASHI.
001000 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001100 DATE-WRITTEN.  05/22/91.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001400*
001500*    ------------------------------------------------------------------
001600*    CHANGE LOG
001700*    ------------------------------------------------------------------
001800*    05/22/91  R.T.  ORIGINAL PROGRAM.  CREATE AND ACTIVATE ONLY.
001900*    02/14/92  R.T.  ADDED DEACTIVATE TRANSACTION PER OPS REQUEST #114.
002000*    09/03/93  J.M.K. RATING FIELD NOW CARRIED THROUGH ON CREATE.
002100*    11/02/93  J.M.K. WIDENED TITLE/DIRECTOR TO MATCH FDMOVIE.CBL.
002200*    11/09/98  R.T.  Y2K: RUN TIMESTAMP NOW GOES THROUGH            CR1187
002300*                    GET-RUN-TIMESTAMP CENTURY WINDOW.              CR1187
002400*    07/19/00  D.O.  DISPLAY MESSAGES NOW SHOW MOVIE-ID ON REJECT.  CR1244
002500*    03/02/03  S.P.  SKIP-COUNT ADDED TO END-OF-RUN TOTALS PER      CR1360
002600*                    AUDIT REQUEST.                                 CR1360
002700*    ------------------------------------------------------------------
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500     FILE-CONTROL.
003600
003700         COPY "SLMOVIE.CBL".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200     COPY "FDMOVIE.CBL".
004300
004400 WORKING-STORAGE SECTION.
004500
004600     COPY "WSRUNDT.CBL".
004700
004800     01  W-MOVIE-RELATIVE-KEY        PIC 9(09) COMP.
004900     01  W-MOVIE-MASTER-STATUS       PIC X(02).
005000         88  W-MOVIE-MASTER-OK           VALUE "00".
005100
005200     01  W-FOUND-MOVIE-RECORD         PIC X(01).
005300         88  FOUND-MOVIE-RECORD           VALUE "Y".
005400
005500     01  W-MOVIE-INPUT-EOF            PIC X(01).
005600         88  MOVIE-INPUT-EOF              VALUE "Y".
005700
005800     01  W-REJECT-REASON              PIC X(40).
005900
006000     01  W-TODAY-YYMMDD.
006100         05  W-TODAY-YY               PIC 9(02).
006200         05  W-TODAY-MM               PIC 9(02).
006300         05  W-TODAY-DD               PIC 9(02).
006400         05  FILLER                    PIC X(01).
006500     01  W-TODAY-CC                   PIC 9(02).
006600     01  W-TODAY-CCYY.
006700         05  W-TODAY-CCYY-CC          PIC 9(02).
006800         05  W-TODAY-CCYY-YY          PIC 9(02).
006900         05  FILLER                    PIC X(01).
007000
007100     01  W-CONVERT-TIMESTAMP          PIC 9(14).
007200     01  W-CONVERT-MINUTES            PIC 9(09) COMP.
007300
007400     01  W-COUNTERS.
007500         05  W-CREATE-COUNT           PIC 9(07) COMP.
007600         05  W-ACTIVATE-COUNT         PIC 9(07) COMP.
007700         05  W-DEACTIVATE-COUNT       PIC 9(07) COMP.
007800         05  W-REJECT-COUNT           PIC 9(07) COMP.
007900         05  FILLER                     PIC X(01).
008000     01  W-COUNTERS-PRINT.
008100         05  D-CREATE-COUNT            PIC ZZZ,ZZ9.
008200         05  D-ACTIVATE-COUNT          PIC ZZZ,ZZ9.
008300         05  D-DEACTIVATE-COUNT        PIC ZZZ,ZZ9.
008400         05  D-REJECT-COUNT            PIC ZZZ,ZZ9.
008500         05  FILLER                     PIC X(01).
008600
008700     77  DUMMY                         PIC X(01).
008800*    ------------------------------------------------------------------
008900
009000 PROCEDURE DIVISION.
009100
009200 0100-MAINLINE.
009300
009400     PERFORM 0200-INITIALIZE-RUN THRU 0200-INITIALIZE-RUN-EXIT.
009500     PERFORM 0400-PROCESS-MOVIE-INPUT
009600        THRU 0400-PROCESS-MOVIE-INPUT-EXIT UNTIL MOVIE-INPUT-EOF.
009700     PERFORM 0600-TERMINATE-RUN THRU 0600-TERMINATE-RUN-EXIT.
009800
009900     EXIT PROGRAM.
010000     STOP RUN.
010100*    ------------------------------------------------------------------
010200
010300 0200-INITIALIZE-RUN.
010400
010500     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
010600     MOVE ZEROS TO W-CREATE-COUNT W-ACTIVATE-COUNT
010700                   W-DEACTIVATE-COUNT W-REJECT-COUNT.
010800     MOVE "N" TO W-MOVIE-INPUT-EOF.
010900
011000     OPEN INPUT MOVIE-INPUT-FILE.
011100     OPEN I-O   MOVIE-MASTER-FILE.
011200
011300     PERFORM 0300-READ-MOVIE-INPUT-NEXT
011400        THRU 0300-READ-MOVIE-INPUT-NEXT-EXIT.
011500
011600 0200-INITIALIZE-RUN-EXIT.
011700     EXIT.
011800*    ------------------------------------------------------------------
011900
012000 0300-READ-MOVIE-INPUT-NEXT.
012100
012200     READ MOVIE-INPUT-FILE
012300         AT END
012400            MOVE "Y" TO W-MOVIE-INPUT-EOF
012500            GO TO 0300-READ-MOVIE-INPUT-NEXT-EXIT
012600         NOT AT END
012700            CONTINUE.
012800
012900 0300-READ-MOVIE-INPUT-NEXT-EXIT.
013000     EXIT.
013100*    ------------------------------------------------------------------
013200
013300 0400-PROCESS-MOVIE-INPUT.
013400
013500     IF MOVIE-INPUT-CREATE
013600        PERFORM 0200-WRITE-NEW-MOVIE-RECORD
013700           THRU 0200-WRITE-NEW-MOVIE-RECORD-EXIT
013800        ADD 1 TO W-CREATE-COUNT
013900     ELSE
014000        IF MOVIE-INPUT-ACTIVATE OR MOVIE-INPUT-DEACTIVATE
014100           PERFORM 0100-READ-MOVIE-BY-ID THRU 0100-READ-MOVIE-BY-ID-EXIT
014200           IF FOUND-MOVIE-RECORD
014300              PERFORM 0500-APPLY-MOVIE-STATUS-CHANGE
014400                 THRU 0500-APPLY-MOVIE-STATUS-CHANGE-EXIT
014500           ELSE
014600              MOVE "MOVIE-ID NOT ON FILE" TO W-REJECT-REASON
014700              PERFORM 0200-REJECT-TRANSACTION
014800                 THRU 0200-REJECT-TRANSACTION-EXIT
014900        ELSE
015000           MOVE "INVALID TRANSACTION CODE" TO W-REJECT-REASON
015100           PERFORM 0200-REJECT-TRANSACTION
015200              THRU 0200-REJECT-TRANSACTION-EXIT.
015300
015400     PERFORM 0300-READ-MOVIE-INPUT-NEXT
015500        THRU 0300-READ-MOVIE-INPUT-NEXT-EXIT.
015600
015700 0400-PROCESS-MOVIE-INPUT-EXIT.
015800     EXIT.
015900*    ------------------------------------------------------------------
016000
016100 0500-APPLY-MOVIE-STATUS-CHANGE.
016200
016300     IF MOVIE-INPUT-ACTIVATE
016400        MOVE "Y" TO MOVIE-IS-ACTIVE
016500        ADD 1 TO W-ACTIVATE-COUNT
016600     ELSE
016700        MOVE "N" TO MOVIE-IS-ACTIVE
016800        ADD 1 TO W-DEACTIVATE-COUNT.
016900
017000     PERFORM 0300-REWRITE-MOVIE-RECORD
017100        THRU 0300-REWRITE-MOVIE-RECORD-EXIT.
017200
017300 0500-APPLY-MOVIE-STATUS-CHANGE-EXIT.
017400     EXIT.
017500*    ------------------------------------------------------------------
017600
017700 0600-TERMINATE-RUN.
017800
017900     CLOSE MOVIE-INPUT-FILE.
018000     CLOSE MOVIE-MASTER-FILE.
018100
018200     MOVE W-CREATE-COUNT     TO D-CREATE-COUNT.
018300     MOVE W-ACTIVATE-COUNT   TO D-ACTIVATE-COUNT.
018400     MOVE W-DEACTIVATE-COUNT TO D-DEACTIVATE-COUNT.
018500     MOVE W-REJECT-COUNT     TO D-REJECT-COUNT.
018600
018700     DISPLAY "MOVIE-FILE-MAINTENANCE RUN COMPLETE - " RTS-TIMESTAMP.
018800     DISPLAY "  CREATED    " D-CREATE-COUNT.
018900     DISPLAY "  ACTIVATED  " D-ACTIVATE-COUNT.
019000     DISPLAY "  DEACTIVATED" D-DEACTIVATE-COUNT.
019100     DISPLAY "  REJECTED   " D-REJECT-COUNT.
019200
019300 0600-TERMINATE-RUN-EXIT.
019400     EXIT.
019500*    ------------------------------------------------------------------
019600
019700     COPY "PLGENRL.CBL".
019800     COPY "PLMOVIE.CBL".
019900*    ------------------------------------------------------------------
