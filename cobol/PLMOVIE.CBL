000100*    PLMOVIE.CBL
000200*    MOVIE-MASTER-FILE PARAGRAPHS.  MOVIE-ID ARRIVES ALREADY
000300*    ASSIGNED ON THE TRANSACTION (NO NEXT-NUMBER NEEDED HERE, UNLIKE
000400*    BOOKING/TICKET), SO A RECORD IS ALWAYS FETCHED DIRECTLY BY
000500*    SETTING THE RELATIVE KEY EQUAL TO THE MOVIE-ID.
000600*
000700       0100-READ-MOVIE-BY-ID.
000800
000900           MOVE "N" TO W-FOUND-MOVIE-RECORD.
001000           MOVE MOVIE-INPUT-MOVIE-ID TO W-MOVIE-RELATIVE-KEY.
001100           READ MOVIE-MASTER-FILE
001200               INVALID KEY
001300                  MOVE "N" TO W-FOUND-MOVIE-RECORD
001400               NOT INVALID KEY
001500                  MOVE "Y" TO W-FOUND-MOVIE-RECORD.
001600
001700       0100-READ-MOVIE-BY-ID-EXIT.
001800           EXIT.
001900*    ------------------------------------------------------------
002000
002100       0200-WRITE-NEW-MOVIE-RECORD.
002200
002300           MOVE MOVIE-INPUT-MOVIE-ID TO W-MOVIE-RELATIVE-KEY.
002400           MOVE W-MOVIE-RELATIVE-KEY TO MOVIE-ID.
002500           MOVE MOVIE-INPUT-TITLE           TO MOVIE-TITLE.
002600           MOVE MOVIE-INPUT-GENRE           TO MOVIE-GENRE.
002700           MOVE MOVIE-INPUT-DURATION        TO MOVIE-DURATION.
002800           MOVE MOVIE-INPUT-LANGUAGE        TO MOVIE-LANGUAGE.
002900           MOVE MOVIE-INPUT-DIRECTOR        TO MOVIE-DIRECTOR.
003000           MOVE MOVIE-INPUT-RELEASE-DATE    TO MOVIE-RECORD-DATE-VIEW.
003100           MOVE MOVIE-INPUT-RATING          TO MOVIE-RATING.
003200           MOVE "Y"                TO MOVIE-IS-ACTIVE.
003300
003400           WRITE MOVIE-RECORD
003500               INVALID KEY
003600                  MOVE "DUPLICATE MOVIE-ID" TO W-REJECT-REASON
003700                  PERFORM 0200-REJECT-TRANSACTION
003800                     THRU 0200-REJECT-TRANSACTION-EXIT.
003900
004000       0200-WRITE-NEW-MOVIE-RECORD-EXIT.
004100           EXIT.
004200*    ------------------------------------------------------------
004300
004400       0300-REWRITE-MOVIE-RECORD.
004500
004600           MOVE MOVIE-ID TO W-MOVIE-RELATIVE-KEY.
004700           REWRITE MOVIE-RECORD
004800               INVALID KEY
004900                  MOVE "UNABLE TO REWRITE MOVIE RECORD"
005000                     TO W-REJECT-REASON
005100                  PERFORM 0200-REJECT-TRANSACTION
005200                     THRU 0200-REJECT-TRANSACTION-EXIT.
005300
005400       0300-REWRITE-MOVIE-RECORD-EXIT.
005500           EXIT.
005600*    ------------------------------------------------------------
