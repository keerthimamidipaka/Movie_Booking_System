000100*    ******************************************************************
000200*    BOOKING-PROCESSING
000300*    VALIDATES AND PRICES NEW-BOOKING REQUESTS, APPLIES CONFIRM /
000400*    CANCEL / REFUND TRANSACTIONS AGAINST BOOKING-MASTER-FILE, AND
000500*    RUNS THE END-OF-RUN EXPIRE-PENDING-BOOKINGS SWEEP.
000600*    ******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    booking-processing.
000900 AUTHOR.        J M KOWALSKI.
001000 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001100 DATE-WRITTEN.  08/19/91.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001400*
001500*    ------------------------------------------------------------------
001600*    CHANGE LOG
001700*    ------------------------------------------------------------------
001800*    08/19/91  J.M.K. ORIGINAL PROGRAM.  NEW BOOKING AND CONFIRM ONLY.
001900*    01/26/96  D.O.  ADDED PAYMENT-ID / PAYMENT-METHOD ON CONFIRM FOR
002000*                    THE CARD-GATEWAY TIE-IN.
002100*    06/30/98  S.P.  RENAMED SALES-TAX FIELDS TO GST/TAX-AMOUNT
002200*                    PER THE NEW TAX LAW.
002300*    11/09/98  R.T.  Y2K: RUN TIMESTAMP NOW GOES THROUGH            CR1187
002400*                    GET-RUN-TIMESTAMP CENTURY WINDOW.              CR1187
002500*    03/22/99  D.O.  ADDED CANCEL AND REFUND TRANSACTIONS, PLUS THE
002600*                    2-HOUR CANCELLATION CUT-OFF CHECK.
002700*    07/19/00  D.O.  ADDED EXPIRE-PENDING-BOOKINGS END-OF-RUN PASS
002800*                    (15-MINUTE PAYMENT WINDOW).                    CR1244
002900*    03/02/03  S.P.  ADDED CONVENIENCE-FEE AND GST TO THE PRICING   CR1360
003000*                    COMPUTE PER FINANCE REQUEST.                   CR1360
003100*    ------------------------------------------------------------------
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900     FILE-CONTROL.
004000
004100         COPY "SLBOOK.CBL".
004200         COPY "SLCTRL.CBL".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700     COPY "FDBOOK.CBL".
004800     COPY "FDCTRL.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100
005200     COPY "WSRUNDT.CBL".
005300
005400     01  W-BOOK-RELATIVE-KEY           PIC 9(09) COMP.
005500     01  W-BOOK-MASTER-STATUS          PIC X(02).
005600         88  W-BOOK-MASTER-OK              VALUE "00".
005700
005800     01  W-CTRL-RELATIVE-KEY           PIC 9(09) COMP.
005900     01  W-CTRL-FILE-STATUS            PIC X(02).
006000         88  W-CTRL-FILE-OK                VALUE "00".
006100
006200     01  W-FOUND-BOOKING-RECORD         PIC X(01).
006300         88  FOUND-BOOKING-RECORD           VALUE "Y".
006400
006500     01  W-FOUND-BOOKING-REFERENCE      PIC X(01).
006600         88  FOUND-BOOKING-REFERENCE        VALUE "Y".
006700
006800     01  W-BOOK-END-OF-FILE             PIC X(01).
006900         88  BOOK-TABLE-LOAD-EOF            VALUE "Y".
007000
007100     01  W-BOOKING-INPUT-EOF            PIC X(01).
007200         88  BOOKING-INPUT-EOF               VALUE "Y".
007300
007400     01  W-BOOKING-VALID                PIC X(01).
007500         88  BOOKING-IS-VALID                VALUE "Y".
007600
007700     01  W-LOOKUP-BOOKING-ID           PIC 9(09) COMP.
007800
007900     01  W-REJECT-REASON               PIC X(40).
008000
008100     01  W-NEW-BOOKING-ID               PIC 9(09) COMP.
008200     01  W-NEW-BOOKING-SEQ              PIC 9(06) COMP.
008300     01  W-NEW-BOOKING-REFERENCE        PIC X(20).
008400
008500     01  W-UNIT-PRICE                   PIC S9(07)V99 COMP-3.
008600     01  W-BOOK-TOTAL-AMOUNT            PIC S9(07)V99 COMP-3.
008700     01  W-BOOK-TAX-AMOUNT              PIC S9(07)V99 COMP-3.
008800     01  W-BOOK-FINAL-AMOUNT            PIC S9(07)V99 COMP-3.
008900
009000     01  W-SEAT-COPY-IX                 PIC 9(02) COMP.
009100     01  W-SEAT-ENTRY-COUNT             PIC 9(02) COMP.
009200
009300     01  W-TODAY-YYMMDD.
009400         05  W-TODAY-YY               PIC 9(02).
009500         05  W-TODAY-MM               PIC 9(02).
009600         05  W-TODAY-DD               PIC 9(02).
009700         05  FILLER                    PIC X(01).
009800     01  W-TODAY-CC                   PIC 9(02).
009900     01  W-TODAY-CCYY.
010000         05  W-TODAY-CCYY-CC          PIC 9(02).
010100         05  W-TODAY-CCYY-YY          PIC 9(02).
010200         05  FILLER                    PIC X(01).
010300
010400     01  W-CONVERT-TIMESTAMP           PIC 9(14).
010500     01  W-CONVERT-MINUTES             PIC 9(09) COMP.
010600     01  W-RUN-MINUTES-NOW              PIC 9(09) COMP.
010700     01  W-SHOW-MINUTES                 PIC 9(09) COMP.
010800
010900*    IN-CORE REFERENCE-TO-ID WORK TABLE, SEE PLBOOK.CBL.  BOUNDED AT
011000*    20000 ENTRIES -- SAME LIMIT AS THE TICKET WORK TABLE.
011100
011200     01  W-BOOK-TABLE-COUNT              PIC 9(05) COMP.
011300     01  W-BOOK-TABLE OCCURS 20000 TIMES INDEXED BY W-BOOK-TABLE-IX.
011400         05  W-BOOK-REFERENCE           PIC X(20).
011500         05  W-BOOK-ID                  PIC 9(09).
011600
011700     01  W-COUNTERS.
011800         05  W-NEWBOOK-COUNT           PIC 9(07) COMP.
011900         05  W-CONFIRM-COUNT           PIC 9(07) COMP.
012000         05  W-CANCEL-COUNT            PIC 9(07) COMP.
012100         05  W-REFUND-COUNT            PIC 9(07) COMP.
012200         05  W-EXPIRE-COUNT            PIC 9(07) COMP.
012300         05  W-REJECT-COUNT            PIC 9(07) COMP.
012400         05  FILLER                     PIC X(01).
012500     01  W-COUNTERS-PRINT.
012600         05  D-NEWBOOK-COUNT            PIC ZZZ,ZZ9.
012700         05  D-CONFIRM-COUNT            PIC ZZZ,ZZ9.
012800         05  D-CANCEL-COUNT             PIC ZZZ,ZZ9.
012900         05  D-REFUND-COUNT             PIC ZZZ,ZZ9.
013000         05  D-EXPIRE-COUNT             PIC ZZZ,ZZ9.
013100         05  D-REJECT-COUNT             PIC ZZZ,ZZ9.
013200         05  FILLER                     PIC X(01).
013300
013400     77  DUMMY                          PIC X(01).
013500*    ------------------------------------------------------------------
013600
013700 PROCEDURE DIVISION.
013800
013900 0100-MAINLINE.
014000
014100     PERFORM 0200-INITIALIZE-RUN THRU 0200-INITIALIZE-RUN-EXIT.
014200     PERFORM 0400-PROCESS-BOOKING-INPUT
014300        THRU 0400-PROCESS-BOOKING-INPUT-EXIT UNTIL BOOKING-INPUT-EOF.
014400     PERFORM 1400-EXPIRE-PENDING-BOOKINGS
014500        THRU 1400-EXPIRE-PENDING-BOOKINGS-EXIT.
014600     PERFORM 1600-TERMINATE-RUN THRU 1600-TERMINATE-RUN-EXIT.
014700
014800     EXIT PROGRAM.
014900     STOP RUN.
015000*    ------------------------------------------------------------------
015100
015200 0200-INITIALIZE-RUN.
015300
015400     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
015500     MOVE ZEROS TO W-NEWBOOK-COUNT W-CONFIRM-COUNT W-CANCEL-COUNT
015600                   W-REFUND-COUNT W-EXPIRE-COUNT W-REJECT-COUNT.
015700
015800     PERFORM 0100-OPEN-RUN-CONTROL-RECORD
015900        THRU 0100-OPEN-RUN-CONTROL-RECORD-EXIT.
016000
016100     OPEN I-O BOOKING-MASTER-FILE.
016200     PERFORM 0100-LOAD-BOOKING-TABLE THRU 0100-LOAD-BOOKING-TABLE-EXIT.
016300
016400     MOVE "N" TO W-BOOKING-INPUT-EOF.
016500     OPEN INPUT BOOKING-INPUT-FILE.
016600     PERFORM 0300-READ-BOOKING-INPUT-NEXT
016700        THRU 0300-READ-BOOKING-INPUT-NEXT-EXIT.
016800
016900 0200-INITIALIZE-RUN-EXIT.
017000     EXIT.
017100*    ------------------------------------------------------------------
017200
017300 0300-READ-BOOKING-INPUT-NEXT.
017400
017500     READ BOOKING-INPUT-FILE
017600         AT END
017700            MOVE "Y" TO W-BOOKING-INPUT-EOF
017800            GO TO 0300-READ-BOOKING-INPUT-NEXT-EXIT
017900         NOT AT END
018000            CONTINUE.
018100
018200 0300-READ-BOOKING-INPUT-NEXT-EXIT.
018300     EXIT.
018400*    ------------------------------------------------------------------
018500
018600 0400-PROCESS-BOOKING-INPUT.
018700
018800     IF BOOKING-INPUT-NEW-BOOKING
018900        PERFORM 0500-PROCESS-NEW-BOOKING
019000           THRU 0500-PROCESS-NEW-BOOKING-EXIT
019100     ELSE
019200        PERFORM 0400-FIND-BOOKING-BY-REFERENCE
019300           THRU 0400-FIND-BOOKING-BY-REFERENCE-EXIT
019400        IF NOT FOUND-BOOKING-REFERENCE
019500           MOVE "BOOKING-REFERENCE NOT ON FILE" TO W-REJECT-REASON
019600           PERFORM 0200-REJECT-TRANSACTION
019700              THRU 0200-REJECT-TRANSACTION-EXIT
019800        ELSE
019900           PERFORM 0600-READ-BOOKING-BY-ID
020000              THRU 0600-READ-BOOKING-BY-ID-EXIT
020100           IF BOOKING-INPUT-CONFIRM
020200              PERFORM 1000-PROCESS-CONFIRM-TRANSACTION
020300                 THRU 1000-PROCESS-CONFIRM-TRANSACTION-EXIT
020400           ELSE IF BOOKING-INPUT-CANCEL
020500              PERFORM 1100-PROCESS-CANCEL-TRANSACTION
020600                 THRU 1100-PROCESS-CANCEL-TRANSACTION-EXIT
020700           ELSE
020800              PERFORM 1300-PROCESS-REFUND-TRANSACTION
020900                 THRU 1300-PROCESS-REFUND-TRANSACTION-EXIT.
021000
021100     PERFORM 0300-READ-BOOKING-INPUT-NEXT
021200        THRU 0300-READ-BOOKING-INPUT-NEXT-EXIT.
021300
021400 0400-PROCESS-BOOKING-INPUT-EXIT.
021500     EXIT.
021600*    ------------------------------------------------------------------
021700
021800 0500-PROCESS-NEW-BOOKING.
021900
022000     PERFORM 0600-VALIDATE-BOOKING-INPUT
022100        THRU 0600-VALIDATE-BOOKING-INPUT-EXIT.
022200
022300     IF BOOKING-IS-VALID
022400        PERFORM 0900-COMPUTE-BOOKING-AMOUNTS
022500           THRU 0900-COMPUTE-BOOKING-AMOUNTS-EXIT
022600        PERFORM 0100-GENERATE-BOOKING-REFERENCE
022700           THRU 0100-GENERATE-BOOKING-REFERENCE-EXIT
022800        PERFORM 0700-WRITE-NEW-BOOKING-RECORD
022900           THRU 0700-WRITE-NEW-BOOKING-RECORD-EXIT
023000        PERFORM 0300-APPEND-BOOKING-TABLE
023100           THRU 0300-APPEND-BOOKING-TABLE-EXIT
023200        ADD 1 TO W-NEWBOOK-COUNT
023300     ELSE
023400        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
023500
023600 0500-PROCESS-NEW-BOOKING-EXIT.
023700     EXIT.
023800*    ------------------------------------------------------------------
023900
024000 0600-VALIDATE-BOOKING-INPUT.
024100
024200*    REJECT CRITERIA PER THE BOOKING-DESK PROCEDURE, REVISED WHEN
024300*    THE ONLINE BOX-OFFICE FEED WENT IN  S.P. 03/02/03 -- EMAIL
024400*    BLANK, MOVIE/THEATER/SHOWTIME ID MISSING, NO SEATS CLAIMED,
024500*    SEAT COUNT NOT MATCHING THE SEAT-NUMBERS SUPPLIED, OR SHOW
024600*    TIME MISSING/ALREADY PASSED.
024700
024800     MOVE "Y" TO W-BOOKING-VALID.
024900     PERFORM 0700-COUNT-SEAT-NUMBERS-ENTERED
025000        THRU 0700-COUNT-SEAT-NUMBERS-ENTERED-EXIT.
025100
025200     IF BOOKING-INPUT-CUSTOMER-EMAIL = SPACES
025300        MOVE "N" TO W-BOOKING-VALID
025400        MOVE "CUSTOMER EMAIL MISSING" TO W-REJECT-REASON.
025500
025600     IF BOOKING-IS-VALID
025700        IF BOOKING-INPUT-MOVIE-ID = 0 OR BOOKING-INPUT-THEATER-ID = 0
025800           OR BOOKING-INPUT-SHOWTIME-ID = 0
025900           MOVE "N" TO W-BOOKING-VALID
026000           MOVE "MOVIE, THEATER OR SHOWTIME ID MISSING"
026100                                        TO W-REJECT-REASON.
026200
026300     IF BOOKING-IS-VALID
026400        IF W-SEAT-ENTRY-COUNT = 0
026500           MOVE "N" TO W-BOOKING-VALID
026600           MOVE "NO SEAT NUMBERS SUPPLIED" TO W-REJECT-REASON.
026700
026800     IF BOOKING-IS-VALID
026900        IF BOOKING-INPUT-NUMBER-OF-SEATS NOT = W-SEAT-ENTRY-COUNT
027000           MOVE "N" TO W-BOOKING-VALID
027100           MOVE "NUMBER OF SEATS DOES NOT MATCH SEAT LIST"
027200                                        TO W-REJECT-REASON.
027300
027400     IF BOOKING-IS-VALID
027500        IF BOOKING-INPUT-SHOW-DATE-TIME = 0
027600           OR BOOKING-INPUT-SHOW-DATE-TIME < RTS-TIMESTAMP
027700           MOVE "N" TO W-BOOKING-VALID
027800           MOVE "SHOW DATE/TIME MISSING OR ALREADY PASSED"
027900                                        TO W-REJECT-REASON.
028000
028100 0600-VALIDATE-BOOKING-INPUT-EXIT.
028200     EXIT.
028300*    ------------------------------------------------------------------
028400
028500 0700-COUNT-SEAT-NUMBERS-ENTERED.
028600
028700     MOVE 0 TO W-SEAT-ENTRY-COUNT.
028800     PERFORM 0800-COUNT-SEAT-NUMBERS-ENTERED-TEST
028900        THRU 0800-COUNT-SEAT-NUMBERS-ENTERED-TEST-EXIT
029000         VARYING W-SEAT-COPY-IX FROM 1 BY 1
029100         UNTIL W-SEAT-COPY-IX > 20.
029200
029300 0700-COUNT-SEAT-NUMBERS-ENTERED-EXIT.
029400     EXIT.
029500*    ------------------------------------------------------------------
029600
029700 0800-COUNT-SEAT-NUMBERS-ENTERED-TEST.
029800
029900     IF BOOKING-INPUT-SEAT-NUMBERS (W-SEAT-COPY-IX) NOT = SPACES
030000        ADD 1 TO W-SEAT-ENTRY-COUNT.
030100
030200 0800-COUNT-SEAT-NUMBERS-ENTERED-TEST-EXIT.
030300     EXIT.
030400*    ------------------------------------------------------------------
030500
030600 0900-COMPUTE-BOOKING-AMOUNTS.
030700
030800*    PER-SEAT PRICE IS THE INPUT TOTAL SPREAD EVENLY OVER THE SEATS
030900*    REQUESTED.  A FLAT RS. 50.00 CONVENIENCE FEE AND 18% GST ARE
031000*    THEN ADDED ON TOP, PER FINANCE'S 03/02/03 REQUEST.
031100
031200     COMPUTE W-UNIT-PRICE ROUNDED =
031300             BOOKING-INPUT-TOTAL-AMOUNT / BOOKING-INPUT-NUMBER-OF-SEATS.
031400
031500     COMPUTE W-BOOK-TOTAL-AMOUNT ROUNDED =
031600             (W-UNIT-PRICE * BOOKING-INPUT-NUMBER-OF-SEATS) + 50.00.
031700
031800     COMPUTE W-BOOK-TAX-AMOUNT ROUNDED =
031900             W-BOOK-TOTAL-AMOUNT * 0.18.
032000
032100     COMPUTE W-BOOK-FINAL-AMOUNT ROUNDED =
032200             W-BOOK-TOTAL-AMOUNT + W-BOOK-TAX-AMOUNT.
032300
032400 0900-COMPUTE-BOOKING-AMOUNTS-EXIT.
032500     EXIT.
032600*    ------------------------------------------------------------------
032700
032800 1000-PROCESS-CONFIRM-TRANSACTION.
032900
033000     IF BOOKING-PENDING
033100        MOVE "CONFIRMED"        TO BOOKING-STATUS
033200        MOVE "COMPLETED    "    TO BOOKING-PAYMENT-STATUS
033300        MOVE BOOKING-INPUT-PAYMENT-ID      TO BOOKING-PAYMENT-ID
033400        MOVE BOOKING-INPUT-PAYMENT-METHOD  TO BOOKING-PAYMENT-METHOD
033500        MOVE RTS-TIMESTAMP      TO BOOKING-PAYMENT-DATE
033600        PERFORM 1000-REWRITE-BOOKING-RECORD
033700           THRU 1000-REWRITE-BOOKING-RECORD-EXIT
033800        ADD 1 TO W-CONFIRM-COUNT
033900     ELSE
034000        MOVE "BOOKING NOT PENDING - CANNOT CONFIRM" TO W-REJECT-REASON
034100        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
034200
034300 1000-PROCESS-CONFIRM-TRANSACTION-EXIT.
034400     EXIT.
034500*    ------------------------------------------------------------------
034600
034700 1100-PROCESS-CANCEL-TRANSACTION.
034800
034900*    PER THE BOOKING-DESK CANCELLATION POLICY, ONLY A CONFIRMED
035000*    BOOKING IS EVER CANCELLABLE, AND ONLY IF THE SHOW IS STILL MORE
035100*    THAN TWO HOURS OUT.  A BOOKING STILL PENDING PAYMENT IS LEFT TO
035200*    RUN OUT THE 15-MINUTE PAYMENT WINDOW AND EXPIRE ON ITS OWN --
035300*    IT IS NOT A CANCEL CANDIDATE  D.O. 03/22/99.
035400
035500     IF BOOKING-CONFIRMED
035600        MOVE BOOKING-SHOW-DATE-TIME TO W-CONVERT-TIMESTAMP
035700        PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
035800           THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT
035900        MOVE W-CONVERT-MINUTES TO W-SHOW-MINUTES
036000        MOVE RTS-TIMESTAMP TO W-CONVERT-TIMESTAMP
036100        PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
036200           THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT
036300        MOVE W-CONVERT-MINUTES TO W-RUN-MINUTES-NOW
036400        IF W-SHOW-MINUTES - W-RUN-MINUTES-NOW > 120
036500           PERFORM 1200-APPLY-BOOKING-CANCELLATION
036600              THRU 1200-APPLY-BOOKING-CANCELLATION-EXIT
036700        ELSE
036800           MOVE "TOO CLOSE TO SHOW TIME TO CANCEL" TO W-REJECT-REASON
036900           PERFORM 0200-REJECT-TRANSACTION
037000              THRU 0200-REJECT-TRANSACTION-EXIT
037100        END-IF
037200     ELSE
037300        MOVE "BOOKING NOT CANCELLABLE" TO W-REJECT-REASON
037400        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
037500
037600 1100-PROCESS-CANCEL-TRANSACTION-EXIT.
037700     EXIT.
037800*    ------------------------------------------------------------------
037900
038000 1200-APPLY-BOOKING-CANCELLATION.
038100
038200     MOVE "CANCELLED"           TO BOOKING-STATUS.
038300     MOVE BOOKING-INPUT-REASON TO BOOKING-CANCELLATION-REASON.
038400     MOVE RTS-TIMESTAMP          TO BOOKING-CANCEL-DATE.
038500     IF BOOKING-PAYMENT-COMPLETED
038600        MOVE "REFUNDED     " TO BOOKING-PAYMENT-STATUS.
038700     PERFORM 1000-REWRITE-BOOKING-RECORD
038800        THRU 1000-REWRITE-BOOKING-RECORD-EXIT.
038900     ADD 1 TO W-CANCEL-COUNT.
039000
039100 1200-APPLY-BOOKING-CANCELLATION-EXIT.
039200     EXIT.
039300*    ------------------------------------------------------------------
039400
039500 1300-PROCESS-REFUND-TRANSACTION.
039600
039700     IF BOOKING-PAYMENT-COMPLETED OR BOOKING-PAYMENT-PARTIAL
039800        MOVE "REFUNDED     "    TO BOOKING-PAYMENT-STATUS
039900        PERFORM 1000-REWRITE-BOOKING-RECORD
040000           THRU 1000-REWRITE-BOOKING-RECORD-EXIT
040100        ADD 1 TO W-REFUND-COUNT
040200     ELSE
040300        MOVE "NO PAYMENT ON FILE TO REFUND" TO W-REJECT-REASON
040400        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
040500
040600 1300-PROCESS-REFUND-TRANSACTION-EXIT.
040700     EXIT.
040800*    ------------------------------------------------------------------
040900
041000 1400-EXPIRE-PENDING-BOOKINGS.
041100
041200*    ANY BOOKING STILL PENDING FIFTEEN MINUTES AFTER IT WAS MADE IS
041300*    EXPIRED -- THE SEATS GO BACK TO THE POOL BY WAY OF THE
041400*    SHOWTIME-PROCESSING RELEASE TRANSACTION, RUN SEPARATELY.
041500
041600     MOVE RTS-TIMESTAMP TO W-CONVERT-TIMESTAMP.
041700     PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
041800        THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT.
041900     MOVE W-CONVERT-MINUTES TO W-RUN-MINUTES-NOW.
042000
042100     MOVE 1 TO W-BOOK-RELATIVE-KEY.
042200     MOVE "N" TO W-BOOK-END-OF-FILE.
042300     START BOOKING-MASTER-FILE KEY NOT LESS THAN W-BOOK-RELATIVE-KEY
042400         INVALID KEY
042500            MOVE "Y" TO W-BOOK-END-OF-FILE.
042600
042700     PERFORM 1500-EXPIRE-PENDING-BOOKINGS-READ
042800        THRU 1500-EXPIRE-PENDING-BOOKINGS-READ-EXIT
042900           UNTIL BOOK-TABLE-LOAD-EOF.
043000
043100 1400-EXPIRE-PENDING-BOOKINGS-EXIT.
043200     EXIT.
043300*    ------------------------------------------------------------------
043400
043500 1500-EXPIRE-PENDING-BOOKINGS-READ.
043600
043700     READ BOOKING-MASTER-FILE NEXT RECORD
043800         AT END
043900            MOVE "Y" TO W-BOOK-END-OF-FILE
044000         NOT AT END
044100            IF BOOKING-PENDING
044200               MOVE BOOKING-DATE TO W-CONVERT-TIMESTAMP
044300               PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
044400                  THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT
044500               IF W-CONVERT-MINUTES + 15 < W-RUN-MINUTES-NOW
044600                  MOVE "EXPIRED  " TO BOOKING-STATUS
044700                  MOVE BOOKING-ID TO W-BOOK-RELATIVE-KEY
044800                  REWRITE BOOKING-RECORD
044900                      INVALID KEY
045000                         DISPLAY "*** UNABLE TO EXPIRE BOOKING ***"
045100                  END-REWRITE
045200                  ADD 1 TO W-EXPIRE-COUNT
045300               END-IF
045400            END-IF.
045500
045600 1500-EXPIRE-PENDING-BOOKINGS-READ-EXIT.
045700     EXIT.
045800*    ------------------------------------------------------------------
045900
046000 1600-TERMINATE-RUN.
046100
046200     CLOSE BOOKING-INPUT-FILE.
046300     CLOSE BOOKING-MASTER-FILE.
046400     PERFORM 0200-CLOSE-RUN-CONTROL-RECORD
046500        THRU 0200-CLOSE-RUN-CONTROL-RECORD-EXIT.
046600
046700     MOVE W-NEWBOOK-COUNT TO D-NEWBOOK-COUNT.
046800     MOVE W-CONFIRM-COUNT TO D-CONFIRM-COUNT.
046900     MOVE W-CANCEL-COUNT  TO D-CANCEL-COUNT.
047000     MOVE W-REFUND-COUNT  TO D-REFUND-COUNT.
047100     MOVE W-EXPIRE-COUNT  TO D-EXPIRE-COUNT.
047200     MOVE W-REJECT-COUNT  TO D-REJECT-COUNT.
047300
047400     DISPLAY "BOOKING-PROCESSING RUN COMPLETE - " RTS-TIMESTAMP.
047500     DISPLAY "  NEW BOOKINGS " D-NEWBOOK-COUNT.
047600     DISPLAY "  CONFIRMED    " D-CONFIRM-COUNT.
047700     DISPLAY "  CANCELLED    " D-CANCEL-COUNT.
047800     DISPLAY "  REFUNDED     " D-REFUND-COUNT.
047900     DISPLAY "  EXPIRED      " D-EXPIRE-COUNT.
048000     DISPLAY "  REJECTED     " D-REJECT-COUNT.
048100
048200 1600-TERMINATE-RUN-EXIT.
048300     EXIT.
048400*    ------------------------------------------------------------------
048500
048600     COPY "PLGENRL.CBL".
048700     COPY "PLCTRL.CBL".
048800     COPY "PLBOOK.CBL".
048900     COPY "PL-GEN-BOOKING-REF.CBL".
049000*    ------------------------------------------------------------------
