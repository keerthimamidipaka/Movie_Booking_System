000100*    BOOKING FILE - RECORD LAYOUTS
000200*    SEAT-NUMBERS TABLE EXPANDED FROM 10 TO 20 OCCURRENCES WHEN THE
000300*    BANQUET-HALL SCREEN WENT IN  R.T. 08/19/92.
000400*    PAYMENT-METHOD AND PAYMENT-ID ADDED WITH THE CARD-GATEWAY TIE-IN
000500*    D.O. 01/26/96.  GST FIELDS RENAMED FROM "SALES-TAX" WHEN THE
000600*    TAX LAW CHANGED  S.P. 06/30/98.
000700*
000800       FD  BOOKING-INPUT-FILE
000900           LABEL RECORDS ARE STANDARD.
001000
001100       01  BOOKING-INPUT-RECORD.
001200           05  BOOKING-INPUT-TRANS-CODE      PIC X(01).
001300               88  BOOKING-INPUT-NEW-BOOKING            VALUE "N".
001400               88  BOOKING-INPUT-CONFIRM                VALUE "C".
001500               88  BOOKING-INPUT-CANCEL                 VALUE "X".
001600               88  BOOKING-INPUT-REFUND                 VALUE "R".
001700           05  BOOKING-INPUT-REFERENCE     PIC X(20).
001800           05  BOOKING-INPUT-MOVIE-ID              PIC 9(09).
001900           05  BOOKING-INPUT-THEATER-ID            PIC 9(09).
002000           05  BOOKING-INPUT-SHOWTIME-ID           PIC 9(09).
002100           05  BOOKING-INPUT-CUSTOMER-NAME         PIC X(60).
002200           05  BOOKING-INPUT-CUSTOMER-EMAIL        PIC X(60).
002300           05  BOOKING-INPUT-CUSTOMER-PHONE        PIC X(15).
002400           05  BOOKING-INPUT-NUMBER-OF-SEATS       PIC 9(03).
002500           05  BOOKING-INPUT-SEAT-NUMBERS OCCURS 20 TIMES
002600                                        PIC X(06).
002700           05  BOOKING-INPUT-TOTAL-AMOUNT    PIC 9(07)V99.
002800           05  BOOKING-INPUT-SHOW-DATE-TIME        PIC 9(14).
002900           05  BOOKING-INPUT-PAYMENT-ID            PIC X(30).
003000           05  BOOKING-INPUT-PAYMENT-METHOD        PIC X(12).
003100           05  BOOKING-INPUT-REASON   PIC X(100).
003200           05  FILLER                   PIC X(20).
003300
003400       FD  BOOKING-MASTER-FILE
003500           LABEL RECORDS ARE STANDARD.
003600
003700       01  BOOKING-RECORD.
003800           05  BOOKING-ID               PIC 9(09).
003900           05  BOOKING-REFERENCE        PIC X(20).
004000           05  BOOKING-MOVIE-ID         PIC 9(09).
004100           05  BOOKING-THEATER-ID       PIC 9(09).
004200           05  BOOKING-SHOWTIME-ID      PIC 9(09).
004300           05  BOOKING-CUSTOMER-NAME    PIC X(60).
004400           05  BOOKING-CUSTOMER-EMAIL   PIC X(60).
004500           05  BOOKING-CUSTOMER-PHONE   PIC X(15).
004600           05  BOOKING-NUMBER-OF-SEATS  PIC 9(03).
004700           05  BOOKING-SEAT-NUMBERS OCCURS 20 TIMES
004800                                        PIC X(06).
004900           05  BOOKING-TOTAL-AMOUNT     PIC S9(07)V99 COMP-3.
005000           05  BOOKING-TAX-AMOUNT       PIC S9(07)V99 COMP-3.
005100           05  BOOKING-FINAL-AMOUNT     PIC S9(07)V99 COMP-3.
005200           05  BOOKING-STATUS           PIC X(09).
005300               88  BOOKING-PENDING           VALUE "PENDING  ".
005400               88  BOOKING-CONFIRMED         VALUE "CONFIRMED".
005500               88  BOOKING-CANCELLED         VALUE "CANCELLED".
005600               88  BOOKING-EXPIRED           VALUE "EXPIRED  ".
005700           05  BOOKING-PAYMENT-STATUS   PIC X(13).
005800               88  BOOKING-PAYMENT-PENDING       VALUE "PENDING      ".
005900               88  BOOKING-PAYMENT-COMPLETED     VALUE "COMPLETED    ".
006000               88  BOOKING-PAYMENT-FAILED        VALUE "FAILED       ".
006100               88  BOOKING-PAYMENT-REFUNDED      VALUE "REFUNDED     ".
006200               88  BOOKING-PAYMENT-PARTIAL       VALUE "PARTIAL_REFUN".
006300           05  BOOKING-PAYMENT-ID       PIC X(30).
006400           05  BOOKING-PAYMENT-METHOD   PIC X(12).
006500           05  BOOKING-SHOW-DATE-TIME   PIC 9(14).
006600           05  BOOKING-DATE             PIC 9(14).
006700           05  BOOKING-PAYMENT-DATE     PIC 9(14).
006800           05  BOOKING-CANCEL-DATE      PIC 9(14).
006900           05  BOOKING-DATES-VIEW REDEFINES BOOKING-DATE.
007000               10  BOOKING-DATE-YMD     PIC 9(08).
007100               10  BOOKING-DATE-HMS     PIC 9(06).
007200           05  BOOKING-CANCELLATION-REASON
007300                                        PIC X(100).
007400           05  FILLER                   PIC X(25).
