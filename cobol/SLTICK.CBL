000100*    TICKET FILE - FILE CONTROL ENTRIES
000200*    TICKET-INPUT-FILE  - ISSUE/USE/CANCEL/REFUND TRANSACTIONS.  A
000300*                         BATCH-OF-SEATS REQUEST IS SEVERAL RECORDS
000400*                         IN A ROW SHARING TICKET-INPUT-BATCH-ID.
000500*    TICKET-MASTER-FILE - RELATIVE ORGANIZATION, RELATIVE RECORD
000600*                         NUMBER KEPT EQUAL TO TICKET-ID.  SEAT-LEVEL
000700*                         LOOKUPS (SHOWTIME-ID + SEAT-NUMBER) AND
000800*                         TICKET-NUMBER LOOKUPS NEED A WORK-TABLE OF
000900*                         THE FILE LOADED AT RUN START (SEE
001000*                         PLTICK.CBL).
001100*
001200       SELECT TICKET-INPUT-FILE
001300              ASSIGN TO "TICKIN"
001400              ORGANIZATION IS LINE SEQUENTIAL.
001500
001600       SELECT TICKET-MASTER-FILE
001700              ASSIGN TO "TICKMAS"
001800              ORGANIZATION IS RELATIVE
001900              ACCESS MODE IS DYNAMIC
002000              RELATIVE KEY IS W-TICK-RELATIVE-KEY
002100              FILE STATUS IS W-TICK-MASTER-STATUS.
