000100*    RUN-CONTROL FILE - FILE CONTROL ENTRIES
000200*    ONE-RECORD FILE HOLDING THE NEXT-NUMBER COUNTERS THIS SHOP USES
000300*    IN PLACE OF A RANDOM REFERENCE SUFFIX (SEE PLCTRL.CBL).  RELATIVE
000400*    ORGANIZATION, ALWAYS RELATIVE RECORD 1.
000500*
000600       SELECT RUN-CONTROL-FILE
000700              ASSIGN TO "RUNCTRL"
000800              ORGANIZATION IS RELATIVE
000900              ACCESS MODE IS RANDOM
001000              RELATIVE KEY IS W-CTRL-RELATIVE-KEY
001100              FILE STATUS IS W-CTRL-FILE-STATUS.
