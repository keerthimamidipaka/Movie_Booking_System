000100*    SHOWTIME FILE - RECORD LAYOUTS
000200*    SCREEN-NUMBER WIDENED WHEN THE MULTIPLEX SCREENS WERE RENAMED
000300*    FROM DIGITS TO "SCREEN-1A" STYLE LABELS  S.P. 07/22/94.
000400*    SHOW-TYPE ADDED FOR THE DOLBY UPGRADE  D.O. 02/18/96.
000500*
000600       FD  SHOWTIME-INPUT-FILE
000700           LABEL RECORDS ARE STANDARD.
000800
000900       01  SHOWTIME-INPUT-RECORD.
001000           05  SHOWTIME-INPUT-TRANS-CODE      PIC X(01).
001100               88  SHOWTIME-INPUT-NEW-SHOWTIME           VALUE "N".
001200               88  SHOWTIME-INPUT-RESERVE                VALUE "R".
001300               88  SHOWTIME-INPUT-RELEASE                VALUE "L".
001400               88  SHOWTIME-INPUT-CANCEL                 VALUE "X".
001500               88  SHOWTIME-INPUT-COMPLETE               VALUE "P".
001600               88  SHOWTIME-INPUT-MARK-HOUSEFULL         VALUE "H".
001700           05  SHOWTIME-INPUT-SHOWTIME-ID           PIC 9(09).
001800           05  SHOWTIME-INPUT-MOVIE-ID              PIC 9(09).
001900           05  SHOWTIME-INPUT-THEATER-ID            PIC 9(09).
002000           05  SHOWTIME-INPUT-START-TIME            PIC 9(14).
002100           05  SHOWTIME-INPUT-END-TIME              PIC 9(14).
002200           05  SHOWTIME-INPUT-TOTAL-SEATS           PIC 9(04).
002300           05  SHOWTIME-INPUT-PRICE                 PIC 9(05)V99.
002400           05  SHOWTIME-INPUT-SCREEN-NUMBER         PIC X(10).
002500           05  SHOWTIME-INPUT-SHOW-TYPE             PIC X(12).
002600           05  SHOWTIME-INPUT-SEAT-COUNT            PIC 9(04).
002700           05  FILLER                   PIC X(20).
002800
002900       FD  SHOWTIME-MASTER-FILE
003000           LABEL RECORDS ARE STANDARD.
003100
003200       01  SHOWTIME-RECORD.
003300           05  SHOWTIME-ID              PIC 9(09).
003400           05  SHOWTIME-MOVIE-ID        PIC 9(09).
003500           05  SHOWTIME-THEATER-ID      PIC 9(09).
003600           05  SHOWTIME-START-TIME.
003700               10  SHOWTIME-START-DATE  PIC 9(08).
003800               10  SHOWTIME-START-CLOCK PIC 9(06).
003900           05  SHOWTIME-END-TIME.
004000               10  SHOWTIME-END-DATE    PIC 9(08).
004100               10  SHOWTIME-END-CLOCK   PIC 9(06).
004200           05  SHOWTIME-TIMES-VIEW REDEFINES SHOWTIME-START-TIME
004300                                        PIC 9(14).
004400           05  SHOWTIME-TOTAL-SEATS     PIC 9(04).
004500           05  SHOWTIME-AVAILABLE-SEATS PIC 9(04).
004600           05  SHOWTIME-PRICE           PIC S9(05)V99 COMP-3.
004700           05  SHOWTIME-STATUS          PIC X(09).
004800               88  SHOWTIME-ACTIVE           VALUE "ACTIVE   ".
004900               88  SHOWTIME-HOUSEFULL        VALUE "HOUSEFULL".
005000               88  SHOWTIME-CANCELLED        VALUE "CANCELLED".
005100               88  SHOWTIME-COMPLETED        VALUE "COMPLETED".
005200           05  SHOWTIME-SCREEN-NUMBER   PIC X(10).
005300           05  SHOWTIME-SHOW-TYPE       PIC X(12).
005400           05  FILLER                   PIC X(20).
