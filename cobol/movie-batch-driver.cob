000100*    ******************************************************************
000200*    MOVIE-BATCH-DRIVER
000300*    RUNS THE NIGHTLY CYCLE FOR THE FOUR MAINTENANCE PROGRAMS AND THE
000400*    REVENUE REPORT, IN THE FIXED ORDER THE BUSINESS RULES REQUIRE --
000500*    CATALOGUE UPDATES FIRST, THEN SHOWTIMES (WHICH REFER TO THE
000600*    CATALOGUE), THEN TICKETS AND BOOKINGS (WHICH REFER TO SHOWTIMES),
000700*    AND FINALLY THE REPORT (WHICH READS ALL FOUR MASTERS).  NO
000800*    OPERATOR MENU -- THIS RUNS UNATTENDED OFF THE OVERNIGHT SCHEDULE.
000900*    ******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    movie-batch-driver.
001200 AUTHOR.        D OKONKWO.
001300 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001400 DATE-WRITTEN.  08/26/91.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001700*
001800*    ------------------------------------------------------------------
001900*    CHANGE LOG
002000*    ------------------------------------------------------------------
002100*    08/26/91  D.O.  ORIGINAL PROGRAM.  REPLACES THE OPERATOR-KEYED
002200*                    RUN DECK -- CALLS THE FOUR MAINTENANCE PROGRAMS
002300*                    IN SEQUENCE FOR THE OVERNIGHT CYCLE.
002400*    03/09/92  R.T.  ADDED STEP-COMPLETE MESSAGES SO THE CONSOLE LOG
002500*                    SHOWS WHERE THE RUN IS PARTWAY THROUGH THE
002600*                    CYCLE.
002700*    09/12/96  D.O.  MOVIE-REVENUE-REPORT ADDED AS THE FINAL STEP.
002800*    11/09/98  R.T.  Y2K: RUN-DATE STAMP AT TOP OF LOG NOW GOES     CR1187
002900*                    THROUGH GET-RUN-TIMESTAMP CENTURY WINDOW.      CR1187
003000*    03/02/03  S.P.  STEP COUNTER ADDED TO CONSOLE LOG PER OPS      CR1360
003100*                    REQUEST.                                       CR1360
003200*    ------------------------------------------------------------------
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200     COPY "WSRUNDT.CBL".
004300
004400     01  W-REJECT-REASON               PIC X(40).
004500     01  W-REJECT-COUNT                PIC 9(07) COMP.
004600     01  W-CONVERT-TIMESTAMP           PIC 9(14).
004700     01  W-CONVERT-MINUTES             PIC 9(09) COMP.
004800
004900     01  W-TODAY-YYMMDD.
005000         05  W-TODAY-YY               PIC 9(02).
005100         05  W-TODAY-MM               PIC 9(02).
005200         05  W-TODAY-DD               PIC 9(02).
005300         05  FILLER                    PIC X(01).
005400     01  W-TODAY-CC                   PIC 9(02).
005500     01  W-TODAY-CCYY.
005600         05  W-TODAY-CCYY-CC          PIC 9(02).
005700         05  W-TODAY-CCYY-YY          PIC 9(02).
005800         05  FILLER                    PIC X(01).
005900
006000     01  W-STEP-NUMBER                 PIC 9(02) COMP.
006100     01  W-STEP-NAMES.
006200         05  FILLER                    PIC X(24)
006300                     VALUE "MOVIE-FILE-MAINTENANCE  ".
006400         05  FILLER                    PIC X(24)
006500                     VALUE "SHOWTIME-PROCESSING     ".
006600         05  FILLER                    PIC X(24)
006700                     VALUE "TICKET-PROCESSING       ".
006800         05  FILLER                    PIC X(24)
006900                     VALUE "BOOKING-PROCESSING      ".
007000         05  FILLER                    PIC X(24)
007100                     VALUE "MOVIE-REVENUE-REPORT    ".
007200     01  W-STEP-NAMES-R REDEFINES W-STEP-NAMES.
007300         05  W-STEP-NAME OCCURS 5 TIMES INDEXED BY W-STEP-IX
007400                                        PIC X(24).
007500
007600     77  DUMMY                          PIC X(01).
007700*    ------------------------------------------------------------------
007800
007900 PROCEDURE DIVISION.
008000
008100 0100-MAINLINE.
008200
008300     PERFORM 0200-INITIALIZE-RUN THRU 0200-INITIALIZE-RUN-EXIT.
008400     PERFORM 0300-RUN-MOVIE-FILE-MAINTENANCE
008500        THRU 0300-RUN-MOVIE-FILE-MAINTENANCE-EXIT.
008600     PERFORM 0400-RUN-SHOWTIME-PROCESSING
008700        THRU 0400-RUN-SHOWTIME-PROCESSING-EXIT.
008800     PERFORM 0500-RUN-TICKET-PROCESSING
008900        THRU 0500-RUN-TICKET-PROCESSING-EXIT.
009000     PERFORM 0600-RUN-BOOKING-PROCESSING
009100        THRU 0600-RUN-BOOKING-PROCESSING-EXIT.
009200     PERFORM 0700-RUN-MOVIE-REVENUE-REPORT
009300        THRU 0700-RUN-MOVIE-REVENUE-REPORT-EXIT.
009400     PERFORM 1000-TERMINATE-RUN THRU 1000-TERMINATE-RUN-EXIT.
009500
009600     STOP RUN.
009700*    ------------------------------------------------------------------
009800
009900 0200-INITIALIZE-RUN.
010000
010100     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
010200     MOVE 0 TO W-STEP-NUMBER.
010300
010400     DISPLAY "MOVIE-BATCH-DRIVER STARTING CYCLE - " RTS-TIMESTAMP.
010500
010600 0200-INITIALIZE-RUN-EXIT.
010700     EXIT.
010800*    ------------------------------------------------------------------
010900
011000 0300-RUN-MOVIE-FILE-MAINTENANCE.
011100
011200     MOVE 1 TO W-STEP-NUMBER.
011300     PERFORM 0800-LOG-STEP-START THRU 0800-LOG-STEP-START-EXIT.
011400     CALL "movie-file-maintenance".
011500     IF RETURN-CODE NOT = 0
011600        DISPLAY "MOVIE-FILE-MAINTENANCE ABENDED - CYCLE HALTED"
011700        GO TO 9999-ABEND-EXIT.
011800     PERFORM 0900-LOG-STEP-COMPLETE THRU 0900-LOG-STEP-COMPLETE-EXIT.
011900
012000 0300-RUN-MOVIE-FILE-MAINTENANCE-EXIT.
012100     EXIT.
012200*    ------------------------------------------------------------------
012300
012400 0400-RUN-SHOWTIME-PROCESSING.
012500
012600     MOVE 2 TO W-STEP-NUMBER.
012700     PERFORM 0800-LOG-STEP-START THRU 0800-LOG-STEP-START-EXIT.
012800     CALL "showtime-processing".
012900     PERFORM 0900-LOG-STEP-COMPLETE THRU 0900-LOG-STEP-COMPLETE-EXIT.
013000
013100 0400-RUN-SHOWTIME-PROCESSING-EXIT.
013200     EXIT.
013300*    ------------------------------------------------------------------
013400
013500 0500-RUN-TICKET-PROCESSING.
013600
013700     MOVE 3 TO W-STEP-NUMBER.
013800     PERFORM 0800-LOG-STEP-START THRU 0800-LOG-STEP-START-EXIT.
013900     CALL "ticket-processing".
014000     PERFORM 0900-LOG-STEP-COMPLETE THRU 0900-LOG-STEP-COMPLETE-EXIT.
014100
014200 0500-RUN-TICKET-PROCESSING-EXIT.
014300     EXIT.
014400*    ------------------------------------------------------------------
014500
014600 0600-RUN-BOOKING-PROCESSING.
014700
014800     MOVE 4 TO W-STEP-NUMBER.
014900     PERFORM 0800-LOG-STEP-START THRU 0800-LOG-STEP-START-EXIT.
015000     CALL "booking-processing".
015100     PERFORM 0900-LOG-STEP-COMPLETE THRU 0900-LOG-STEP-COMPLETE-EXIT.
015200
015300 0600-RUN-BOOKING-PROCESSING-EXIT.
015400     EXIT.
015500*    ------------------------------------------------------------------
015600
015700 0700-RUN-MOVIE-REVENUE-REPORT.
015800
015900     MOVE 5 TO W-STEP-NUMBER.
016000     PERFORM 0800-LOG-STEP-START THRU 0800-LOG-STEP-START-EXIT.
016100     CALL "movie-revenue-report".
016200     PERFORM 0900-LOG-STEP-COMPLETE THRU 0900-LOG-STEP-COMPLETE-EXIT.
016300
016400 0700-RUN-MOVIE-REVENUE-REPORT-EXIT.
016500     EXIT.
016600*    ------------------------------------------------------------------
016700
016800 0800-LOG-STEP-START.
016900
017000     SET W-STEP-IX TO W-STEP-NUMBER.
017100     DISPLAY "STEP " W-STEP-NUMBER " STARTING  - "
017200             W-STEP-NAME (W-STEP-IX).
017300
017400 0800-LOG-STEP-START-EXIT.
017500     EXIT.
017600*    ------------------------------------------------------------------
017700
017800 0900-LOG-STEP-COMPLETE.
017900
018000     SET W-STEP-IX TO W-STEP-NUMBER.
018100     DISPLAY "STEP " W-STEP-NUMBER " COMPLETE  - "
018200             W-STEP-NAME (W-STEP-IX).
018300
018400 0900-LOG-STEP-COMPLETE-EXIT.
018500     EXIT.
018600*    ------------------------------------------------------------------
018700
018800 1000-TERMINATE-RUN.
018900
019000     DISPLAY "MOVIE-BATCH-DRIVER CYCLE COMPLETE - " RTS-TIMESTAMP.
019100
019200 1000-TERMINATE-RUN-EXIT.
019300     EXIT.
019400*    ------------------------------------------------------------------
019500
019600 9999-ABEND-EXIT.
019700
019800     DISPLAY "MOVIE-BATCH-DRIVER CYCLE ABORTED - " RTS-TIMESTAMP.
019900     STOP RUN.
020000*    ------------------------------------------------------------------
020100
020200     COPY "PLGENRL.CBL".
020300*    ------------------------------------------------------------------
