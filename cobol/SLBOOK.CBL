000100*    BOOKING FILE - FILE CONTROL ENTRIES
000200*    BOOKING-INPUT-FILE  - NEW-BOOKING REQUESTS AND CONFIRM/CANCEL/
000300*                          REFUND TRANSACTIONS, ONE PER LINE.
000400*    BOOKING-MASTER-FILE - RELATIVE ORGANIZATION, RELATIVE RECORD
000500*                          NUMBER KEPT EQUAL TO BOOKING-ID.  THE
000600*                          CONFIRM/CANCEL/REFUND TRANSACTIONS ARRIVE
000700*                          KEYED BY BOOKING-REFERENCE, SO A
000800*                          REFERENCE-TO-ID WORK-TABLE IS LOADED AT
000900*                          THE START OF THE RUN (SEE PLBOOK.CBL).
001000*
001100       SELECT BOOKING-INPUT-FILE
001200              ASSIGN TO "BOOKIN"
001300              ORGANIZATION IS LINE SEQUENTIAL.
001400
001500       SELECT BOOKING-MASTER-FILE
001600              ASSIGN TO "BOOKMAS"
001700              ORGANIZATION IS RELATIVE
001800              ACCESS MODE IS DYNAMIC
001900              RELATIVE KEY IS W-BOOK-RELATIVE-KEY
002000              FILE STATUS IS W-BOOK-MASTER-STATUS.
