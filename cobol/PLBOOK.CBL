000100*    PLBOOK.CBL
000200*    BOOKING-MASTER-FILE PARAGRAPHS.  NEW BOOKINGS ARE ASSIGNED A
000300*    BOOKING-ID FROM THE RUN-CONTROL COUNTER AND STORED AT THAT
000400*    RELATIVE RECORD NUMBER.  CONFIRM/CANCEL/REFUND TRANSACTIONS
000500*    ARRIVE KEYED BY BOOKING-REFERENCE, SO A REFERENCE-TO-ID
000600*    WORK-TABLE IS LOADED AT OPEN TIME AND KEPT CURRENT AS NEW
000700*    BOOKINGS ARE WRITTEN.
000800*
000900*    WORKING-STORAGE THE CALLING PROGRAM MUST DECLARE:
001000*       W-BOOK-TABLE-COUNT, W-BOOK-TABLE (OCCURS ... INDEXED BY
001100*          W-BOOK-TABLE-IX), EACH ENTRY CARRYING BOOKING-REFERENCE
001200*          AND BOOKING-ID
001300*       W-FOUND-BOOKING-REFERENCE, W-LOOKUP-BOOKING-ID
001400*
001500       0100-LOAD-BOOKING-TABLE.
001600
001700           MOVE 0 TO W-BOOK-TABLE-COUNT.
001800           MOVE 1 TO W-BOOK-RELATIVE-KEY.
001900           MOVE "N" TO W-BOOK-END-OF-FILE.
002000           START BOOKING-MASTER-FILE
002100               KEY NOT LESS THAN W-BOOK-RELATIVE-KEY
002200               INVALID KEY
002300                  MOVE "Y" TO W-BOOK-END-OF-FILE.
002400
002500           PERFORM 0200-LOAD-BOOKING-TABLE-READ
002600              THRU 0200-LOAD-BOOKING-TABLE-READ-EXIT
002700                 UNTIL W-BOOK-END-OF-FILE.
002800
002900       0100-LOAD-BOOKING-TABLE-EXIT.
003000           EXIT.
003100*    ------------------------------------------------------------
003200
003300       0200-LOAD-BOOKING-TABLE-READ.
003400
003500           READ BOOKING-MASTER-FILE NEXT RECORD
003600               AT END
003700                  MOVE "Y" TO W-BOOK-END-OF-FILE
003800               NOT AT END
003900                  ADD 1 TO W-BOOK-TABLE-COUNT
004000                  MOVE BOOKING-REFERENCE
004100                     TO W-BOOK-REFERENCE (W-BOOK-TABLE-COUNT)
004200                  MOVE BOOKING-ID TO W-BOOK-ID (W-BOOK-TABLE-COUNT).
004300
004400       0200-LOAD-BOOKING-TABLE-READ-EXIT.
004500           EXIT.
004600*    ------------------------------------------------------------
004700
004800       0300-APPEND-BOOKING-TABLE.
004900
005000           ADD 1 TO W-BOOK-TABLE-COUNT.
005100           MOVE BOOKING-REFERENCE
005200              TO W-BOOK-REFERENCE (W-BOOK-TABLE-COUNT).
005300           MOVE BOOKING-ID TO W-BOOK-ID (W-BOOK-TABLE-COUNT).
005400
005500       0300-APPEND-BOOKING-TABLE-EXIT.
005600           EXIT.
005700*    ------------------------------------------------------------
005800
005900       0400-FIND-BOOKING-BY-REFERENCE.
006000
006100           MOVE "N" TO W-FOUND-BOOKING-REFERENCE.
006200           SET W-BOOK-TABLE-IX TO 1.
006300           PERFORM 0500-FIND-BOOKING-BY-REFERENCE-TEST
006400              THRU 0500-FIND-BOOKING-BY-REFERENCE-TEST-EXIT
006500               VARYING W-BOOK-TABLE-IX FROM 1 BY 1
006600               UNTIL W-BOOK-TABLE-IX > W-BOOK-TABLE-COUNT
006700                  OR W-FOUND-BOOKING-REFERENCE = "Y".
006800
006900       0400-FIND-BOOKING-BY-REFERENCE-EXIT.
007000           EXIT.
007100*    ------------------------------------------------------------
007200
007300       0500-FIND-BOOKING-BY-REFERENCE-TEST.
007400
007500           IF W-BOOK-REFERENCE (W-BOOK-TABLE-IX)
007600              = BOOKING-INPUT-REFERENCE
007700              MOVE "Y" TO W-FOUND-BOOKING-REFERENCE
007800              MOVE W-BOOK-ID (W-BOOK-TABLE-IX) TO W-LOOKUP-BOOKING-ID.
007900
008000       0500-FIND-BOOKING-BY-REFERENCE-TEST-EXIT.
008100           EXIT.
008200*    ------------------------------------------------------------
008300
008400       0600-READ-BOOKING-BY-ID.
008500
008600           MOVE "N" TO W-FOUND-BOOKING-RECORD.
008700           MOVE W-LOOKUP-BOOKING-ID TO W-BOOK-RELATIVE-KEY.
008800           READ BOOKING-MASTER-FILE
008900               INVALID KEY
009000                  MOVE "N" TO W-FOUND-BOOKING-RECORD
009100               NOT INVALID KEY
009200                  MOVE "Y" TO W-FOUND-BOOKING-RECORD.
009300
009400       0600-READ-BOOKING-BY-ID-EXIT.
009500           EXIT.
009600*    ------------------------------------------------------------
009700
009800       0700-WRITE-NEW-BOOKING-RECORD.
009900
010000           MOVE W-NEW-BOOKING-ID TO W-BOOK-RELATIVE-KEY.
010100           MOVE W-BOOK-RELATIVE-KEY   TO BOOKING-ID.
010200           MOVE W-NEW-BOOKING-REFERENCE TO BOOKING-REFERENCE.
010300           MOVE BOOKING-INPUT-MOVIE-ID TO BOOKING-MOVIE-ID.
010400           MOVE BOOKING-INPUT-THEATER-ID TO BOOKING-THEATER-ID.
010500           MOVE BOOKING-INPUT-SHOWTIME-ID TO BOOKING-SHOWTIME-ID.
010600           MOVE BOOKING-INPUT-CUSTOMER-NAME TO BOOKING-CUSTOMER-NAME.
010700           MOVE BOOKING-INPUT-CUSTOMER-EMAIL
010800              TO BOOKING-CUSTOMER-EMAIL.
010900           MOVE BOOKING-INPUT-CUSTOMER-PHONE TO BOOKING-CUSTOMER-PHONE.
011000           MOVE BOOKING-INPUT-NUMBER-OF-SEATS
011100              TO BOOKING-NUMBER-OF-SEATS.
011200           MOVE BOOKING-INPUT-SEAT-NUMBERS (1)
011300              TO BOOKING-SEAT-NUMBERS (1).
011400           MOVE BOOKING-INPUT-SEAT-NUMBERS (2)
011500              TO BOOKING-SEAT-NUMBERS (2).
011600           MOVE BOOKING-INPUT-SEAT-NUMBERS (3)
011700              TO BOOKING-SEAT-NUMBERS (3).
011800           MOVE BOOKING-INPUT-SEAT-NUMBERS (4)
011900              TO BOOKING-SEAT-NUMBERS (4).
012000           MOVE BOOKING-INPUT-SEAT-NUMBERS (5)
012100              TO BOOKING-SEAT-NUMBERS (5).
012200           PERFORM 0800-MOVE-REMAINING-SEAT-NUMBERS
012300              THRU 0800-MOVE-REMAINING-SEAT-NUMBERS-EXIT.
012400           MOVE W-BOOK-TOTAL-AMOUNT   TO BOOKING-TOTAL-AMOUNT.
012500           MOVE W-BOOK-TAX-AMOUNT     TO BOOKING-TAX-AMOUNT.
012600           MOVE W-BOOK-FINAL-AMOUNT   TO BOOKING-FINAL-AMOUNT.
012700           MOVE "PENDING  "            TO BOOKING-STATUS.
012800           MOVE "PENDING      "        TO BOOKING-PAYMENT-STATUS.
012900           MOVE SPACES                 TO BOOKING-PAYMENT-ID
013000                                           BOOKING-PAYMENT-METHOD
013100                                           BOOKING-CANCELLATION-REASON.
013200           MOVE BOOKING-INPUT-SHOW-DATE-TIME
013300              TO BOOKING-SHOW-DATE-TIME.
013400           MOVE RTS-TIMESTAMP          TO BOOKING-DATE.
013500           MOVE ZEROS                  TO BOOKING-PAYMENT-DATE
013600                                           BOOKING-CANCEL-DATE.
013700
013800           WRITE BOOKING-RECORD
013900               INVALID KEY
014000                  MOVE "DUPLICATE BOOKING-ID" TO W-REJECT-REASON
014100                  PERFORM 0200-REJECT-TRANSACTION
014200                     THRU 0200-REJECT-TRANSACTION-EXIT.
014300
014400       0700-WRITE-NEW-BOOKING-RECORD-EXIT.
014500           EXIT.
014600*    ------------------------------------------------------------
014700
014800       0800-MOVE-REMAINING-SEAT-NUMBERS.
014900
015000*    THE FIRST FIVE SEATS ARE MOVED ABOVE BY HAND (THE COMMON CASE);
015100*    THIS PARAGRAPH PICKS UP SEATS 6 THROUGH 20 WHEN A LARGER PARTY
015200*    IS BOOKED IN ONE TRANSACTION.
015300
015400           PERFORM 0900-MOVE-ONE-REMAINING-SEAT
015500              THRU 0900-MOVE-ONE-REMAINING-SEAT-EXIT
015600               VARYING W-SEAT-COPY-IX FROM 6 BY 1
015700               UNTIL W-SEAT-COPY-IX > 20.
015800
015900       0800-MOVE-REMAINING-SEAT-NUMBERS-EXIT.
016000           EXIT.
016100*    ------------------------------------------------------------
016200
016300       0900-MOVE-ONE-REMAINING-SEAT.
016400
016500           IF W-SEAT-COPY-IX NOT > BOOKING-INPUT-NUMBER-OF-SEATS
016600              MOVE BOOKING-INPUT-SEAT-NUMBERS (W-SEAT-COPY-IX)
016700                 TO BOOKING-SEAT-NUMBERS (W-SEAT-COPY-IX).
016800
016900       0900-MOVE-ONE-REMAINING-SEAT-EXIT.
017000           EXIT.
017100*    ------------------------------------------------------------
017200
017300       1000-REWRITE-BOOKING-RECORD.
017400
017500           MOVE BOOKING-ID TO W-BOOK-RELATIVE-KEY.
017600           REWRITE BOOKING-RECORD
017700               INVALID KEY
017800                  MOVE "UNABLE TO REWRITE BOOKING RECORD"
017900                     TO W-REJECT-REASON
018000                  PERFORM 0200-REJECT-TRANSACTION
018100                     THRU 0200-REJECT-TRANSACTION-EXIT.
018200
018300       1000-REWRITE-BOOKING-RECORD-EXIT.
018400           EXIT.
018500*    ------------------------------------------------------------
