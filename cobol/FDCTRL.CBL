000100*    RUN-CONTROL FILE - RECORD LAYOUT
000200*    LAST-BOOKING-SEQ / LAST-TICKET-SEQ ADDED WHEN THE REFERENCE-
000300*    NUMBER SCHEME REPLACED THE OLD DATE-PLUS-COUNTER STYLE
000400*    REFERENCE  D.O. 05/02/97.  BOTH SEQ COUNTERS ARE 6 DIGITS SO
000500*    THE FORMATTED REFERENCE/NUMBER FITS THE FILE LAYOUT WIDTH -- SEE
000600*    PL-GEN-BOOKING-REF.CBL / PL-GEN-TICKET-NUM.CBL.
000700*
000800       FD  RUN-CONTROL-FILE
000900           LABEL RECORDS ARE STANDARD.
001000
001100       01  RUN-CONTROL-RECORD.
001200           05  CONTROL-LAST-BOOKING-ID      PIC 9(09).
001300           05  CONTROL-LAST-BOOKING-SEQ     PIC 9(06).
001400           05  CONTROL-LAST-TICKET-ID       PIC 9(09).
001500           05  CONTROL-LAST-TICKET-SEQ      PIC 9(06).
001600           05  CONTROL-LAST-RUN-DATE        PIC 9(08).
001700           05  CONTROL-LAST-RUN-TIME        PIC 9(06).
001800           05  FILLER                   PIC X(50).
