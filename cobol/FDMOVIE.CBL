000100*    MOVIE FILE - RECORD LAYOUTS
000200*    ORIGINAL LAYOUT R.T. 05/14/91.  WIDENED TITLE AND DIRECTOR TO
000300*    TAKE FOREIGN-RELEASE TITLES  J.M.K. 11/02/93.
000400*    RATING FIELD ADDED PER RATINGS-BOARD CHANGE  D.O. 03/09/95.
000500*
000600       FD  MOVIE-INPUT-FILE
000700           LABEL RECORDS ARE STANDARD.
000800
000900       01  MOVIE-INPUT-RECORD.
001000           05  MOVIE-INPUT-TRANS-CODE     PIC X(01).
001100               88  MOVIE-INPUT-CREATE                VALUE "C".
001200               88  MOVIE-INPUT-ACTIVATE              VALUE "A".
001300               88  MOVIE-INPUT-DEACTIVATE            VALUE "D".
001400           05  MOVIE-INPUT-MOVIE-ID              PIC 9(09).
001500           05  MOVIE-INPUT-TITLE                 PIC X(100).
001600           05  MOVIE-INPUT-GENRE                 PIC X(30).
001700           05  MOVIE-INPUT-DURATION              PIC 9(04).
001800           05  MOVIE-INPUT-LANGUAGE              PIC X(20).
001900           05  MOVIE-INPUT-DIRECTOR              PIC X(60).
002000           05  MOVIE-INPUT-RELEASE-DATE          PIC 9(08).
002100           05  MOVIE-INPUT-RATING                PIC X(02).
002200           05  FILLER                   PIC X(20).
002300
002400       FD  MOVIE-MASTER-FILE
002500           LABEL RECORDS ARE STANDARD.
002600
002700       01  MOVIE-RECORD.
002800           05  MOVIE-ID                 PIC 9(09).
002900           05  MOVIE-TITLE              PIC X(100).
003000           05  MOVIE-GENRE              PIC X(30).
003100           05  MOVIE-DURATION           PIC 9(04).
003200           05  MOVIE-LANGUAGE           PIC X(20).
003300           05  MOVIE-DIRECTOR           PIC X(60).
003400           05  MOVIE-RELEASE-DATE.
003500               10  MOVIE-RELEASE-CCYY   PIC 9(04).
003600               10  MOVIE-RELEASE-MM     PIC 9(02).
003700               10  MOVIE-RELEASE-DD     PIC 9(02).
003800           05  MOVIE-RATING             PIC X(02).
003900               88  MOVIE-RATING-U            VALUE "U ".
004000               88  MOVIE-RATING-UA           VALUE "UA".
004100               88  MOVIE-RATING-A            VALUE "A ".
004200               88  MOVIE-RATING-R            VALUE "R ".
004300           05  MOVIE-IS-ACTIVE          PIC X(01).
004400               88  MOVIE-ACTIVE              VALUE "Y".
004500               88  MOVIE-INACTIVE            VALUE "N".
004600           05  MOVIE-RECORD-DATE-VIEW REDEFINES MOVIE-RELEASE-DATE
004700                                        PIC 9(08).
004800           05  FILLER                   PIC X(30).
