000100*    PLGENRL.CBL
000200*    GENERAL-PURPOSE PARAGRAPHS SHARED BY ALL FOUR BATCH PROGRAMS.
000300*    GET-RUN-TIMESTAMP ORIGINALLY USED  ACCEPT ... FROM DATE  WHICH
000400*    ONLY RETURNS A TWO-DIGIT YEAR -- CENTURY WINDOWING ADDED BELOW
000500*    FOR THE YEAR 2000  R.T. 11/09/98.
000600*    CONVERT-TIMESTAMP-TO-MINUTES ADDED SO THE BOOKING PAYMENT
000700*    WINDOW AND CANCELLATION CUT-OFF COULD BE CHECKED WITHOUT
000800*    STRING-COMPARING RAW TIMESTAMPS ACROSS A DAY BOUNDARY
000900*    J.M.K. 06/14/97.
001000*    CONVERT-TIMESTAMP-TO-MINUTES CHANGED TO USE ITS OWN
001100*    RTS-CONV-TIMESTAMP WORK AREA INSTEAD OF RTS-TIMESTAMP -- THE OLD
001200*    CODE WAS OVERWRITING THE RUN TIMESTAMP EVERY TIME A CUT-OFF WAS
001300*    CHECKED, SO THE COMPLETION MESSAGE AT THE END OF THE RUN WAS
001400*    SHOWING THE LAST TRANSACTION CHECKED INSTEAD OF WHEN THE JOB
001500*    STARTED  S.P. 03/02/03.
001600*
001700*    WORKING-STORAGE THE CALLING PROGRAM MUST DECLARE (SEE ANY
001800*    PROGRAM'S WORKING-STORAGE SECTION FOR THE ACTUAL PIC CLAUSES):
001900*       W-TODAY-YYMMDD (GROUP OF W-TODAY-YY/MM/DD), W-TODAY-CC,
002000*          W-TODAY-CCYY (GROUP OF W-TODAY-CCYY-CC/W-TODAY-CCYY-YY)
002100*       W-REJECT-COUNT, W-REJECT-REASON
002200*       W-CONVERT-TIMESTAMP, W-CONVERT-MINUTES
002300*
002400       0100-GET-RUN-TIMESTAMP.
002500
002600           ACCEPT W-TODAY-YYMMDD FROM DATE.
002700           ACCEPT RTS-TIME        FROM TIME.
002800
002900           IF W-TODAY-YY < 50
003000              MOVE 20 TO W-TODAY-CC
003100           ELSE
003200              MOVE 19 TO W-TODAY-CC.
003300
003400           MOVE W-TODAY-CC TO W-TODAY-CCYY-CC.
003500           MOVE W-TODAY-YY TO W-TODAY-CCYY-YY.
003600           MOVE W-TODAY-CCYY  TO RTS-CCYY.
003700           MOVE W-TODAY-MM    TO RTS-MM.
003800           MOVE W-TODAY-DD    TO RTS-DD.
003900
004000       0100-GET-RUN-TIMESTAMP-EXIT.
004100           EXIT.
004200*    ------------------------------------------------------------
004300
004400       0200-REJECT-TRANSACTION.
004500
004600           ADD 1 TO W-REJECT-COUNT.
004700           DISPLAY "*** TRANSACTION REJECTED - " W-REJECT-REASON
004800                   " *** RUN " RTS-TIMESTAMP.
004900
005000       0200-REJECT-TRANSACTION-EXIT.
005100           EXIT.
005200*    ------------------------------------------------------------
005300
005400       0300-CONVERT-TIMESTAMP-TO-MINUTES.
005500
005600*    RECEIVES A 14-DIGIT TIMESTAMP IN W-CONVERT-TIMESTAMP,
005700*    RETURNS AN APPROXIMATE ABSOLUTE MINUTE COUNT IN
005800*    W-CONVERT-MINUTES.  GOOD ENOUGH TO COMPARE TWO TIMESTAMPS
005900*    THAT ARE AT MOST A FEW YEARS APART -- NOT A TRUE CALENDAR.
006000
006100           MOVE W-CONVERT-TIMESTAMP TO RTS-CONV-TIMESTAMP.
006200
006300           DIVIDE RTS-CONV-CCYY BY 4 GIVING RTS-LEAP-YEAR-QUOTIENT
006400                   REMAINDER RTS-LEAP-YEAR-REMAINDER.
006500
006600           MOVE 0 TO RTS-LEAP-DAY-ADJUST.
006700           IF RTS-LEAP-YEAR-REMAINDER = 0 AND RTS-CONV-MM > 2
006800              MOVE 1 TO RTS-LEAP-DAY-ADJUST.
006900
007000           COMPUTE RTS-DAY-NUMBER =
007100                   (RTS-CONV-CCYY * 365) + RTS-LEAP-YEAR-QUOTIENT
007200                   + RTS-MONTH-DAYS-BEFORE (RTS-CONV-MM)
007300                   + RTS-LEAP-DAY-ADJUST + RTS-CONV-DD.
007400
007500           COMPUTE W-CONVERT-MINUTES =
007600                   (RTS-DAY-NUMBER * 1440) + (RTS-CONV-HH * 60)
007700                   + RTS-CONV-MI.
007800
007900       0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT.
008000           EXIT.
008100*    ------------------------------------------------------------
