000100*    ******************************************************************
000200*    TICKET-PROCESSING
000300*    ISSUES TICKETS (SINGLE OR AS A BATCH-OF-SEATS REQUEST, ALL-OR-
000400*    NOTHING), APPLIES USE / CANCEL / REFUND TRANSACTIONS, AND ON
000500*    REQUEST RUNS THE EXPIRE-PAST-SHOWTIME PASS.
000600*    ******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    ticket-processing.
000900 AUTHOR.        D OKONKWO.
001000 INSTALLATION.  GALAXY CINEMAS - DATA PROCESSING.
001100 DATE-WRITTEN.  08/05/91.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001400*
001500*    ------------------------------------------------------------------
001600*    CHANGE LOG
001700*    ------------------------------------------------------------------
001800*    08/05/91  D.O.  ORIGINAL PROGRAM.  ISSUE AND USE ONLY.
001900*    09/30/94  J.M.K. ADDED SEAT-TYPE AND RECLINER/GOLD/PLATINUM
002000*                    PRICING TIERS.
002100*    04/11/97  S.P.  ADDED QR-CODE / BARCODE GENERATION FOR THE NEW
002200*                    TURNSTILE SCANNERS.
002300*    11/09/98  R.T.  Y2K: RUN TIMESTAMP THROUGH CENTURY-WINDOW      CR1187
002400*                    LOGIC IN PLGENRL.CBL.                          CR1187
002500*    03/22/99  D.O.  ADDED CANCEL AND REFUND TRANSACTIONS.
002600*    06/30/00  S.P.  ALL-OR-NOTHING BATCH-OF-SEATS ISSUANCE ADDED   CR1252
002700*                    PER GROUP-SALES REQUEST.                       CR1252
002800*    05/17/02  D.O.  ADDED EXPIRE-ACTIVE-TICKETS END-OF-RUN PASS.   CR1330
002900*    08/09/26  S.P.  PROCESS-USE-TRANSACTION WAS TRUSTING STATUS =  CR1417
003000*                    ACTIVE ALONE -- A TICKET PAST SHOW TIME BUT    CR1417
003100*                    NOT YET SWEPT BY EXPIRE-ACTIVE-TICKETS COULD   CR1417
003200*                    STILL BE USED MID-RUN.  NOW CHECKS VALID-UNTIL CR1417
003300*                    AGAINST THE RUN CLOCK DIRECTLY.                CR1417
003400*    ------------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300
004400         COPY "SLTICK.CBL".
004500         COPY "SLCTRL.CBL".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDTICK.CBL".
005100     COPY "FDCTRL.CBL".
005200
005300 WORKING-STORAGE SECTION.
005400
005500     COPY "WSRUNDT.CBL".
005600     COPY "wscase01.cbl".
005700
005800     01  W-TICK-RELATIVE-KEY          PIC 9(09) COMP.
005900     01  W-TICK-MASTER-STATUS         PIC X(02).
006000         88  W-TICK-MASTER-OK             VALUE "00".
006100
006200     01  W-CTRL-RELATIVE-KEY          PIC 9(09) COMP.
006300     01  W-CTRL-FILE-STATUS           PIC X(02).
006400         88  W-CTRL-FILE-OK               VALUE "00".
006500
006600     01  W-FOUND-TICKET-RECORD         PIC X(01).
006700         88  FOUND-TICKET-RECORD           VALUE "Y".
006800
006900     01  W-TICK-END-OF-FILE            PIC X(01).
007000         88  TICK-TABLE-LOAD-EOF           VALUE "Y".
007100
007200     01  W-TICKET-INPUT-EOF            PIC X(01).
007300         88  TICKET-INPUT-EOF               VALUE "Y".
007400
007500     01  W-SEAT-TAKEN                  PIC X(01).
007600         88  SEAT-IS-TAKEN                  VALUE "Y".
007700
007800     01  W-BATCH-ALL-CLEAR             PIC X(01).
007900         88  BATCH-ALL-CLEAR                 VALUE "Y".
008000
008100     01  W-LOOKUP-TICKET-ID            PIC 9(09) COMP.
008200
008300     01  W-REJECT-REASON               PIC X(40).
008400
008500     01  W-NEW-TICKET-ID                PIC 9(09) COMP.
008600     01  W-NEW-TICKET-SEQ               PIC 9(06) COMP.
008700     01  W-NEW-TICKET-NUMBER            PIC X(25).
008800
008900     01  W-BARCODE-WORK                 PIC X(25).
009000     01  W-BARCODE-PACKED               PIC X(25).
009100     01  W-BARCODE-IN-PTR               PIC 9(02) COMP.
009200     01  W-BARCODE-OUT-PTR              PIC 9(02) COMP.
009300
009400     01  W-TODAY-YYMMDD.
009500         05  W-TODAY-YY               PIC 9(02).
009600         05  W-TODAY-MM               PIC 9(02).
009700         05  W-TODAY-DD               PIC 9(02).
009800         05  FILLER                    PIC X(01).
009900     01  W-TODAY-CC                   PIC 9(02).
010000     01  W-TODAY-CCYY.
010100         05  W-TODAY-CCYY-CC          PIC 9(02).
010200         05  W-TODAY-CCYY-YY          PIC 9(02).
010300         05  FILLER                    PIC X(01).
010400
010500     01  W-CONVERT-TIMESTAMP           PIC 9(14).
010600     01  W-CONVERT-MINUTES             PIC 9(09) COMP.
010700     01  W-RUN-MINUTES-NOW             PIC 9(09) COMP.
010800     01  W-VALID-MINUTES               PIC 9(09) COMP.
010900
011000*    IN-CORE WORK TABLE OF THE TICKET MASTER, USED FOR THE SEAT-
011100*    AVAILABILITY CHECK.  BOUNDED AT 20000 ENTRIES; RAISE WITH OPS
011200*    APPROVAL IF THE HOUSE EVER SELLS MORE THAN THAT IN ONE RUN.
011300
011400     01  W-TICK-TABLE-COUNT             PIC 9(05) COMP.
011500     01  W-TICK-TABLE OCCURS 20000 TIMES INDEXED BY W-TICK-TABLE-IX.
011600         05  W-TICK-SHOWTIME           PIC 9(09).
011700         05  W-TICK-SEAT               PIC X(06).
011800         05  W-TICK-STATUS             PIC X(09).
011900
012000*    LOOK-AHEAD TABLE FOR ONE BATCH-OF-SEATS REQUEST.
012100
012200     01  W-BATCH-COUNT                  PIC 9(02) COMP.
012300     01  W-BATCH-ENTRY OCCURS 20 TIMES.
012400         05  W-BATCH-RECORD              PIC X(266).
012500     01  W-BATCH-CURRENT-ID              PIC 9(09).
012600     01  W-BATCH-IX                      PIC 9(02) COMP.
012700
012800     01  W-COUNTERS.
012900         05  W-ISSUE-COUNT             PIC 9(07) COMP.
013000         05  W-USE-COUNT               PIC 9(07) COMP.
013100         05  W-CANCEL-COUNT            PIC 9(07) COMP.
013200         05  W-REFUND-COUNT            PIC 9(07) COMP.
013300         05  W-EXPIRE-COUNT            PIC 9(07) COMP.
013400         05  W-REJECT-COUNT            PIC 9(07) COMP.
013500         05  FILLER                     PIC X(01).
013600     01  W-COUNTERS-PRINT.
013700         05  D-ISSUE-COUNT              PIC ZZZ,ZZ9.
013800         05  D-USE-COUNT                PIC ZZZ,ZZ9.
013900         05  D-CANCEL-COUNT             PIC ZZZ,ZZ9.
014000         05  D-REFUND-COUNT             PIC ZZZ,ZZ9.
014100         05  D-EXPIRE-COUNT             PIC ZZZ,ZZ9.
014200         05  D-REJECT-COUNT             PIC ZZZ,ZZ9.
014300         05  FILLER                     PIC X(01).
014400
014500     77  DUMMY                          PIC X(01).
014600*    ------------------------------------------------------------------
014700
014800 PROCEDURE DIVISION.
014900
015000 0100-MAINLINE.
015100
015200     PERFORM 0200-INITIALIZE-RUN THRU 0200-INITIALIZE-RUN-EXIT.
015300     PERFORM 0400-PROCESS-TICKET-INPUT
015400        THRU 0400-PROCESS-TICKET-INPUT-EXIT UNTIL TICKET-INPUT-EOF.
015500     PERFORM 1300-EXPIRE-ACTIVE-TICKETS
015600        THRU 1300-EXPIRE-ACTIVE-TICKETS-EXIT.
015700     PERFORM 1500-TERMINATE-RUN THRU 1500-TERMINATE-RUN-EXIT.
015800
015900     EXIT PROGRAM.
016000     STOP RUN.
016100*    ------------------------------------------------------------------
016200
016300 0200-INITIALIZE-RUN.
016400
016500     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-GET-RUN-TIMESTAMP-EXIT.
016600     MOVE ZEROS TO W-ISSUE-COUNT W-USE-COUNT W-CANCEL-COUNT
016700                   W-REFUND-COUNT W-EXPIRE-COUNT W-REJECT-COUNT.
016800
016900     PERFORM 0100-OPEN-RUN-CONTROL-RECORD
017000        THRU 0100-OPEN-RUN-CONTROL-RECORD-EXIT.
017100
017200     OPEN I-O TICKET-MASTER-FILE.
017300     PERFORM 0100-LOAD-TICKET-TABLE THRU 0100-LOAD-TICKET-TABLE-EXIT.
017400
017500     MOVE "N" TO W-TICKET-INPUT-EOF.
017600     OPEN INPUT TICKET-INPUT-FILE.
017700     PERFORM 0300-READ-TICKET-INPUT-NEXT
017800        THRU 0300-READ-TICKET-INPUT-NEXT-EXIT.
017900
018000 0200-INITIALIZE-RUN-EXIT.
018100     EXIT.
018200*    ------------------------------------------------------------------
018300
018400 0300-READ-TICKET-INPUT-NEXT.
018500
018600     READ TICKET-INPUT-FILE
018700         AT END
018800            MOVE "Y" TO W-TICKET-INPUT-EOF
018900            GO TO 0300-READ-TICKET-INPUT-NEXT-EXIT
019000         NOT AT END
019100            CONTINUE.
019200
019300 0300-READ-TICKET-INPUT-NEXT-EXIT.
019400     EXIT.
019500*    ------------------------------------------------------------------
019600
019700 0400-PROCESS-TICKET-INPUT.
019800
019900     IF TICKET-INPUT-ISSUE
020000        PERFORM 0500-GATHER-ISSUE-BATCH THRU 0500-GATHER-ISSUE-BATCH-EXIT
020100        PERFORM 0700-PROCESS-ISSUE-BATCH
020200           THRU 0700-PROCESS-ISSUE-BATCH-EXIT
020300     ELSE
020400        MOVE TICKET-INPUT-TICKET-ID TO W-LOOKUP-TICKET-ID
020500        PERFORM 0600-READ-TICKET-BY-ID THRU 0600-READ-TICKET-BY-ID-EXIT
020600        IF NOT FOUND-TICKET-RECORD
020700           MOVE "TICKET-ID NOT ON FILE" TO W-REJECT-REASON
020800           PERFORM 0200-REJECT-TRANSACTION
020900              THRU 0200-REJECT-TRANSACTION-EXIT
021000        ELSE
021100           IF TICKET-INPUT-USE
021200              PERFORM 1000-PROCESS-USE-TRANSACTION
021300                 THRU 1000-PROCESS-USE-TRANSACTION-EXIT
021400           ELSE IF TICKET-INPUT-CANCEL
021500              PERFORM 1100-PROCESS-CANCEL-TRANSACTION
021600                 THRU 1100-PROCESS-CANCEL-TRANSACTION-EXIT
021700           ELSE
021800              PERFORM 1200-PROCESS-REFUND-TRANSACTION
021900                 THRU 1200-PROCESS-REFUND-TRANSACTION-EXIT
022000           END-IF
022100        END-IF
022200        PERFORM 0300-READ-TICKET-INPUT-NEXT
022300           THRU 0300-READ-TICKET-INPUT-NEXT-EXIT
022400     END-IF.
022500
022600 0400-PROCESS-TICKET-INPUT-EXIT.
022700     EXIT.
022800*    ------------------------------------------------------------------
022900
023000 0500-GATHER-ISSUE-BATCH.
023100
023200*    COLLECTS EVERY ISSUE RECORD SHARING THE SAME BATCH-ID SO THEY
023300*    CAN BE VALIDATED TOGETHER (ALL-OR-NOTHING) BEFORE ANY TICKET
023400*    IS WRITTEN.  LEAVES THE FIRST NON-MATCHING RECORD ALREADY READ
023500*    FOR THE NEXT PASS THROUGH PROCESS-TICKET-INPUT.
023600
023700     MOVE 1 TO W-BATCH-COUNT.
023800     MOVE TICKET-INPUT-RECORD TO W-BATCH-RECORD (1).
023900     MOVE TICKET-INPUT-BATCH-ID TO W-BATCH-CURRENT-ID.
024000
024100     PERFORM 0300-READ-TICKET-INPUT-NEXT
024200        THRU 0300-READ-TICKET-INPUT-NEXT-EXIT.
024300
024400     PERFORM 0600-GATHER-ISSUE-BATCH-ADD
024500        THRU 0600-GATHER-ISSUE-BATCH-ADD-EXIT
024600         UNTIL TICKET-INPUT-EOF
024700            OR NOT TICKET-INPUT-ISSUE
024800            OR TICKET-INPUT-BATCH-ID NOT = W-BATCH-CURRENT-ID
024900            OR W-BATCH-COUNT = 20.
025000
025100 0500-GATHER-ISSUE-BATCH-EXIT.
025200     EXIT.
025300*    ------------------------------------------------------------------
025400
025500 0600-GATHER-ISSUE-BATCH-ADD.
025600
025700     ADD 1 TO W-BATCH-COUNT.
025800     MOVE TICKET-INPUT-RECORD TO W-BATCH-RECORD (W-BATCH-COUNT).
025900     PERFORM 0300-READ-TICKET-INPUT-NEXT
026000        THRU 0300-READ-TICKET-INPUT-NEXT-EXIT.
026100
026200 0600-GATHER-ISSUE-BATCH-ADD-EXIT.
026300     EXIT.
026400*    ------------------------------------------------------------------
026500
026600 0700-PROCESS-ISSUE-BATCH.
026700
026800     MOVE "Y" TO W-BATCH-ALL-CLEAR.
026900     PERFORM 0800-VALIDATE-ISSUE-BATCH-ENTRY
027000        THRU 0800-VALIDATE-ISSUE-BATCH-ENTRY-EXIT
027100         VARYING W-BATCH-IX FROM 1 BY 1
027200         UNTIL W-BATCH-IX > W-BATCH-COUNT.
027300
027400     IF BATCH-ALL-CLEAR
027500        PERFORM 0900-ISSUE-ONE-TICKET THRU 0900-ISSUE-ONE-TICKET-EXIT
027600            VARYING W-BATCH-IX FROM 1 BY 1
027700            UNTIL W-BATCH-IX > W-BATCH-COUNT
027800     ELSE
027900        MOVE "SEAT ALREADY BOOKED IN BATCH" TO W-REJECT-REASON
028000        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
028100
028200 0700-PROCESS-ISSUE-BATCH-EXIT.
028300     EXIT.
028400*    ------------------------------------------------------------------
028500
028600 0800-VALIDATE-ISSUE-BATCH-ENTRY.
028700
028800     MOVE W-BATCH-RECORD (W-BATCH-IX) TO TICKET-INPUT-RECORD.
028900     PERFORM 0400-FIND-TICKET-SEAT THRU 0400-FIND-TICKET-SEAT-EXIT.
029000     IF SEAT-IS-TAKEN
029100        MOVE "N" TO W-BATCH-ALL-CLEAR.
029200
029300 0800-VALIDATE-ISSUE-BATCH-ENTRY-EXIT.
029400     EXIT.
029500*    ------------------------------------------------------------------
029600
029700 0900-ISSUE-ONE-TICKET.
029800
029900     MOVE W-BATCH-RECORD (W-BATCH-IX) TO TICKET-INPUT-RECORD.
030000     PERFORM 0100-GENERATE-TICKET-NUMBER
030100        THRU 0100-GENERATE-TICKET-NUMBER-EXIT.
030200     PERFORM 0700-WRITE-NEW-TICKET-RECORD
030300        THRU 0700-WRITE-NEW-TICKET-RECORD-EXIT.
030400     PERFORM 0300-APPEND-TICKET-TABLE THRU 0300-APPEND-TICKET-TABLE-EXIT.
030500     ADD 1 TO W-ISSUE-COUNT.
030600
030700 0900-ISSUE-ONE-TICKET-EXIT.
030800     EXIT.
030900*    ------------------------------------------------------------------
031000
031100 1000-PROCESS-USE-TRANSACTION.
031200
031300*    STATUS = ACTIVE ALONE DOES NOT PROVE THE TICKET IS STILL GOOD --
031400*    A SHOW THAT HAS ALREADY PLAYED IS NOT SWEPT TO EXPIRED UNTIL
031500*    EXPIRE-ACTIVE-TICKETS RUNS AT END OF JOB, SO A USE TRANSACTION
031600*    ARRIVING MID-RUN FOR A TICKET PAST ITS VALID-UNTIL HAS TO CHECK
031700*    THE CLOCK ITSELF, THE SAME WAY THE BOOKING CANCEL CUT-OFF DOES
031800*    S.P. 03/02/03.
031900
032000     IF TICKET-ACTIVE
032100        MOVE TICKET-VALID-UNTIL TO W-CONVERT-TIMESTAMP
032200        PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
032300           THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT
032400        MOVE W-CONVERT-MINUTES TO W-VALID-MINUTES
032500        MOVE RTS-TIMESTAMP TO W-CONVERT-TIMESTAMP
032600        PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
032700           THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT
032800        MOVE W-CONVERT-MINUTES TO W-RUN-MINUTES-NOW
032900        IF W-VALID-MINUTES >= W-RUN-MINUTES-NOW
033000           MOVE "USED     " TO TICKET-STATUS
033100           PERFORM 1000-REWRITE-TICKET-RECORD
033200              THRU 1000-REWRITE-TICKET-RECORD-EXIT
033300           ADD 1 TO W-USE-COUNT
033400        ELSE
033500           MOVE "TICKET NOT VALID FOR ENTRY" TO W-REJECT-REASON
033600           PERFORM 0200-REJECT-TRANSACTION
033700              THRU 0200-REJECT-TRANSACTION-EXIT
033800        END-IF
033900     ELSE
034000        MOVE "TICKET NOT VALID FOR ENTRY" TO W-REJECT-REASON
034100        PERFORM 0200-REJECT-TRANSACTION THRU 0200-REJECT-TRANSACTION-EXIT.
034200
034300 1000-PROCESS-USE-TRANSACTION-EXIT.
034400     EXIT.
034500*    ------------------------------------------------------------------
034600
034700 1100-PROCESS-CANCEL-TRANSACTION.
034800
034900     MOVE "CANCELLED" TO TICKET-STATUS.
035000     PERFORM 1000-REWRITE-TICKET-RECORD
035100        THRU 1000-REWRITE-TICKET-RECORD-EXIT.
035200     ADD 1 TO W-CANCEL-COUNT.
035300
035400 1100-PROCESS-CANCEL-TRANSACTION-EXIT.
035500     EXIT.
035600*    ------------------------------------------------------------------
035700
035800 1200-PROCESS-REFUND-TRANSACTION.
035900
036000     MOVE "REFUNDED " TO TICKET-STATUS.
036100     PERFORM 1000-REWRITE-TICKET-RECORD
036200        THRU 1000-REWRITE-TICKET-RECORD-EXIT.
036300     ADD 1 TO W-REFUND-COUNT.
036400
036500 1200-PROCESS-REFUND-TRANSACTION-EXIT.
036600     EXIT.
036700*    ------------------------------------------------------------------
036800
036900 1300-EXPIRE-ACTIVE-TICKETS.
037000
037100     MOVE RTS-TIMESTAMP TO W-CONVERT-TIMESTAMP.
037200     PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
037300        THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT.
037400     MOVE W-CONVERT-MINUTES TO W-RUN-MINUTES-NOW.
037500
037600     MOVE 1 TO W-TICK-RELATIVE-KEY.
037700     MOVE "N" TO W-TICK-END-OF-FILE.
037800     START TICKET-MASTER-FILE KEY NOT LESS THAN W-TICK-RELATIVE-KEY
037900         INVALID KEY
038000            MOVE "Y" TO W-TICK-END-OF-FILE.
038100
038200     PERFORM 1400-EXPIRE-ACTIVE-TICKETS-READ
038300        THRU 1400-EXPIRE-ACTIVE-TICKETS-READ-EXIT
038400           UNTIL TICK-TABLE-LOAD-EOF.
038500
038600 1300-EXPIRE-ACTIVE-TICKETS-EXIT.
038700     EXIT.
038800*    ------------------------------------------------------------------
038900
039000 1400-EXPIRE-ACTIVE-TICKETS-READ.
039100
039200     READ TICKET-MASTER-FILE NEXT RECORD
039300         AT END
039400            MOVE "Y" TO W-TICK-END-OF-FILE
039500         NOT AT END
039600            IF TICKET-ACTIVE
039700               MOVE TICKET-VALID-UNTIL TO W-CONVERT-TIMESTAMP
039800               PERFORM 0300-CONVERT-TIMESTAMP-TO-MINUTES
039900                  THRU 0300-CONVERT-TIMESTAMP-TO-MINUTES-EXIT
040000               IF W-CONVERT-MINUTES < W-RUN-MINUTES-NOW
040100                  MOVE "EXPIRED  " TO TICKET-STATUS
040200                  MOVE TICKET-ID TO W-TICK-RELATIVE-KEY
040300                  REWRITE TICKET-RECORD
040400                      INVALID KEY
040500                         DISPLAY "*** UNABLE TO EXPIRE TICKET ***"
040600                  END-REWRITE
040700                  ADD 1 TO W-EXPIRE-COUNT
040800               END-IF
040900            END-IF.
041000
041100 1400-EXPIRE-ACTIVE-TICKETS-READ-EXIT.
041200     EXIT.
041300*    ------------------------------------------------------------------
041400
041500 1500-TERMINATE-RUN.
041600
041700     CLOSE TICKET-INPUT-FILE.
041800     CLOSE TICKET-MASTER-FILE.
041900     PERFORM 0200-CLOSE-RUN-CONTROL-RECORD
042000        THRU 0200-CLOSE-RUN-CONTROL-RECORD-EXIT.
042100
042200     MOVE W-ISSUE-COUNT  TO D-ISSUE-COUNT.
042300     MOVE W-USE-COUNT    TO D-USE-COUNT.
042400     MOVE W-CANCEL-COUNT TO D-CANCEL-COUNT.
042500     MOVE W-REFUND-COUNT TO D-REFUND-COUNT.
042600     MOVE W-EXPIRE-COUNT TO D-EXPIRE-COUNT.
042700     MOVE W-REJECT-COUNT TO D-REJECT-COUNT.
042800
042900     DISPLAY "TICKET-PROCESSING RUN COMPLETE - " RTS-TIMESTAMP.
043000     DISPLAY "  ISSUED   " D-ISSUE-COUNT.
043100     DISPLAY "  USED     " D-USE-COUNT.
043200     DISPLAY "  CANCELLED" D-CANCEL-COUNT.
043300     DISPLAY "  REFUNDED " D-REFUND-COUNT.
043400     DISPLAY "  EXPIRED  " D-EXPIRE-COUNT.
043500     DISPLAY "  REJECTED " D-REJECT-COUNT.
043600
043700 1500-TERMINATE-RUN-EXIT.
043800     EXIT.
043900*    ------------------------------------------------------------------
044000
044100     COPY "PLGENRL.CBL".
044200     COPY "PLCTRL.CBL".
044300     COPY "PLTICK.CBL".
044400     COPY "PL-GEN-TICKET-NUM.CBL".
044500*    ------------------------------------------------------------------
