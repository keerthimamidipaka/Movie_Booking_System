000100*    SHOWTIME FILE - FILE CONTROL ENTRIES
000200*    SHOWTIME-INPUT-FILE  - NEW-SHOWTIME AND RESERVE/RELEASE/STATUS
000300*                           TRANSACTIONS, ONE PER LINE.
000400*    SHOWTIME-MASTER-FILE - RELATIVE ORGANIZATION, RELATIVE RECORD
000500*                           NUMBER KEPT EQUAL TO SHOWTIME-ID BY THIS
000600*                           SHOP'S CONVENTION SO A SINGLE SHOWTIME
000700*                           CAN BE FETCHED DIRECTLY.  THE CONFLICT
000800*                           CHECK ON A NEW SHOWTIME STILL NEEDS EVERY
000900*                           SHOWTIME FOR THE SAME MOVIE/THEATER, SO A
001000*                           WORK-TABLE OF THE WHOLE FILE IS LOADED AT
001100*                           THE START OF EACH RUN (SEE PLSHOWT.CBL).
001200*
001300       SELECT SHOWTIME-INPUT-FILE
001400              ASSIGN TO "SHOWIN"
001500              ORGANIZATION IS LINE SEQUENTIAL.
001600
001700       SELECT SHOWTIME-MASTER-FILE
001800              ASSIGN TO "SHOWMAS"
001900              ORGANIZATION IS RELATIVE
002000              ACCESS MODE IS DYNAMIC
002100              RELATIVE KEY IS W-SHOW-RELATIVE-KEY
002200              FILE STATUS IS W-SHOW-MASTER-STATUS.
